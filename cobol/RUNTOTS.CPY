000100******************************************************************
000200* COPY       : RUNTOTS                                           *
000300* APLICACION : SEGURIDAD CORREO - CALIFICADOR DE AMENAZAS        *
000400* DESCRIPCION: ACUMULADORES DE CONTROL DE LA CORRIDA - SE         *
000500*            : IMPRIMEN EN EL BLOQUE RUN SUMMARY AL CERRAR        *
000600*            : EL ARCHIVO EMAIL-IN (PARRAFO 800-ESTADISTICAS)    *
000700******************************************************************
000800* ALTERACIONES                                                   *
000900*-----------------------------------------------------------------*
001000* EEDR  17/03/1989  PRIMERA VERSION - PROYECTO AM01               *AM01001
001100******************************************************************
001200 01  SUMMARY-TOTALS.
001300     05  CT-EMAILS-READ                PIC 9(05) COMP.
001400     05  CT-EMAILS-MALICIOUS           PIC 9(05) COMP.
001500     05  CT-EMAILS-CLEAN               PIC 9(05) COMP.
001600*        -------- VISTAS EDITADAS PARA EL BLOQUE DE RESUMEN ---------
001700 01  SUMMARY-TOTALS-ED.
001800     05  CT-EMAILS-READ-ED             PIC ZZZZ9.
001900     05  CT-EMAILS-MALICIOUS-ED        PIC ZZZZ9.
002000     05  CT-EMAILS-CLEAN-ED            PIC ZZZZ9.
