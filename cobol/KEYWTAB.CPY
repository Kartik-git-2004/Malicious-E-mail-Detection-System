000100******************************************************************
000200* COPY       : KEYWTAB                                           *
000300* APLICACION : SEGURIDAD CORREO - CALIFICADOR DE AMENAZAS        *
000400* DESCRIPCION: TABLAS DE PALABRAS CLAVE Y DOMINIOS DE REFERENCIA *
000500*            : - CINCO TABLAS CARGADAS DESDE ARCHIVO (PHISH-KW,  *
000600*            :   SPAM-KW, MAL-DOM, TRUST-DOM, SPAM-DOM)          *
000700*            : - TABLAS FIJAS (COMPILADAS) QUE USAN LOS ANALIZA- *
000800*            :   DORES Y QUE NO SE RECARGAN EN TIEMPO DE CORRIDA *
000900*            : TODAS LAS ENTRADAS SE GUARDAN EN MINUSCULAS PARA  *
001000*            : COMPARAR CONTRA EL TEXTO YA DOBLADO A MINUSCULAS  *
001100******************************************************************
001200* ALTERACIONES                                                   *
001300*-----------------------------------------------------------------*
001400* EEDR  14/03/1989  PRIMERA VERSION - PROYECTO AM01               *AM01001
001500* EEDR  21/05/1990  SE AGREGAN TABLAS FIJAS DE ENLACES Y          *AM01074
001600*                   SUPLANTACION DE REMITENTE (TICKET AM01-074)  *
001700* EEDR  03/02/1994  SE AGREGA TABLA FIJA DEL CLASIFICADOR         *AM01142
001800*                   (TICKET AM01-142)                            *
001900******************************************************************
002000*        -------- TABLAS CARGADAS DESDE LOS ARCHIVOS -------------
002100 01  WKS-REFERENCE-TABLES.
002200*        LISTA DE FRASES DE PHISHING LEIDA DE PHISH-KW, SE
002300*        RECARGA EN CADA CORRIDA POR 122-CARGA-PHISH-KW
002400     05  WKS-PHISH-KW-TBL.
002500         10  WKS-PHISH-KW              PIC X(60)
002600                                        OCCURS 200 TIMES.
002700     05  WKS-PHISH-KW-CNT              PIC 9(03) COMP.
002800*        LISTA DE FRASES DE SPAM LEIDA DE SPAM-KW
002900     05  WKS-SPAM-KW-TBL.
003000         10  WKS-SPAM-KW                PIC X(60)
003100                                        OCCURS 200 TIMES.
003200     05  WKS-SPAM-KW-CNT               PIC 9(03) COMP.
003300*        DOMINIOS CONOCIDOS DE MALWARE/PHISHING, LEIDOS DE MAL-DOM
003400     05  WKS-MAL-DOM-TBL.
003500         10  WKS-MAL-DOM               PIC X(60)
003600                                        OCCURS 150 TIMES.
003700     05  WKS-MAL-DOM-CNT               PIC 9(03) COMP.
003800*        DOMINIOS CONFIABLES - DEBEN TRAER SPF/DKIM/DMARC EN REGLA
003900     05  WKS-TRUST-DOM-TBL.
004000         10  WKS-TRUST-DOM             PIC X(60)
004100                                        OCCURS 150 TIMES.
004200     05  WKS-TRUST-DOM-CNT             PIC 9(03) COMP.
004300*        DOMINIOS DE REMITENTE CONOCIDOS COMO FUENTE DE SPAM
004400     05  WKS-SPAM-DOM-TBL.
004500         10  WKS-SPAM-DOM              PIC X(60)
004600                                        OCCURS 150 TIMES.
004700     05  WKS-SPAM-DOM-CNT              PIC 9(03) COMP.
004800*        -------- PALABRAS DE PHISHING FIJAS (16) -----------------
004900*        FRASES QUE NO CAMBIAN DE CORRIDA EN CORRIDA; SE USAN EN
005000*        310-PUNTAJE-PHISHING CONTRA EL ASUNTO Y EL CUERPO
005100 01  WKS-PHISH-FIJAS.
005200*        PIDE "VERIFICAR" LA CUENTA - ENGANCHE CLASICO DE PHISHING
005300     05  FILLER PIC X(32) VALUE 'verify your account'.
005400*        PIDE "CONFIRMAR" LA CUENTA - MISMO ENGANCHE, OTRA FORMA
005500     05  FILLER PIC X(32) VALUE 'confirm your account'.
005600*        PIDE ACTUALIZAR DATOS SIN QUE EL USUARIO LO SOLICITARA
005700     05  FILLER PIC X(32) VALUE 'update your information'.
005800*        ALEGA ACTIVIDAD SOSPECHOSA PARA JUSTIFICAR EL CORREO
005900     05  FILLER PIC X(32) VALUE 'suspicious activity'.
006000*        SE DISFRAZA DE ALERTA DE SEGURIDAD DEL BANCO/PROVEEDOR
006100     05  FILLER PIC X(32) VALUE 'security alert'.
006200*        ALEGA UN INTENTO DE INICIO DE SESION NO RECONOCIDO
006300     05  FILLER PIC X(32) VALUE 'login attempt'.
006400*        INVITA A DAR CLIC PARA "VERIFICAR" - LLEVA AL ENLACE MALO
006500     05  FILLER PIC X(32) VALUE 'click here to verify'.
006600*        AMENAZA CON SUSPENDER LA CUENTA SI NO SE ACTUA
006700     05  FILLER PIC X(32) VALUE 'your account will be suspended'.
006800*        PIDE VERIFICAR LA IDENTIDAD DEL USUARIO
006900     05  FILLER PIC X(32) VALUE 'verify your identity'.
007000*        EXIGE UNA ACCION URGENTE DEL DESTINATARIO
007100     05  FILLER PIC X(32) VALUE 'urgent action required'.
007200*        PIDE "VALIDAR" LA CUENTA - VARIANTE DE VERIFICACION
007300     05  FILLER PIC X(32) VALUE 'validate your account'.
007400*        TITULO TIPICO DE CORREO DE VERIFICACION DE CUENTA
007500     05  FILLER PIC X(32) VALUE 'account verification'.
007600*        SE PRESENTA COMO NOTIFICACION DE SEGURIDAD
007700     05  FILLER PIC X(32) VALUE 'security notification'.
007800*        ALEGA UN INICIO DE SESION INUSUAL
007900     05  FILLER PIC X(32) VALUE 'unusual sign-in activity'.
008000*        PIDE ACTUALIZAR DATOS DE PAGO/TARJETA
008100     05  FILLER PIC X(32) VALUE 'update your payment information'.
008200*        PIDE CONFIRMAR LA IDENTIDAD DEL USUARIO
008300     05  FILLER PIC X(32) VALUE 'confirm your identity'.
008400 01  WKS-PHISH-FIJAS-R REDEFINES WKS-PHISH-FIJAS.
008500     05  WKS-PHISH-FIJA-KW             PIC X(32)
008600                                        OCCURS 16 TIMES.
008700*        -------- PALABRAS DE SPAM FIJAS (22) ----------------------
008800*        LENGUAJE DE VENTA MASIVA NO SOLICITADA; SE USAN EN
008900*        320-PUNTAJE-SPAM
009000 01  WKS-SPAM-FIJAS.
009100*        PALABRA GANCHO DE OFERTA "GRATIS"
009200     05  FILLER PIC X(24) VALUE 'free'.
009300*        PALABRA GANCHO DE PREMIO "GANAR"
009400     05  FILLER PIC X(24) VALUE 'win'.
009500*        ANUNCIA AL DESTINATARIO COMO GANADOR DE ALGO
009600     05  FILLER PIC X(24) VALUE 'winner'.
009700*        FELICITACION FALSA QUE ANTECEDE UN PREMIO INEXISTENTE
009800     05  FILLER PIC X(24) VALUE 'congratulations'.
009900*        OFERTA "EXCLUSIVA" TIPICA DE CORREO NO SOLICITADO
010000     05  FILLER PIC X(24) VALUE 'exclusive offer'.
010100*        PRESIONA CON UN TIEMPO LIMITADO PARA DECIDIR
010200     05  FILLER PIC X(24) VALUE 'limited time'.
010300*        LLAMADO A ACTUAR DE INMEDIATO SIN PENSAR
010400     05  FILLER PIC X(24) VALUE 'act now'.
010500*        PROMOCION "ESPECIAL" DE VENTA MASIVA
010600     05  FILLER PIC X(24) VALUE 'special promotion'.
010700*        OFRECE UN PREMIO EN EFECTIVO
010800     05  FILLER PIC X(24) VALUE 'cash prize'.
010900*        OFRECE UN DESCUENTO NO SOLICITADO
011000     05  FILLER PIC X(24) VALUE 'discount'.
011100*        OFRECE UN REGALO "GRATIS" COMO GANCHO
011200     05  FILLER PIC X(24) VALUE 'free gift'.
011300*        PROMETE EL "MEJOR PRECIO" - LENGUAJE DE VENTA MASIVA
011400     05  FILLER PIC X(24) VALUE 'best price'.
011500*        PROMETE UNA "GRAN OFERTA" - LENGUAJE DE VENTA MASIVA
011600     05  FILLER PIC X(24) VALUE 'great deal'.
011700*        LLAMADO A COMPRAR DE INMEDIATO
011800     05  FILLER PIC X(24) VALUE 'buy now'.
011900*        LLAMADO A ORDENAR DE INMEDIATO
012000     05  FILLER PIC X(24) VALUE 'order now'.
012100*        INVITA A DAR CLIC EN UN ENLACE MAS ABAJO
012200     05  FILLER PIC X(24) VALUE 'click below'.
012300*        DESTACA PRECIO "BARATO" - LENGUAJE DE VENTA MASIVA
012400     05  FILLER PIC X(24) VALUE 'cheap'.
012500*        PROMETE AHORRO DE DINERO SIN RESPALDO
012600     05  FILLER PIC X(24) VALUE 'save money'.
012700*        OFRECE UN "BONO" COMO GANCHO DE VENTA
012800     05  FILLER PIC X(24) VALUE 'bonus'.
012900*        OFERTA "INCREIBLE" - LENGUAJE TIPICO DE SPAM
013000     05  FILLER PIC X(24) VALUE 'incredible deal'.
013100*        PROMETE SATISFACCION GARANTIZADA SIN RESPALDO
013200     05  FILLER PIC X(24) VALUE 'satisfaction guaranteed'.
013300*        PROMETE QUE LA OFERTA "NO TIENE RIESGO"
013400     05  FILLER PIC X(24) VALUE 'risk free'.
013500 01  WKS-SPAM-FIJAS-R REDEFINES WKS-SPAM-FIJAS.
013600     05  WKS-SPAM-FIJA-KW               PIC X(24)
013700                                        OCCURS 22 TIMES.
013800*        -------- PALABRAS DE INGENIERIA SOCIAL FIJAS (20) --------
013900*        PALABRAS DE AUTORIDAD Y PRESION USADAS EN 330-PUNTAJE-
014000*        INGENIERIA-SOCIAL
014100 01  WKS-INGSOC-FIJAS.
014200*        URGENCIA GENERICA USADA COMO PRESION
014300     05  FILLER PIC X(20) VALUE 'urgent'.
014400*        EXIGE UNA ACCION INMEDIATA DEL DESTINATARIO
014500     05  FILLER PIC X(20) VALUE 'immediate action'.
014600*        SE PRESENTA COMO UNA ADVERTENCIA
014700     05  FILLER PIC X(20) VALUE 'warning'.
014800*        MARCA EL CORREO COMO "IMPORTANTE" PARA FORZAR LECTURA
014900     05  FILLER PIC X(20) VALUE 'important'.
015000*        SE PRESENTA COMO UNA ALERTA GENERICA
015100     05  FILLER PIC X(20) VALUE 'alert'.
015200*        PIDE LA "ATENCION" INMEDIATA DEL DESTINATARIO
015300     05  FILLER PIC X(20) VALUE 'attention'.
015400*        CALIFICA EL ASUNTO COMO "CRITICO" PARA PRESIONAR
015500     05  FILLER PIC X(20) VALUE 'critical'.
015600*        PRESENTA LA ACCION PEDIDA COMO "OBLIGATORIA"
015700     05  FILLER PIC X(20) VALUE 'mandatory'.
015800*        PRESENTA LA ACCION PEDIDA COMO UN "PASO REQUERIDO"
015900     05  FILLER PIC X(20) VALUE 'required step'.
016000*        AMENAZA CON CONSECUENCIAS POR "NO CUMPLIR"
016100     05  FILLER PIC X(20) VALUE 'failure to comply'.
016200*        AMENAZA CON UNA ACCION LEGAL
016300     05  FILLER PIC X(20) VALUE 'legal action'.
016400*        AMENAZA CON UNA "PENALIDAD" O SANCION
016500     05  FILLER PIC X(20) VALUE 'penalty'.
016600*        AMENAZA CON UNA MULTA
016700     05  FILLER PIC X(20) VALUE 'fine'.
016800*        ALEGA UNA VIOLACION O BRECHA DE SEGURIDAD
016900     05  FILLER PIC X(20) VALUE 'breach'.
017000*        ALEGA UNA VIOLACION DE POLITICAS O NORMAS
017100     05  FILLER PIC X(20) VALUE 'violation'.
017200*        ALEGA QUE EL ACCESO FUE "RESTRINGIDO"
017300     05  FILLER PIC X(20) VALUE 'restricted'.
017400*        PRESIONA CON UNA OFERTA "LIMITADA"
017500     05  FILLER PIC X(20) VALUE 'limited offer'.
017600*        PERSONALIZA FALSAMENTE LA OFERTA ("SOLO PARA TI")
017700     05  FILLER PIC X(20) VALUE 'only for you'.
017800*        ALEGA QUE EL DESTINATARIO FUE "SELECCIONADO"
017900     05  FILLER PIC X(20) VALUE 'selected customer'.
018000*        MARCA EL CORREO COMO "CONFIDENCIAL" PARA DAR LEGITIMIDAD
018100     05  FILLER PIC X(20) VALUE 'confidential'.
018200 01  WKS-INGSOC-FIJAS-R REDEFINES WKS-INGSOC-FIJAS.
018300     05  WKS-INGSOC-FIJA-KW            PIC X(20)
018400                                        OCCURS 20 TIMES.
018500*        -------- FRASES DE URGENCIA FIJAS (9) ---------------------
018600*        CUENTAS REGRESIVAS Y PLAZOS FALSOS USADOS EN 331-FRASES-
018700*        URGENCIA
018800 01  WKS-URGENCIA-FIJAS.
018900*        LIMITA LA OFERTA/ACCION A "SOLO HOY"
019000     05  FILLER PIC X(16) VALUE 'today only'.
019100*        CUENTA REGRESIVA DE HORAS PARA PRESIONAR AL LECTOR
019200     05  FILLER PIC X(16) VALUE 'hours left'.
019300*        ALEGA QUE LA OFERTA/PLAZO "EXPIRA HOY"
019400     05  FILLER PIC X(16) VALUE 'expires today'.
019500*        LLAMADO A ACTUAR DE INMEDIATO SIN PENSAR
019600     05  FILLER PIC X(16) VALUE 'act now'.
019700*        ANUNCIA UN PLAZO DE EXPIRACION CERCANO
019800     05  FILLER PIC X(16) VALUE 'expires in'.
019900*        PRESIONA CON UN TIEMPO LIMITADO PARA DECIDIR
020000     05  FILLER PIC X(16) VALUE 'limited time'.
020100*        IMPONE UNA FECHA LIMITE ARTIFICIAL
020200     05  FILLER PIC X(16) VALUE 'deadline'.
020300*        ALEGA QUE EL TIEMPO O CUPO "SE ESTA ACABANDO"
020400     05  FILLER PIC X(16) VALUE 'running out'.
020500*        PRESIONA AL LECTOR A "APURARSE"
020600     05  FILLER PIC X(16) VALUE 'hurry'.
020700 01  WKS-URGENCIA-FIJAS-R REDEFINES WKS-URGENCIA-FIJAS.
020800     05  WKS-URGENCIA-FRASE            PIC X(16)
020900                                        OCCURS 9 TIMES.
021000*        -------- FRASES DE TEMOR FIJAS (9) --------------------
021100*        FRASES QUE GENERAN ALARMA; SE USAN TAMBIEN DESDE 331 Y
021200*        332-FRASES-TEMOR
021300 01  WKS-TEMOR-FIJAS.
021400*        ADVIERTE DE UN "RIESGO" PARA GENERAR TEMOR
021500     05  FILLER PIC X(16) VALUE 'risk'.
021600*        ADVIERTE DE UNA "AMENAZA" PARA GENERAR TEMOR
021700     05  FILLER PIC X(16) VALUE 'threat'.
021800*        ADVIERTE DE "PELIGRO" PARA GENERAR TEMOR
021900     05  FILLER PIC X(16) VALUE 'danger'.
022000*        SE PRESENTA COMO UNA ADVERTENCIA GENERICA
022100     05  FILLER PIC X(16) VALUE 'warning'.
022200*        SE PRESENTA COMO UNA ALERTA GENERICA
022300     05  FILLER PIC X(16) VALUE 'alert'.
022400*        ALEGA UNA BRECHA DE SEGURIDAD PARA GENERAR TEMOR
022500     05  FILLER PIC X(16) VALUE 'security breach'.
022600*        ALEGA QUE LA CUENTA FUE "COMPROMETIDA"
022700     05  FILLER PIC X(16) VALUE 'compromise'.
022800*        AMENAZA CON LA PERDIDA DE ACCESO A LA CUENTA
022900     05  FILLER PIC X(16) VALUE 'lose access'.
023000*        AMENAZA CON EL CIERRE DE LA CUENTA
023100     05  FILLER PIC X(16) VALUE 'account closed'.
023200 01  WKS-TEMOR-FIJAS-R REDEFINES WKS-TEMOR-FIJAS.
023300     05  WKS-TEMOR-FRASE               PIC X(16)
023400                                        OCCURS 9 TIMES.
023500*        -------- PALABRAS DE SOLICITUD DE CREDENCIALES (7) --------
023600*        PIDEN DATOS SENSIBLES DE FORMA DIRECTA; SE USAN EN
023700*        312-CHEQUEO-CREDENCIALES
023800 01  WKS-CREDENCIAL-FIJAS.
023900*        SOLICITUD DIRECTA DE CONTRASENA
024000     05  FILLER PIC X(16) VALUE 'password'.
024100*        SOLICITUD DIRECTA DE USUARIO DE ACCESO
024200     05  FILLER PIC X(16) VALUE 'username'.
024300*        SOLICITUD DE INICIO DE SESION EN UN SITIO FALSO
024400     05  FILLER PIC X(16) VALUE 'login'.
024500*        INVITA A "INICIAR SESION" EN UN SITIO FALSO
024600     05  FILLER PIC X(16) VALUE 'sign in'.
024700*        SOLICITUD DE DATOS DE TARJETA DE CREDITO
024800     05  FILLER PIC X(16) VALUE 'credit card'.
024900*        SOLICITUD DE NUMERO DE SEGURO SOCIAL (EEUU)
025000     05  FILLER PIC X(16) VALUE 'ssn'.
025100*        SOLICITUD DE DATOS DE SEGURO SOCIAL
025200     05  FILLER PIC X(16) VALUE 'social security'.
025300 01  WKS-CREDENCIAL-FIJAS-R REDEFINES WKS-CREDENCIAL-FIJAS.
025400     05  WKS-CREDENCIAL-PAL            PIC X(16)
025500                                        OCCURS 7 TIMES.
025600*        -------- FRASES SENUELO - SIN URL DESPUES (3) --------------
025700*        INVITAN A IR A UN ENLACE SIN QUE EL CUERPO TRAIGA UNA URL
025800*        VISIBLE JUNTO A LA FRASE - VER 331/955-BUSCA-EN-SUBJ-O-BODY
025900 01  WKS-SENUELO-FIJAS.
026000*        FRASE SENUELO QUE INVITA A DAR CLIC SIN CONTEXTO
026100     05  FILLER PIC X(10) VALUE 'click here'.
026200*        FRASE SENUELO QUE INVITA A IR A UN SITIO EXTERNO
026300     05  FILLER PIC X(10) VALUE 'go to'.
026400*        FRASE SENUELO QUE INVITA A "VISITAR" UN SITIO EXTERNO
026500     05  FILLER PIC X(10) VALUE 'visit'.
026600 01  WKS-SENUELO-FIJAS-R REDEFINES WKS-SENUELO-FIJAS.
026700     05  WKS-SENUELO-FRASE             PIC X(10)
026800                                        OCCURS 3 TIMES.
026900*        -------- MARCAS MAL ESCRITAS - CERO POR O (7) ---------------
027000*        USADAS EN 311-PATRONES-SOSPECHOSOS PARA DETECTAR MARCAS
027100*        FALSIFICADAS DENTRO DEL TEXTO DEL CORREO
027200 01  WKS-MARCA-MAL-FIJAS.
027300*        AMAZON CON CERO POR O - TYPOSQUATTING VISUAL CLASICO
027400     05  FILLER PIC X(10) VALUE 'amaz0n'.
027500*        GOOGLE CON CEROS POR OES
027600     05  FILLER PIC X(10) VALUE 'g00gle'.
027700*        GOOGLE CON UN CERO POR O (PRIMERA O)
027800     05  FILLER PIC X(10) VALUE 'go0gle'.
027900*        GOOGLE CON UN CERO POR O (SEGUNDA O)
028000     05  FILLER PIC X(10) VALUE 'g0ogle'.
028100*        FACEBOOK CON CEROS POR OES
028200     05  FILLER PIC X(10) VALUE 'faceb00k'.
028300*        PAYPAL CON UNA L DE MAS
028400     05  FILLER PIC X(10) VALUE 'paypall'.
028500*        MICROSOFT CON CERO POR O
028600     05  FILLER PIC X(10) VALUE 'micros0ft'.
028700 01  WKS-MARCA-MAL-FIJAS-R REDEFINES WKS-MARCA-MAL-FIJAS.
028800     05  WKS-MARCA-MAL-TOKEN           PIC X(10)
028900                                        OCCURS 7 TIMES.
029000*        -------- TLD DE DOMINIOS SOSPECHOSOS (16) -------------------
029100*        USADOS EN 417-CHEQUEA-TLD-SOSPECHOSA SOBRE EL HOST DE
029200*        CADA URL ENCONTRADA EN EL CUERPO
029300 01  WKS-TLD-FIJAS.
029400*        TLD GRATUITO DE TOKELAU, MUY USADO EN PHISHING
029500     05  FILLER PIC X(08) VALUE 'tk'.
029600*        TLD GRATUITO DE MALI, MUY USADO EN PHISHING
029700     05  FILLER PIC X(08) VALUE 'ml'.
029800*        TLD GRATUITO DE GABON, MUY USADO EN PHISHING
029900     05  FILLER PIC X(08) VALUE 'ga'.
030000*        TLD GRATUITO DE REP. CENTROAFRICANA, MUY USADO EN PHISHING
030100     05  FILLER PIC X(08) VALUE 'cf'.
030200*        TLD GRATUITO DE GUINEA ECUATORIAL, MUY USADO EN PHISHING
030300     05  FILLER PIC X(08) VALUE 'gq'.
030400*        TLD GENERICO BARATO, MUY USADO EN DOMINIOS DESECHABLES
030500     05  FILLER PIC X(08) VALUE 'xyz'.
030600*        TLD GENERICO BARATO, MUY USADO EN DOMINIOS DESECHABLES
030700     05  FILLER PIC X(08) VALUE 'top'.
030800*        TLD GENERICO CON HISTORIAL DE ABUSO EN PHISHING
030900     05  FILLER PIC X(08) VALUE 'info'.
031000*        TLD GENERICO CON HISTORIAL DE ABUSO EN PHISHING
031100     05  FILLER PIC X(08) VALUE 'live'.
031200*        TLD GENERICO CON HISTORIAL DE ABUSO EN PHISHING
031300     05  FILLER PIC X(08) VALUE 'online'.
031400*        TLD GENERICO CON HISTORIAL DE ABUSO EN PHISHING
031500     05  FILLER PIC X(08) VALUE 'site'.
031600*        TLD GENERICO CON HISTORIAL DE ABUSO EN PHISHING
031700     05  FILLER PIC X(08) VALUE 'stream'.
031800*        TLD GENERICO CON HISTORIAL DE ABUSO EN PHISHING
031900     05  FILLER PIC X(08) VALUE 'club'.
032000*        TLD GENERICO BARATO, MUY USADO EN DOMINIOS DESECHABLES
032100     05  FILLER PIC X(08) VALUE 'icu'.
032200*        TLD GENERICO BARATO, MUY USADO EN DOMINIOS DESECHABLES
032300     05  FILLER PIC X(08) VALUE 'work'.
032400*        TLD GENERICO BARATO, MUY USADO EN DOMINIOS DESECHABLES
032500     05  FILLER PIC X(08) VALUE 'link'.
032600 01  WKS-TLD-FIJAS-R REDEFINES WKS-TLD-FIJAS.
032700     05  WKS-TLD-SOSPECHOSA             PIC X(08)
032800                                        OCCURS 16 TIMES.
032900*        -------- ACORTADORES DE URL (13) -----------------------
033000*        OCULTAN EL DOMINIO REAL DETRAS DE OTRO; SE USAN EN 418-
033100*        CHEQUEA-ACORTADOR POR COMPARACION EXACTA DE HOST
033200 01  WKS-ACORTADOR-FIJAS.
033300*        ACORTADOR DE URL DE USO MASIVO
033400     05  FILLER PIC X(14) VALUE 'bit.ly'.
033500*        ACORTADOR DE URL DE USO MASIVO
033600     05  FILLER PIC X(14) VALUE 'tinyurl.com'.
033700*        ACORTADOR DE URL HISTORICO DE GOOGLE
033800     05  FILLER PIC X(14) VALUE 'goo.gl'.
033900*        ACORTADOR DE URL PROPIO DE TWITTER/X
034000     05  FILLER PIC X(14) VALUE 't.co'.
034100*        ACORTADOR DE URL DE USO MASIVO
034200     05  FILLER PIC X(14) VALUE 'ow.ly'.
034300*        ACORTADOR DE URL DE USO MASIVO
034400     05  FILLER PIC X(14) VALUE 'is.gd'.
034500*        ACORTADOR DE URL DE USO MASIVO
034600     05  FILLER PIC X(14) VALUE 'buff.ly'.
034700*        ACORTADOR DE URL PERSONALIZABLE
034800     05  FILLER PIC X(14) VALUE 'rebrand.ly'.
034900*        ACORTADOR DE URL DE USO MASIVO
035000     05  FILLER PIC X(14) VALUE 'cutt.ly'.
035100*        ACORTADOR DE URL DE USO MASIVO
035200     05  FILLER PIC X(14) VALUE 'tiny.cc'.
035300*        ACORTADOR DE URL DE USO MASIVO
035400     05  FILLER PIC X(14) VALUE 'shorte.st'.
035500*        ACORTADOR DE URL DE USO MASIVO
035600     05  FILLER PIC X(14) VALUE 'adf.ly'.
035700*        ACORTADOR DE URL DE USO MASIVO
035800     05  FILLER PIC X(14) VALUE 'bc.vc'.
035900 01  WKS-ACORTADOR-FIJAS-R REDEFINES WKS-ACORTADOR-FIJAS.
036000     05  WKS-ACORTADOR-HOST            PIC X(14)
036100                                        OCCURS 13 TIMES.
036200*        -------- MARCAS PARA TYPOSQUATTING (14) -------------------
036300*        BASE DE MARCAS PROTEGIDAS PARA 419-CHEQUEA-TYPOSQUATTING
036400*        (DISTANCIA Y SUBCADENA CONTRA EL HOST DE CADA URL)
036500 01  WKS-MARCA-TS-FIJAS.
036600     05  FILLER PIC X(12) VALUE 'google'.
036700     05  FILLER PIC X(12) VALUE 'microsoft'.
036800     05  FILLER PIC X(12) VALUE 'apple'.
036900     05  FILLER PIC X(12) VALUE 'amazon'.
037000     05  FILLER PIC X(12) VALUE 'paypal'.
037100     05  FILLER PIC X(12) VALUE 'facebook'.
037200     05  FILLER PIC X(12) VALUE 'dropbox'.
037300     05  FILLER PIC X(12) VALUE 'linkedin'.
037400     05  FILLER PIC X(12) VALUE 'instagram'.
037500     05  FILLER PIC X(12) VALUE 'twitter'.
037600*        MARCA GENERICA - LOS BANCOS SON BLANCO FRECUENTE
037700     05  FILLER PIC X(12) VALUE 'bank'.
037800*        BANCO FRECUENTEMENTE SUPLANTADO EN TYPOSQUATTING
037900     05  FILLER PIC X(12) VALUE 'chase'.
038000*        BANCO FRECUENTEMENTE SUPLANTADO EN TYPOSQUATTING
038100     05  FILLER PIC X(12) VALUE 'wellsfargo'.
038200*        BANCO FRECUENTEMENTE SUPLANTADO EN TYPOSQUATTING
038300     05  FILLER PIC X(12) VALUE 'citibank'.
038400 01  WKS-MARCA-TS-FIJAS-R REDEFINES WKS-MARCA-TS-FIJAS.
038500     05  WKS-MARCA-TS-TOKEN            PIC X(12)
038600                                        OCCURS 14 TIMES.
038700*        -------- PALABRAS DE SUPLANTACION DE REMITENTE (13) ------
038800*        TOKENS DE REMITENTE FACILES DE FALSIFICAR, USADOS EN
038900*        550-CHEQUEA-IMPERSONACION CONTRA EM-SENDER
039000 01  WKS-IMPERSONA-FIJAS.
039100*        REMITENTE ADMINISTRATIVO FACIL DE FALSIFICAR
039200     05  FILLER PIC X(10) VALUE 'admin'.
039300*        REMITENTE DE "SOPORTE" FACIL DE FALSIFICAR
039400     05  FILLER PIC X(10) VALUE 'support'.
039500*        REMITENTE DE "SERVICIO" FACIL DE FALSIFICAR
039600     05  FILLER PIC X(10) VALUE 'service'.
039700*        REMITENTE DE "SEGURIDAD" FACIL DE FALSIFICAR
039800     05  FILLER PIC X(10) VALUE 'security'.
039900*        REMITENTE DE "AYUDA" FACIL DE FALSIFICAR
040000     05  FILLER PIC X(10) VALUE 'help'.
040100*        REMITENTE DE "NOTIFICACIONES" FACIL DE FALSIFICAR
040200     05  FILLER PIC X(10) VALUE 'notify'.
040300*        REMITENTE AUTOMATICO TIPICO, FACIL DE SUPLANTAR
040400     05  FILLER PIC X(10) VALUE 'no-reply'.
040500*        NOMBRE DE MARCA EN EL REMITENTE PARA SUPLANTAR
040600     05  FILLER PIC X(10) VALUE 'paypal'.
040700*        NOMBRE DE MARCA EN EL REMITENTE PARA SUPLANTAR
040800     05  FILLER PIC X(10) VALUE 'amazon'.
040900*        NOMBRE DE MARCA EN EL REMITENTE PARA SUPLANTAR
041000     05  FILLER PIC X(10) VALUE 'facebook'.
041100*        NOMBRE DE MARCA EN EL REMITENTE PARA SUPLANTAR
041200     05  FILLER PIC X(10) VALUE 'microsoft'.
041300*        NOMBRE DE MARCA EN EL REMITENTE PARA SUPLANTAR
041400     05  FILLER PIC X(10) VALUE 'apple'.
041500*        NOMBRE DE MARCA EN EL REMITENTE PARA SUPLANTAR
041600     05  FILLER PIC X(10) VALUE 'google'.
041700 01  WKS-IMPERSONA-FIJAS-R REDEFINES WKS-IMPERSONA-FIJAS.
041800     05  WKS-IMPERSONA-TOKEN           PIC X(10)
041900                                        OCCURS 13 TIMES.
042000*        -------- PALABRAS CLAVE DEL CLASIFICADOR (15) --------------
042100*        UNICAMENTE ESTAS 15 PESAN EN EL CLASIFICADOR - VER REGLA
042200*        DE NEGOCIO, EL RESTO DE LA LISTA ORIGINAL NO SE TRASLADA
042300 01  WKS-CLASIF-FIJAS.
042400*        SENAL DE URGENCIA PONDERADA POR 610-CUENTA-PALABRA-CLAVE
042500     05  FILLER PIC X(16) VALUE 'urgent'.
042600*        SENAL DE PHISHING PONDERADA POR EL CLASIFICADOR
042700     05  FILLER PIC X(16) VALUE 'verify'.
042800*        SENAL DE PHISHING PONDERADA POR EL CLASIFICADOR
042900     05  FILLER PIC X(16) VALUE 'account'.
043000*        SENAL DE CREDENCIALES PONDERADA POR EL CLASIFICADOR
043100     05  FILLER PIC X(16) VALUE 'password'.
043200*        SENAL DE CREDENCIALES PONDERADA POR EL CLASIFICADOR
043300     05  FILLER PIC X(16) VALUE 'credit card'.
043400*        SENAL DE ENLACE SENUELO PONDERADA POR EL CLASIFICADOR
043500     05  FILLER PIC X(16) VALUE 'click'.
043600*        SENAL DE PHISHING PONDERADA POR EL CLASIFICADOR
043700     05  FILLER PIC X(16) VALUE 'confirm'.
043800*        SENAL DE PHISHING PONDERADA POR EL CLASIFICADOR
043900     05  FILLER PIC X(16) VALUE 'update'.
044000*        SENAL FINANCIERA PONDERADA POR EL CLASIFICADOR
044100     05  FILLER PIC X(16) VALUE 'bank'.
044200*        SENAL FINANCIERA PONDERADA POR EL CLASIFICADOR
044300     05  FILLER PIC X(16) VALUE 'payment'.
044400*        SENAL DE SPAM PONDERADA POR EL CLASIFICADOR
044500     05  FILLER PIC X(16) VALUE 'free'.
044600*        SENAL DE SPAM PONDERADA POR EL CLASIFICADOR
044700     05  FILLER PIC X(16) VALUE 'win'.
044800*        SENAL DE SPAM PONDERADA POR EL CLASIFICADOR
044900     05  FILLER PIC X(16) VALUE 'congratulations'.
045000*        SENAL DE SPAM PONDERADA POR EL CLASIFICADOR
045100     05  FILLER PIC X(16) VALUE 'lottery'.
045200*        SENAL DE SPAM PONDERADA POR EL CLASIFICADOR
045300     05  FILLER PIC X(16) VALUE 'offer'.
045400 01  WKS-CLASIF-FIJAS-R REDEFINES WKS-CLASIF-FIJAS.
045500     05  WKS-CLASIF-PAL                PIC X(16)
045600                                        OCCURS 15 TIMES.
