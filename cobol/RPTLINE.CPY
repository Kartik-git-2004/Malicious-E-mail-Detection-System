000100******************************************************************
000200* COPY       : RPTLINE                                           *
000300* APLICACION : SEGURIDAD CORREO - CALIFICADOR DE AMENAZAS        *
000400* DESCRIPCION: LINEA DE IMPRESION DEL REPORTE DE AMENAZAS        *
000500*            : (ARCHIVO REPORT-OUT) - UNA SOLA LINEA GENERICA    *
000600*            : DE 132 POSICIONES, MOVIDA Y ESCRITA VARIAS VECES  *
000700*            : POR CADA BLOQUE DEL REPORTE DE DETALLE Y POR EL   *
000800*            : BLOQUE DE RESUMEN FINAL                            *
000900******************************************************************
001000* ALTERACIONES                                                   *
001100*-----------------------------------------------------------------*
001200* EEDR  16/03/1989  PRIMERA VERSION - PROYECTO AM01               *AM01001
001300* JALV  30/09/1998  SE AMPLIA DE 100 A 132 POSICIONES PARA        *AM01190
001400*                   ACOMODAR EL ASUNTO COMPLETO (TICKET AM01-190)*
001500******************************************************************
001600 01  REPORT-LINE-REC.
001700     05  RL-LINE                       PIC X(132).
