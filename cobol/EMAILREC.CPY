000100******************************************************************
000200* COPY       : EMAILREC                                          *
000300* APLICACION : SEGURIDAD CORREO - CALIFICADOR DE AMENAZAS        *
000400* DESCRIPCION: LAYOUT DEL REGISTRO DE ENTRADA DE CORREO (EMAIL-IN)*
000500*            : UN REGISTRO POR CORREO, LONGITUD FIJA 1450 BYTES  *
000600******************************************************************
000700* ALTERACIONES                                                   *
000800*-----------------------------------------------------------------*
000900* EEDR  14/03/1989  PRIMERA VERSION DEL LAYOUT - PROYECTO AM01    *AM01001
001000* EEDR  07/08/1991  SE AMPLIA EM-AUTH-RESULTS DE X(60) A X(100)   *AM01083
001100*                   PARA ADMITIR CADENAS SPF/DKIM/DMARC COMPLETAS*
001200* MRLP  23/11/2004  SE AGREGA FILLER DE RESERVA AL FINAL DEL      *AM01231
001300*                   REGISTRO PARA FUTURAS AMPLIACIONES DEL        *AM01231
001400*                   LAYOUT SIN TENER QUE MOVER EL FD (AM01-231)   *AM01231
001500******************************************************************
001600 01  EMAIL-RECORD.
001700*        ---------------- REMITENTE DEL CORREO ------------------
001800     05  EM-SENDER                    PIC X(80).
001900*        ---------------- ASUNTO DEL CORREO ---------------------
002000     05  EM-SUBJECT                   PIC X(100).
002100*        ---------------- CUERPO DEL CORREO ---------------------
002200*        LOS SALTOS DE LINEA DEL CORREO ORIGINAL YA VIENEN
002300*        REEMPLAZADOS POR ESPACIOS EN UN SOLO CAMPO LOGICO
002400     05  EM-BODY                      PIC X(1000).
002500*        ---------------- ENCABEZADOS DE TRANSPORTE -------------
002600     05  EM-REPLY-TO                  PIC X(80).
002700     05  EM-RETURN-PATH               PIC X(80).
002800     05  EM-AUTH-RESULTS              PIC X(100).
002900*        ---------------- RESERVA PARA AMPLIACIONES -------------
003000     05  FILLER                       PIC X(10).
