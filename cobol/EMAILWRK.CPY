000100******************************************************************
000200* COPY       : EMAILWRK                                          *
000300* APLICACION : SEGURIDAD CORREO - CALIFICADOR DE AMENAZAS        *
000400* DESCRIPCION: CAMPOS DERIVADOS DEL CORREO, CALCULADOS AL MOMENTO*
000500*            : DE LA LECTURA (DOMINIO DEL REMITENTE, TABLA DE    *
000600*            : URLS) MAS LAS COPIAS EN MINUSCULAS DE ASUNTO Y    *
000700*            : CUERPO QUE USAN LOS ANALIZADORES DE TEXTO/ENLACES *
000800******************************************************************
000900* ALTERACIONES                                                   *
001000*-----------------------------------------------------------------*
001100* EEDR  14/03/1989  PRIMERA VERSION - PROYECTO AM01               *AM01001
001200* EEDR  19/09/1991  SE AGREGA TABLA DE CARACTERES DEL HOST PARA   *AM01118
001300*                   EL ANALISIS DE ENLACES (TICKET AM01-118)     *
001400* JALV  30/09/1998  SE AGREGAN COPIAS ORIGINALES DE ASUNTO Y      *AM01191
001500*                   CUERPO PARA EL CHEQUEO DE MAYUSCULAS         *
001600*                   SOSTENIDAS (TICKET AM01-191)                 *
001700******************************************************************
001800 01  EMAIL-WORK-AREA.
001900*        ------------- DOMINIO DEL REMITENTE (TRAS LA @) --------
002000     05  EM-SENDER-DOMAIN              PIC X(60).
002100*        ------------- URLS EXTRAIDAS DEL CUERPO -----------------
002200     05  EM-URL-TABLE.
002300         10  EM-URL                    PIC X(120)
002400                                        OCCURS 10 TIMES.
002500     05  EM-URL-COUNT                  PIC 9(02) COMP.
002600*        ------------- COPIA EN MINUSCULAS DEL ASUNTO ------------
002700*        (EL ANALISIS DE TEXTO COMPARA TODO EN MINUSCULAS, PERO
002800*         EL CHEQUEO DE MAYUSCULAS-SOSTENIDAS USA EL ORIGINAL)
002900     05  WKS-SUBJECT-LOW               PIC X(100).
003000     05  WKS-SUBJECT-LOW-R REDEFINES WKS-SUBJECT-LOW.
003100         10  WKS-SUBJECT-CHAR          PIC X
003200                                        OCCURS 100 TIMES.
003300*        ------------- COPIA EN MINUSCULAS DEL CUERPO ------------
003400     05  WKS-BODY-LOW                  PIC X(1000).
003500     05  WKS-BODY-LOW-R REDEFINES WKS-BODY-LOW.
003600         10  WKS-BODY-CHAR             PIC X
003700                                        OCCURS 1000 TIMES.
003800*        ------------- COPIA ORIGINAL DEL ASUNTO (SIN DOBLAR) -----
003900*        (SOLO PARA EL CHEQUEO DE PALABRAS EN MAYUSCULA SOSTENIDA)
004000     05  WKS-SUBJECT-ORIG              PIC X(100).
004100     05  WKS-SUBJECT-ORIG-R REDEFINES WKS-SUBJECT-ORIG.
004200         10  WKS-SUBJECT-ORIG-CHAR     PIC X
004300                                        OCCURS 100 TIMES.
004400*        ------------- COPIA ORIGINAL DEL CUERPO (SIN DOBLAR) ------
004500     05  WKS-BODY-ORIG                 PIC X(1000).
004600     05  WKS-BODY-ORIG-R REDEFINES WKS-BODY-ORIG.
004700         10  WKS-BODY-ORIG-CHAR        PIC X
004800                                        OCCURS 1000 TIMES.
004900*        ------------- DESCOMPOSICION DE UNA URL -----------------
005000*        (RELLENADA POR 410-ANALIZA-UNA-URL PARA CADA EM-URL)
005100     05  WKS-URL-SCHEME                PIC X(08).
005200     05  WKS-URL-HOST                  PIC X(120).
005300     05  WKS-URL-HOST-R REDEFINES WKS-URL-HOST.
005400         10  WKS-URL-HOST-CHAR         PIC X
005500                                        OCCURS 120 TIMES.
005600     05  WKS-URL-PORT                  PIC 9(05) COMP.
005700     05  WKS-URL-PATH                  PIC X(120).
005800     05  WKS-URL-HOST-LEN              PIC 9(03) COMP.
005900     05  WKS-URL-PATH-LEN              PIC 9(03) COMP.
