000100******************************************************************
000200* COPY       : THRTREPT                                          *
000300* APLICACION : SEGURIDAD CORREO - CALIFICADOR DE AMENAZAS        *
000400* DESCRIPCION: AREA DE TRABAJO DEL REPORTE DE AMENAZAS POR CORREO*
000500*            : SE RECONSTRUYE DESDE CERO PARA CADA EMAIL LEIDO   *
000600*            : EN LA PARRAFO 200-PROCESA-EMAILS                  *
000700******************************************************************
000800* ALTERACIONES                                                   *
000900*-----------------------------------------------------------------*
001000* EEDR  15/03/1989  PRIMERA VERSION - PROYECTO AM01               *AM01001
001100* EEDR  09/01/1992  SE AGREGA BANDERA DE PRESENCIA POR CATEGORIA  *AM01101
001200*                   PARA NO PROMEDIAR CATEGORIAS EN CERO          *
001300*                   (TICKET AM01-101)                            *
001400* JALV  30/09/1998  SE AMPLIA TR-SUSP-KEYWORD A 50 ENTRADAS       *AM01190
001500*                   (TICKET AM01-190)                            *
001600******************************************************************
001700 01  THREAT-REPORT.
001800*        -------- PUNTAJE POR CATEGORIA DE AMENAZA ----------------
001900*        SUBINDICES FIJOS: 1-PHISHING 2-SPAM 3-MALWARE
002000*        4-SUSPICIOUS-LINK 5-SENDER-SPOOFING 6-SOCIAL-ENGINEERING
002100*        7-OTHER   (VER 77-CAT-xxx EN EMLSCOR1.CBL)
002200     05  TR-CATEGORY-TBL.
002300         10  TR-CATEGORY-ENTRY         OCCURS 7 TIMES.
002400             15  TR-CATEGORY-SCORE      PIC 9(03)V99.
002500             15  TR-CATEGORY-PRESENT    PIC X(01).
002600                 88  TR-CAT-SI-PRESENTE VALUE 'Y'.
002700                 88  TR-CAT-NO-PRESENTE VALUE 'N'.
002800*        -------- CALIFICACION GLOBAL DEL CORREO ------------------
002900     05  TR-OVERALL-SCORE              PIC 9(03)V99.
003000     05  TR-MALICIOUS-FLAG             PIC X(01).
003100         88  TR-ES-MALICIOSO           VALUE 'Y'.
003200         88  TR-NO-ES-MALICIOSO        VALUE 'N'.
003300*        -------- ENLACES SOSPECHOSOS DETECTADOS --------------------
003400     05  TR-SUSP-LINK-TBL.
003500         10  TR-SUSP-LINK              PIC X(120)
003600                                        OCCURS 10 TIMES.
003700     05  TR-SUSP-LINK-CNT              PIC 9(02) COMP.
003800*        -------- PALABRAS/FRASES SOSPECHOSAS DETECTADAS -----------
003900     05  TR-SUSP-KEYWORD-TBL.
004000         10  TR-SUSP-KEYWORD           PIC X(80)
004100                                        OCCURS 50 TIMES.
004200     05  TR-SUSP-KEYWORD-CNT           PIC 9(02) COMP.
004300*        -------- RECOMENDACIONES SELECCIONADAS ---------------------
004400     05  TR-RECOMMEND-TBL.
004500         10  TR-RECOMMENDATION         PIC X(100)
004600                                        OCCURS 15 TIMES.
004700     05  TR-RECOMMEND-CNT              PIC 9(02) COMP.
