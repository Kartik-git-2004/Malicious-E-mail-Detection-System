000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : SEGURIDAD CORREO                                 *
000500* PROGRAMA    : EMLSCOR1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE UN ARCHIVO DE CORREOS Y CALIFICA CADA UNO    *
000800*             : CONTRA CUATRO ANALIZADORES (TEXTO, ENLACES,      *
000900*             : REMITENTE Y UN CLASIFICADOR DE PALABRAS CLAVE)   *
001000*             : PARA DETECTAR PHISHING, SPAM, SUPLANTACION DE    *
001100*             : REMITENTE E INGENIERIA SOCIAL. ESCRIBE UN        *
001200*             : REPORTE DE DETALLE POR CORREO Y UN RESUMEN DE    *
001300*             : CONTROL AL FINAL DE LA CORRIDA                   *
001400* ARCHIVOS    : EMAILIN=E,PHISHKW=E,SPAMKW=E,MALDOM=E,TRUSTDOM=E *
001500*             : SPAMDOM=E, REPTOUT=S                             *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* PROYECTO    : AM01 - CALIFICADOR DE AMENAZAS DE CORREO         *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. EMLSCOR1.
002100 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
002200 INSTALLATION. DEPARTAMENTO DE SEGURIDAD INFORMATICA.
002300 DATE-WRITTEN. 14/03/1989.
002400 DATE-COMPILED.
002500 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002600******************************************************************
002700* BITACORA DE ALTERACIONES                                       *
002800*-----------------------------------------------------------------*
002900* EEDR  14/03/1989  PRIMERA VERSION - PROYECTO AM01               *AM01001
003000*                   CARGA DE LISTAS Y ANALISIS DE TEXTO BASICO   *
003100* EEDR  02/11/1990  SE AGREGA EL ANALISIS DE ENLACES              *AM01061
003200*                   (TICKET AM01-061)                            *
003300* EEDR  21/05/1991  SE AGREGA EL ANALISIS DE REMITENTE Y LA       *AM01074
003400*                   VALIDACION DE FORMATO DE DIRECCION           *
003500*                   (TICKET AM01-074)                            *
003600* EEDR  07/08/1991  SE AMPLIA AUTH-RESULTS A 100 POSICIONES      * AM01083
003700*                   (TICKET AM01-083)                            *
003800* MRLP  19/09/1991  SE AGREGA LA TABLA DE CARACTERES DEL HOST    * AM01118
003900*                   PARA DETECTAR IP NUMERICA Y CONTAR PUNTOS    *
004000*                   (TICKET AM01-118)                            *
004100* EEDR  03/02/1994  SE AGREGA EL CLASIFICADOR PONDERADO DE       * AM01142
004200*                   PALABRAS CLAVE (TICKET AM01-142)             *
004300* MRLP  09/06/1995  SE CORRIGE EL CALculo DEL PUNTAJE GLOBAL:    * AM01101
004400*                   NO DEBE PROMEDIAR CATEGORIAS EN CERO         *
004500*                   (TICKET AM01-101)                            *
004600* JALV  30/09/1998  REVISION DE FIN DE SIGLO - SE CONFIRMA QUE   * AM01177
004700*                   EL PROGRAMA NO USA FECHAS DE CUATRO DIGITOS  *
004800*                   DEL SISTEMA Y NO REQUIERE CAMBIOS POR EL     *
004900*                   CAMBIO DE SIGLO (TICKET AM01-177)            *
005000* JALV  30/09/1998  SE AMPLIA LA TABLA DE PALABRAS SOSPECHOSAS A * AM01190
005100*                   50 ENTRADAS Y LA LINEA DE REPORTE A 132      *
005200*                   POSICIONES (TICKET AM01-190)                 *
005300* JALV  02/10/1998  SE AGREGAN COPIAS ORIGINALES DE ASUNTO Y      *AM01191
005400*                   CUERPO PARA EL CHEQUEO DE MAYUSCULAS         *
005500*                   SOSTENIDAS (TICKET AM01-191)                 *
005600* MRLP  14/02/2001  SE AGREGA EL INTERRUPTOR UPSI-0 DE TRAZA      *AM01205
005700*                   PARA DEPURACION EN PRODUCCION                *
005800*                   (TICKET AM01-205)                            *
005900* EEDR  11/07/2003  SE REVISA LA DISTANCIA DE LEVENSHTEIN PARA   * AM01219
006000*                   TYPOSQUATTING; SE EXCLUYEN LOS DOMINIOS      *
006100*                   PROPIOS DE LA MARCA (.COM/.ORG/.NET)         *
006200*                   (TICKET AM01-219)                            *
006300* MRLP  04/03/2005  SE CORRIGE 980/981-CUENTA-PALABRAS-MAYUS:    *AM01238
006400*                   LA RACHA DE MAYUSCULAS SOSTENIDAS DEBIA      *AM01238
006500*                   CONTAR DESDE 5 LETRAS Y NO DESDE 4           *AM01238
006600*                   (TICKET AM01-238)                            *AM01238
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS W-CLASE-MAYUS  IS "A" THRU "Z"
007300     CLASS W-CLASE-MINUS  IS "a" THRU "z"
007400     CLASS W-CLASE-DIGITO IS "0" THRU "9"
007500     UPSI-0 ON  STATUS IS WKS-MODO-TRAZA
007600            OFF STATUS IS WKS-MODO-NORMAL.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT EMAIL-IN  ASSIGN TO EMAILIN
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS   IS FS-EMAIL-IN.
008200     SELECT PHISH-KW  ASSIGN TO PHISHKW
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS   IS FS-PHISH-KW.
008500     SELECT SPAM-KW   ASSIGN TO SPAMKW
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS   IS FS-SPAM-KW.
008800     SELECT MAL-DOM   ASSIGN TO MALDOM
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS   IS FS-MAL-DOM.
009100     SELECT TRUST-DOM ASSIGN TO TRUSTDOM
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS   IS FS-TRUST-DOM.
009400     SELECT SPAM-DOM  ASSIGN TO SPAMDOM
009500            ORGANIZATION IS LINE SEQUENTIAL
009600            FILE STATUS   IS FS-SPAM-DOM.
009700     SELECT REPORT-OUT ASSIGN TO REPTOUT
009800            ORGANIZATION IS LINE SEQUENTIAL
009900            FILE STATUS   IS FS-REPORT-OUT.
010000 DATA DIVISION.
010100 FILE SECTION.
010200******************************************************************
010300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010400******************************************************************
010500*   ENTRADA DE CORREOS A CALIFICAR
010600 FD  EMAIL-IN
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 1450 CHARACTERS.
010900     COPY EMAILREC.
011000*   LISTA DE PALABRAS CLAVE DE PHISHING
011100 FD  PHISH-KW
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 60 CHARACTERS.
011400 01  PHISH-KW-REC.
011500     05  PK-TEXT                       PIC X(60).
011600*   LISTA DE PALABRAS CLAVE DE SPAM
011700 FD  SPAM-KW
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 60 CHARACTERS.
012000 01  SPAM-KW-REC.
012100     05  SK-TEXT                       PIC X(60).
012200*   LISTA DE DOMINIOS MALICIOSOS CONOCIDOS
012300 FD  MAL-DOM
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 60 CHARACTERS.
012600 01  MAL-DOM-REC.
012700     05  MD-TEXT                       PIC X(60).
012800*   LISTA DE DOMINIOS DE CONFIANZA
012900 FD  TRUST-DOM
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 60 CHARACTERS.
013200 01  TRUST-DOM-REC.
013300     05  TD-TEXT                       PIC X(60).
013400*   LISTA DE DOMINIOS CONOCIDOS DE ORIGEN DE SPAM
013500 FD  SPAM-DOM
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 60 CHARACTERS.
013800 01  SPAM-DOM-REC.
013900     05  SD-TEXT                       PIC X(60).
014000*   REPORTE DE DETALLE Y RESUMEN DE CONTROL
014100 FD  REPORT-OUT
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 132 CHARACTERS.
014400     COPY RPTLINE.
014500 WORKING-STORAGE SECTION.
014600******************************************************************
014700*           RECURSOS VALIDACION DE FILE-STATUS                   *
014800******************************************************************
014900 01  WKS-FS-STATUS.
015000     05  FS-EMAIL-IN                   PIC 9(02) VALUE ZEROES.
015100     05  FS-PHISH-KW                    PIC 9(02) VALUE ZEROES.
015200     05  FS-SPAM-KW                     PIC 9(02) VALUE ZEROES.
015300     05  FS-MAL-DOM                     PIC 9(02) VALUE ZEROES.
015400     05  FS-TRUST-DOM                   PIC 9(02) VALUE ZEROES.
015500     05  FS-SPAM-DOM                     PIC 9(02) VALUE ZEROES.
015600     05  FS-REPORT-OUT                  PIC 9(02) VALUE ZEROES.
015700******************************************************************
015800*           INTERRUPTORES DE FIN DE ARCHIVO                      *
015900******************************************************************
016000 01  WKS-INTERRUPTORES.
016100     05  WKS-SW-EMAIL-IN               PIC X(01) VALUE 'N'.
016200         88  WKS-FIN-EMAILS            VALUE 'Y'.
016300     05  WKS-SW-PHISH-KW                PIC X(01) VALUE 'N'.
016400         88  WKS-FIN-PHISH-KW          VALUE 'Y'.
016500     05  WKS-SW-SPAM-KW                 PIC X(01) VALUE 'N'.
016600         88  WKS-FIN-SPAM-KW           VALUE 'Y'.
016700     05  WKS-SW-MAL-DOM                 PIC X(01) VALUE 'N'.
016800         88  WKS-FIN-MAL-DOM           VALUE 'Y'.
016900     05  WKS-SW-TRUST-DOM               PIC X(01) VALUE 'N'.
017000         88  WKS-FIN-TRUST-DOM         VALUE 'Y'.
017100     05  WKS-SW-SPAM-DOM                PIC X(01) VALUE 'N'.
017200         88  WKS-FIN-SPAM-DOM          VALUE 'Y'.
017300     05  WKS-SW-PATRON                  PIC X(01) VALUE 'N'.
017400         88  WKS-PATRON-ENCONTRADO     VALUE 'Y'.
017500******************************************************************
017600*           COPIAS DE TRABAJO DEL REGISTRO DE CORREO             *
017700******************************************************************
017800 COPY EMAILWRK.
017900******************************************************************
018000*           TABLAS DE PALABRAS CLAVE Y DOMINIOS DE REFERENCIA    *
018100******************************************************************
018200 COPY KEYWTAB.
018300******************************************************************
018400*           AREA DE TRABAJO DEL REPORTE DE AMENAZAS              *
018500******************************************************************
018600 COPY THRTREPT.
018700******************************************************************
018800*           ACUMULADORES DE CONTROL DE LA CORRIDA                *
018900******************************************************************
019000 COPY RUNTOTS.
019100******************************************************************
019200*     SUBINDICES FIJOS DE CATEGORIA DE AMENAZA (77-LEVEL)        *
019300******************************************************************
019400 77  WKS-CAT-PHISHING                  PIC 9(01) COMP VALUE 1.
019500 77  WKS-CAT-SPAM                       PIC 9(01) COMP VALUE 2.
019600 77  WKS-CAT-MALWARE                    PIC 9(01) COMP VALUE 3.
019700 77  WKS-CAT-SUSP-LINK                  PIC 9(01) COMP VALUE 4.
019800 77  WKS-CAT-SENDER-SPOOF               PIC 9(01) COMP VALUE 5.
019900 77  WKS-CAT-SOC-ENG                    PIC 9(01) COMP VALUE 6.
020000 77  WKS-CAT-OTHER                      PIC 9(01) COMP VALUE 7.
020100******************************************************************
020200*     SUBINDICES Y CONTADORES DE TRABAJO (TODOS COMP)            *
020300******************************************************************
020400 01  WKS-SUBINDICES.
020500     05  WKS-IX-TBL                     PIC 9(03) COMP.
020600     05  WKS-IX-URL                     PIC 9(02) COMP.
020700     05  WKS-IX-CAT                     PIC 9(01) COMP.
020800     05  WKS-IX-BRAND                   PIC 9(02) COMP.
020900     05  WKS-IX-CHAR                    PIC 9(04) COMP.
021000     05  WKS-CAT-PRESENTES              PIC 9(01) COMP.
021100     05  WKS-CAT-SUMA                   PIC 9(05)V99 COMP.
021200 01  WKS-LONGITUDES.
021300     05  WKS-SUBJECT-LEN                PIC 9(04) COMP.
021400     05  WKS-BODY-LEN                    PIC 9(04) COMP.
021500     05  WKS-TEXT-LEN                    PIC 9(04) COMP.
021600******************************************************************
021700*     ACUMULADOR GENERICO DE COINCIDENCIAS (matchCount)          *
021800******************************************************************
021900 01  WKS-PUNTAJE-AREA.
022000     05  WKS-MATCH-CNT                  PIC 9(03) COMP.
022100     05  WKS-RUN-ESPECIAL                PIC 9(02) COMP.
022200     05  WKS-EXCLAMACIONES                PIC 9(03) COMP.
022300     05  WKS-EXCLAM-EXTRA                  PIC 9(02) COMP.
022400     05  WKS-SW-SUBJ-FLAG                   PIC X(01) VALUE 'N'.
022500         88  WKS-SUBJ-SI-MARCO              VALUE 'Y'.
022600     05  WKS-SW-BODY-FLAG                    PIC X(01) VALUE 'N'.
022700         88  WKS-BODY-SI-MARCO               VALUE 'Y'.
022800******************************************************************
022900*     UTILERIA GENERICA: CONTIENE-EN-ASUNTO-O-CUERPO             *
023000******************************************************************
023100 01  WKS-CONTAINS-AREA.
023200     05  WKS-CHK-PATRON                 PIC X(60).
023300     05  WKS-CHK-PATRON-LEN               PIC 9(03) COMP.
023400     05  WKS-CHK-EN-SUBJ                    PIC X(01) VALUE 'N'.
023500         88  WKS-CHK-SUBJ-SI                 VALUE 'Y'.
023600     05  WKS-CHK-EN-BODY                      PIC X(01) VALUE 'N'.
023700         88  WKS-CHK-BODY-SI                   VALUE 'Y'.
023800******************************************************************
023900*     AREA DE TEXTO A AGREGAR EN LAS TABLAS DEL REPORTE          *
024000******************************************************************
024100 01  WKS-AGREGA-AREA.
024200     05  WKS-AGREGA-TEXTO               PIC X(100).
024300     05  WKS-AGREGA-SUMA                 PIC 9(05)V99 COMP.
024400     05  WKS-AGREGA-CNT                   PIC 9(01) COMP.
024500******************************************************************
024600*     UTILERIA GENERICA: LARGO EFECTIVO DE UN CAMPO (SIN         *
024700*     ESPACIOS FINALES)                                          *
024800******************************************************************
024900 01  WKS-LARGO-AREA.
025000     05  WKS-LARGO-TEXTO                PIC X(1000).
025100     05  WKS-LARGO-MAX                   PIC 9(04) COMP.
025200     05  WKS-LARGO-POS                    PIC 9(04) COMP.
025300     05  WKS-LARGO-RESULT                 PIC 9(04) COMP.
025400******************************************************************
025500*     UTILERIA GENERICA: BUSQUEDA DE SUBCADENA (CONTAINS)        *
025600******************************************************************
025700 01  WKS-BUSCA-AREA.
025800     05  WKS-BUSCA-TEXTO                 PIC X(1000).
025900     05  WKS-BUSCA-PATRON                  PIC X(60).
026000     05  WKS-BUSCA-PATRON-LEN               PIC 9(03) COMP.
026100     05  WKS-BUSCA-LIMITE                    PIC 9(04) COMP.
026200     05  WKS-BUSCA-SCAN                        PIC 9(04) COMP.
026300     05  WKS-BUSCA-POS                          PIC 9(04) COMP.
026400******************************************************************
026500*     UTILERIA GENERICA: CUENTA OCURRENCIAS NO TRASLAPADAS       *
026600******************************************************************
026700 01  WKS-CUENTA-AREA.
026800     05  WKS-CUENTA-TEXTO                 PIC X(1000).
026900     05  WKS-CUENTA-PATRON                  PIC X(60).
027000     05  WKS-CUENTA-PATRON-LEN               PIC 9(03) COMP.
027100     05  WKS-CUENTA-LIMITE                    PIC 9(04) COMP.
027200     05  WKS-CUENTA-POS                        PIC 9(04) COMP.
027300     05  WKS-CUENTA-RESULT                     PIC 9(04) COMP.
027400******************************************************************
027500*     UTILERIA GENERICA: CUENTA PALABRAS EN MAYUSCULA SOSTENIDA  *
027600******************************************************************
027700 01  WKS-MAYUS-AREA.
027800     05  WKS-MAYUS-TEXTO                  PIC X(1000).
027900     05  WKS-MAYUS-LEN                      PIC 9(04) COMP.
028000     05  WKS-MAYUS-POS                       PIC 9(04) COMP.
028100     05  WKS-MAYUS-RUN                        PIC 9(04) COMP.
028200     05  WKS-MAYUS-CNT                         PIC 9(04) COMP.
028300******************************************************************
028400*     DISTANCIA DE LEVENSHTEIN (DOS FILAS, SIN MATRIZ COMPLETA)  *
028500******************************************************************
028600 01  WKS-LEV-AREA.
028700     05  WKS-LEV-HOST                      PIC X(120).
028800     05  WKS-LEV-HOST-LEN                    PIC 9(03) COMP.
028900     05  WKS-LEV-MARCA                        PIC X(12).
029000     05  WKS-LEV-MARCA-LEN                     PIC 9(02) COMP.
029100     05  WKS-LEV-I                              PIC 9(03) COMP.
029200     05  WKS-LEV-J                              PIC 9(02) COMP.
029300     05  WKS-LEV-COSTO                           PIC 9(01) COMP.
029400     05  WKS-LEV-MIN                             PIC 9(03) COMP.
029500     05  WKS-LEV-RESULT                           PIC 9(03) COMP.
029600     05  WKS-LEV-PREV-TBL.
029700         10  WKS-LEV-PREV                  PIC 9(03) COMP
029800                                            OCCURS 13 TIMES.
029900     05  WKS-LEV-CURR-TBL.
030000         10  WKS-LEV-CURR                  PIC 9(03) COMP
030100                                            OCCURS 13 TIMES.
030200******************************************************************
030300*     ANALISIS DE ENLACES - AREA DE TRABAJO POR URL              *
030400******************************************************************
030500 01  WKS-LINK-AREA.
030600     05  WKS-LINK-TOTAL                    PIC 9(03)V99 COMP.
030700     05  WKS-LINK-MAX-SCORE                  PIC 9(03)V99 COMP.
030800     05  WKS-LINK-MAX-URL                     PIC X(120).
030900     05  WKS-LINK-ES-NUMERICA                  PIC X(01).
031000         88  WKS-LINK-HOST-ES-IP             VALUE 'Y'.
031100     05  WKS-LINK-CUENTA-PUNTOS                 PIC 9(03) COMP.
031200     05  WKS-LINK-CUENTA-DIGITOS                 PIC 9(03) COMP.
031300     05  WKS-LINK-CUENTA-GRUPO                    PIC 9(02) COMP.
031400     05  WKS-LINK-TLD                              PIC X(08).
031500     05  WKS-LINK-HAY-SOSPECHOSOS                   PIC X(01)
031600                                                  VALUE 'N'.
031700         88  WKS-LINK-HAY-SOSP-LINK                VALUE 'Y'.
031800     05  WKS-LINK-URL-LOW                            PIC X(120).
031900     05  WKS-LINK-URL-LEN                              PIC 9(03)
032000                                                       COMP.
032100     05  WKS-LINK-HOST-START                            PIC 9(03)
032200                                                       COMP.
032300     05  WKS-LINK-SCAN                                   PIC 9(03)
032400                                                       COMP.
032500     05  WKS-LINK-COLON-POS                               PIC
032600                                           9(03) COMP.
032700     05  WKS-LINK-SLASH-POS                                PIC
032800                                           9(03) COMP.
032900     05  WKS-LINK-ULTIMO-PUNTO                              PIC
033000                                           9(03) COMP.
033100     05  WKS-LINK-PORT-NUM                                   PIC
033200                                           9(05) COMP.
033300     05  WKS-LINK-DIGITO                                      PIC
033400                                           9(01).
033500     05  WKS-LINK-URL-VALIDA                     PIC X(01)
033600                                                  VALUE 'N'.
033700         88  WKS-LINK-URL-ES-VALIDA               VALUE 'Y'.
033800     05  WKS-LINK-DOM-MALO                       PIC X(01)
033900                                                  VALUE 'N'.
034000         88  WKS-LINK-ES-DOM-MALO                VALUE 'Y'.
034100     05  WKS-LINK-PUERTO-FIN                      PIC 9(03)
034200                                                  COMP.
034300     05  WKS-LINK-EXCLUIDA                         PIC X(01)
034400                                                  VALUE 'N'.
034500         88  WKS-LINK-ES-EXCLUIDA                  VALUE 'Y'.
034600******************************************************************
034700*     ANALISIS DE REMITENTE - AREA DE TRABAJO                    *
034800******************************************************************
034900 01  WKS-SENDER-AREA.
035000     05  WKS-SENDER-TOTAL                  PIC 9(03)V99 COMP.
035100     05  WKS-SENDER-FORMATO-OK               PIC X(01)
035200                                            VALUE 'N'.
035300         88  WKS-SENDER-FORMATO-VALIDO      VALUE 'Y'.
035400     05  WKS-SENDER-ARROBA-POS                PIC 9(03) COMP.
035500     05  WKS-SENDER-PUNTO-POS                  PIC 9(03) COMP.
035600     05  WKS-SENDER-TLD-LEN                     PIC 9(02) COMP.
035700     05  WKS-SENDER-LOW                           PIC X(80).
035800     05  WKS-SENDER-LEN                            PIC 9(03)
035900                                                  COMP.
036000     05  WKS-SENDER-DOM-LOW                         PIC X(60).
036100     05  WKS-SENDER-DOM-LEN                          PIC 9(03)
036200                                                  COMP.
036300     05  WKS-REPLY-TO-LOW                             PIC X(80).
036400     05  WKS-REPLY-TO-LEN                              PIC 9(03)
036500                                                  COMP.
036600     05  WKS-RETURN-PATH-LOW                            PIC
036700                                           X(80).
036800     05  WKS-RETURN-PATH-LEN                             PIC
036900                                           9(03) COMP.
037000     05  WKS-AUTH-RESULTS-LOW                             PIC
037100                                           X(100).
037200     05  WKS-AUTH-RESULTS-LEN                              PIC
037300                                           9(03) COMP.
037400     05  WKS-SENDER-IMPERSONA-SI                            PIC
037500                                           X(01) VALUE 'N'.
037600         88  WKS-SENDER-HAY-IMPERSONA                       VALUE
037700                                                            'Y'.
037800******************************************************************
037900*     CLASIFICADOR - AREA DE TRABAJO                             *
038000******************************************************************
038100 01  WKS-CLASIF-AREA.
038200     05  WKS-CLASIF-FEATURE-TBL.
038300         10  WKS-CLASIF-FEATURE-CNT     PIC 9(04) COMP
038400                                         OCCURS 15 TIMES.
038500     05  WKS-CLASIF-SUMA-PESADA           PIC 9(01)V9999 COMP.
038600     05  WKS-CLASIF-SCORE                  PIC 9(01)V99 COMP.
038700     05  WKS-CLASIF-SPECIAL-CNT              PIC 9(04) COMP.
038800     05  WKS-CLASIF-DIVISOR                   PIC 9(04)V99 COMP.
038900******************************************************************
039000*     MENSAJES FIJOS DE RECOMENDACION                            *
039100******************************************************************
039200 01  WKS-TEXTOS-RECOMENDACION.
039300     05  FILLER PIC X(100) VALUE
039400         'No immediate threats detected, but always remain cauti
039500-        'ous'.
039600     05  FILLER PIC X(100) VALUE
039700         'Do not reply to this email'.
039800     05  FILLER PIC X(100) VALUE
039900         'Do not click on any links or buttons in this email'.
040000     05  FILLER PIC X(100) VALUE
040100         'Do not provide any personal information'.
040200     05  FILLER PIC X(100) VALUE
040300         'Do not click on any links in this email'.
040400     05  FILLER PIC X(100) VALUE
040500         'If you need to visit the website, type the address dir
040600-        'ectly in your browser'.
040700     05  FILLER PIC X(100) VALUE
040800         'Verify the sender by contacting them through a known,
040900-        'trusted channel'.
041000     05  FILLER PIC X(100) VALUE
041100         'Mark the email as spam in your email client'.
041200     05  FILLER PIC X(100) VALUE
041300         'Be cautious of emails creating urgency or strong emoti
041400-        'ons'.
041500     05  FILLER PIC X(100) VALUE
041600         'Exercise caution with this email'.
041700 01  WKS-TEXTOS-RECOMENDACION-R
041800             REDEFINES WKS-TEXTOS-RECOMENDACION.
041900     05  WKS-TXT-RECOM                     PIC X(100)
042000                                            OCCURS 10 TIMES.
042100******************************************************************
042200*     LINEAS FIJAS DE ENCABEZADO/CIERRE DEL REPORTE               *
042300******************************************************************
042400 01  WKS-LINEAS-FIJAS.
042500     05  WKS-LIN-01 PIC X(50) VALUE
042600         '========== EMAIL THREAT ANALYSIS REPORT =========='.
042700     05  WKS-LIN-02 PIC X(20) VALUE 'Email details:'.
042800     05  WKS-LIN-03 PIC X(20) VALUE 'Overall assessment:'.
042900     05  WKS-LIN-04 PIC X(20) VALUE 'Detected threats:'.
043000     05  WKS-LIN-05 PIC X(20) VALUE 'Suspicious links:'.
043100     05  WKS-LIN-06 PIC X(32) VALUE
043200         'Suspicious keywords/phrases:'.
043300     05  WKS-LIN-07 PIC X(20) VALUE 'Recommendations:'.
043400     05  WKS-LIN-08 PIC X(50) VALUE
043500         '================================================'.
043600     05  WKS-LIN-09 PIC X(25) VALUE '===== RUN SUMMARY ====='.
043700******************************************************************
043800*     EDICION DE PORCENTAJES Y CONFIANZAS (NNN.N%)               *
043900******************************************************************
044000 01  WKS-PCT-EDIT                          PIC ZZ9.9.
044100 01  WKS-PCT-ORIGEN                         PIC 9(03)V9 COMP.
044200******************************************************************
044300*     NOMBRES DE LAS 7 CATEGORIAS DE AMENAZA (EN ORDEN FIJO DE    *
044400*     LOS SUBINDICES 77-CAT-xxx)                                  *
044500******************************************************************
044600 01  WKS-NOMBRES-CATEGORIA.
044700     05  FILLER PIC X(20) VALUE 'PHISHING'.
044800     05  FILLER PIC X(20) VALUE 'SPAM'.
044900     05  FILLER PIC X(20) VALUE 'MALWARE'.
045000     05  FILLER PIC X(20) VALUE 'SUSPICIOUS-LINK'.
045100     05  FILLER PIC X(20) VALUE 'SENDER-SPOOFING'.
045200     05  FILLER PIC X(20) VALUE 'SOCIAL-ENGINEERING'.
045300     05  FILLER PIC X(20) VALUE 'OTHER'.
045400 01  WKS-NOMBRES-CATEGORIA-R REDEFINES WKS-NOMBRES-CATEGORIA.
045500     05  WKS-NOMBRE-CAT-TAB                  PIC X(20)
045600                                              OCCURS 7 TIMES.
045700 01  WKS-NOMBRE-CATEGORIA.
045800     05  WKS-NOMBRE-CAT-TXT                  PIC X(20).
045900******************************************************************
046000*     LINEA DE SALIDA ARMADA EN TRABAJO ANTES DE ESCRIBIR        *
046100******************************************************************
046200 01  WKS-LINEA-ARMADA                         PIC X(132).
046300 PROCEDURE DIVISION.
046400******************************************************************
046500*                    SERIE 100 - CONTROL PRINCIPAL               *
046600******************************************************************
046700 100-MAIN SECTION.
046800*        EJECUTA APERTURA-ARCHIVOS
046900     PERFORM 110-APERTURA-ARCHIVOS
047000*        EJECUTA CARGA-LISTAS-REF
047100     PERFORM 120-CARGA-LISTAS-REF
047200*        EJECUTA PROCESA-EMAILS
047300     PERFORM 200-PROCESA-EMAILS
047400*        EJECUTA ESTADISTICAS
047500     PERFORM 800-ESTADISTICAS
047600*        EJECUTA CIERRA-ARCHIVOS
047700     PERFORM 900-CIERRA-ARCHIVOS
047800*        FINALIZA LA CORRIDA
047900     STOP RUN.
048000 100-MAIN-E. EXIT.
048100*--------> APERTURA DE TODOS LOS ARCHIVOS DEL PROGRAMA
048200 110-APERTURA-ARCHIVOS SECTION.
048300*        ABRE EL ARCHIVO INPUT
048400     OPEN INPUT  EMAIL-IN
048500*        ABRE EL ARCHIVO INPUT
048600     OPEN INPUT  PHISH-KW
048700*        ABRE EL ARCHIVO INPUT
048800     OPEN INPUT  SPAM-KW
048900*        ABRE EL ARCHIVO INPUT
049000     OPEN INPUT  MAL-DOM
049100*        ABRE EL ARCHIVO INPUT
049200     OPEN INPUT  TRUST-DOM
049300*        ABRE EL ARCHIVO INPUT
049400     OPEN INPUT  SPAM-DOM
049500*        ABRE EL ARCHIVO OUTPUT
049600     OPEN OUTPUT REPORT-OUT
049700*        VALIDA FS-EMAIL-IN
049800     IF FS-EMAIL-IN  NOT = 0 OR FS-PHISH-KW NOT = 0 OR
049900        FS-SPAM-KW   NOT = 0 OR FS-MAL-DOM  NOT = 0 OR
050000        FS-TRUST-DOM NOT = 0 OR FS-SPAM-DOM NOT = 0 OR
050100        FS-REPORT-OUT NOT = 0
050200*        DESPLIEGA UN MENSAJE DE CONTROL
050300         DISPLAY "================================================"
050400*        DESPLIEGA UN MENSAJE DE CONTROL
050500         DISPLAY "   EMLSCOR1 - ERROR AL ABRIR UNO O MAS ARCHIVOS"
050600*        DESPLIEGA UN MENSAJE DE CONTROL
050700         DISPLAY " FS EMAIL-IN  : (" FS-EMAIL-IN  ")"
050800*        DESPLIEGA UN MENSAJE DE CONTROL
050900         DISPLAY " FS PHISH-KW  : (" FS-PHISH-KW  ")"
051000*        DESPLIEGA UN MENSAJE DE CONTROL
051100         DISPLAY " FS SPAM-KW   : (" FS-SPAM-KW   ")"
051200*        DESPLIEGA UN MENSAJE DE CONTROL
051300         DISPLAY " FS MAL-DOM   : (" FS-MAL-DOM   ")"
051400*        DESPLIEGA UN MENSAJE DE CONTROL
051500         DISPLAY " FS TRUST-DOM : (" FS-TRUST-DOM ")"
051600*        DESPLIEGA UN MENSAJE DE CONTROL
051700         DISPLAY " FS SPAM-DOM  : (" FS-SPAM-DOM  ")"
051800*        DESPLIEGA UN MENSAJE DE CONTROL
051900         DISPLAY " FS REPORT-OUT: (" FS-REPORT-OUT ")"
052000*        DESPLIEGA UN MENSAJE DE CONTROL
052100         DISPLAY "================================================"
052200*        ASIGNA RETURN-CODE
052300         MOVE 91 TO RETURN-CODE
052400*        FINALIZA LA CORRIDA
052500         STOP RUN
052600*        CIERRA LA VALIDACION
052700     END-IF.
052800 110-APERTURA-ARCHIVOS-E. EXIT.
052900*--------> CIERRE DE TODOS LOS ARCHIVOS DEL PROGRAMA
053000 900-CIERRA-ARCHIVOS SECTION.
053100*        CIERRA EL ARCHIVO EMAIL-IN
053200     CLOSE EMAIL-IN
053300*        CIERRA EL ARCHIVO PHISH-KW
053400     CLOSE PHISH-KW
053500*        CIERRA EL ARCHIVO SPAM-KW
053600     CLOSE SPAM-KW
053700*        CIERRA EL ARCHIVO MAL-DOM
053800     CLOSE MAL-DOM
053900*        CIERRA EL ARCHIVO TRUST-DOM
054000     CLOSE TRUST-DOM
054100*        CIERRA EL ARCHIVO SPAM-DOM
054200     CLOSE SPAM-DOM
054300*        CIERRA EL ARCHIVO REPORT-OUT
054400     CLOSE REPORT-OUT.
054500 900-CIERRA-ARCHIVOS-E. EXIT.
054600******************************************************************
054700*          SERIE 120 - CARGA DE LISTAS DE REFERENCIA             *
054800******************************************************************
054900 120-CARGA-LISTAS-REF SECTION.
055000*        EJECUTA INICIALIZA-TABLAS-FIJAS
055100     PERFORM 126-INICIALIZA-TABLAS-FIJAS
055200*        EJECUTA CARGA-PHISH-KW
055300     PERFORM 121-CARGA-PHISH-KW
055400*        EJECUTA CARGA-SPAM-KW
055500     PERFORM 122-CARGA-SPAM-KW
055600*        EJECUTA CARGA-MAL-DOM
055700     PERFORM 123-CARGA-MAL-DOM
055800*        EJECUTA CARGA-TRUST-DOM
055900     PERFORM 124-CARGA-TRUST-DOM
056000*        EJECUTA CARGA-SPAM-DOM
056100     PERFORM 125-CARGA-SPAM-DOM.
056200 120-CARGA-LISTAS-REF-E. EXIT.
056300*--------> SIEMBRA LAS PALABRAS CLAVE FIJAS DE PHISHING Y SPAM
056400 126-INICIALIZA-TABLAS-FIJAS SECTION.
056500*        ASIGNA WKS-PHISH-KW-CNT
056600     MOVE 16 TO WKS-PHISH-KW-CNT
056700*        EJECUTA A-COPIA-PHISH-FIJA
056800     PERFORM 126A-COPIA-PHISH-FIJA THRU 126A-COPIA-PHISH-FIJA-E
056900         VARYING WKS-IX-TBL FROM 1 BY 1
057000             UNTIL WKS-IX-TBL > 16
057100*        ASIGNA WKS-SPAM-KW-CNT
057200     MOVE 22 TO WKS-SPAM-KW-CNT
057300*        EJECUTA B-COPIA-SPAM-FIJA
057400     PERFORM 126B-COPIA-SPAM-FIJA THRU 126B-COPIA-SPAM-FIJA-E
057500         VARYING WKS-IX-TBL FROM 1 BY 1
057600             UNTIL WKS-IX-TBL > 22.
057700 126-INICIALIZA-TABLAS-FIJAS-E. EXIT.
057800*--------> COPIA UNA FRASE FIJA DE PHISHING A LA TABLA EN MEMORIA
057900 126A-COPIA-PHISH-FIJA SECTION.
058000*        ASIGNA WKS-PHISH-FIJA-KW
058100     MOVE WKS-PHISH-FIJA-KW(WKS-IX-TBL)
058200                            TO WKS-PHISH-KW(WKS-IX-TBL).
058300 126A-COPIA-PHISH-FIJA-E. EXIT.
058400*--------> COPIA UNA PALABRA FIJA DE SPAM A LA TABLA EN MEMORIA
058500 126B-COPIA-SPAM-FIJA SECTION.
058600*        ASIGNA WKS-SPAM-FIJA-KW
058700     MOVE WKS-SPAM-FIJA-KW(WKS-IX-TBL)
058800                            TO WKS-SPAM-KW(WKS-IX-TBL).
058900 126B-COPIA-SPAM-FIJA-E. EXIT.
059000*--------> CARGA LA LISTA DE PALABRAS CLAVE DE PHISHING
059100 121-CARGA-PHISH-KW SECTION.
059200*        EJECUTA A-LEE-PHISH-KW
059300     PERFORM 121A-LEE-PHISH-KW
059400*        EJECUTA B-ALMACENA-PHISH-KW
059500     PERFORM 121B-ALMACENA-PHISH-KW THRU 121B-ALMACENA-PHISH-KW-E
059600         UNTIL WKS-FIN-PHISH-KW.
059700 121-CARGA-PHISH-KW-E. EXIT.
059800*--------> LEE UN REGISTRO DEL ARCHIVO DE PALABRAS DE PHISHING
059900 121A-LEE-PHISH-KW SECTION.
060000*        LEE EL SIGUIENTE REGISTRO DE PHISH-KW
060100     READ PHISH-KW
060200         AT END SET WKS-FIN-PHISH-KW TO TRUE
060300     END-READ.
060400 121A-LEE-PHISH-KW-E. EXIT.
060500*--------> VALIDA Y ALMACENA LA PALABRA LEIDA, IGNORANDO BLANCOS Y COMEN
060600 121B-ALMACENA-PHISH-KW SECTION.
060700*        VALIDA PK-TEXT
060800     IF PK-TEXT NOT = SPACES AND PK-TEXT(1:1) NOT = '#'
060900*        ACUMULA EN WKS-PHISH-KW-CNT
061000         ADD 1 TO WKS-PHISH-KW-CNT
061100*        ASIGNA PK-TEXT
061200         MOVE PK-TEXT TO WKS-PHISH-KW(WKS-PHISH-KW-CNT)
061300*        REVISA/CONVIERTE WKS-PHISH-KW
061400         INSPECT WKS-PHISH-KW(WKS-PHISH-KW-CNT) CONVERTING
061500             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
061600             TO "abcdefghijklmnopqrstuvwxyz"
061700*        CIERRA LA VALIDACION
061800     END-IF
061900*        EJECUTA A-LEE-PHISH-KW
062000     PERFORM 121A-LEE-PHISH-KW.
062100 121B-ALMACENA-PHISH-KW-E. EXIT.
062200*--------> CARGA LA LISTA DE PALABRAS CLAVE DE SPAM
062300 122-CARGA-SPAM-KW SECTION.
062400*        EJECUTA A-LEE-SPAM-KW
062500     PERFORM 122A-LEE-SPAM-KW
062600*        EJECUTA B-ALMACENA-SPAM-KW
062700     PERFORM 122B-ALMACENA-SPAM-KW THRU 122B-ALMACENA-SPAM-KW-E
062800         UNTIL WKS-FIN-SPAM-KW.
062900 122-CARGA-SPAM-KW-E. EXIT.
063000*--------> LEE UN REGISTRO DEL ARCHIVO DE PALABRAS DE SPAM
063100 122A-LEE-SPAM-KW SECTION.
063200*        LEE EL SIGUIENTE REGISTRO DE SPAM-KW
063300     READ SPAM-KW
063400         AT END SET WKS-FIN-SPAM-KW TO TRUE
063500     END-READ.
063600 122A-LEE-SPAM-KW-E. EXIT.
063700*--------> VALIDA Y ALMACENA LA PALABRA LEIDA, IGNORANDO BLANCOS Y COMEN
063800 122B-ALMACENA-SPAM-KW SECTION.
063900*        VALIDA SK-TEXT
064000     IF SK-TEXT NOT = SPACES AND SK-TEXT(1:1) NOT = '#'
064100*        ACUMULA EN WKS-SPAM-KW-CNT
064200         ADD 1 TO WKS-SPAM-KW-CNT
064300*        ASIGNA SK-TEXT
064400         MOVE SK-TEXT TO WKS-SPAM-KW(WKS-SPAM-KW-CNT)
064500*        REVISA/CONVIERTE WKS-SPAM-KW
064600         INSPECT WKS-SPAM-KW(WKS-SPAM-KW-CNT) CONVERTING
064700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
064800             TO "abcdefghijklmnopqrstuvwxyz"
064900*        CIERRA LA VALIDACION
065000     END-IF
065100*        EJECUTA A-LEE-SPAM-KW
065200     PERFORM 122A-LEE-SPAM-KW.
065300 122B-ALMACENA-SPAM-KW-E. EXIT.
065400*--------> CARGA LA LISTA DE DOMINIOS MALICIOSOS
065500 123-CARGA-MAL-DOM SECTION.
065600*        EJECUTA A-LEE-MAL-DOM
065700     PERFORM 123A-LEE-MAL-DOM
065800*        EJECUTA B-ALMACENA-MAL-DOM
065900     PERFORM 123B-ALMACENA-MAL-DOM THRU 123B-ALMACENA-MAL-DOM-E
066000         UNTIL WKS-FIN-MAL-DOM.
066100 123-CARGA-MAL-DOM-E. EXIT.
066200*--------> LEE UN REGISTRO DEL ARCHIVO DE DOMINIOS MALICIOSOS
066300 123A-LEE-MAL-DOM SECTION.
066400*        LEE EL SIGUIENTE REGISTRO DE MAL-DOM
066500     READ MAL-DOM
066600         AT END SET WKS-FIN-MAL-DOM TO TRUE
066700     END-READ.
066800 123A-LEE-MAL-DOM-E. EXIT.
066900*--------> VALIDA Y ALMACENA EL DOMINIO LEIDO, IGNORANDO BLANCOS Y COMEN
067000 123B-ALMACENA-MAL-DOM SECTION.
067100*        VALIDA MD-TEXT
067200     IF MD-TEXT NOT = SPACES AND MD-TEXT(1:1) NOT = '#'
067300*        ACUMULA EN WKS-MAL-DOM-CNT
067400         ADD 1 TO WKS-MAL-DOM-CNT
067500*        ASIGNA MD-TEXT
067600         MOVE MD-TEXT TO WKS-MAL-DOM(WKS-MAL-DOM-CNT)
067700*        REVISA/CONVIERTE WKS-MAL-DOM
067800         INSPECT WKS-MAL-DOM(WKS-MAL-DOM-CNT) CONVERTING
067900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
068000             TO "abcdefghijklmnopqrstuvwxyz"
068100*        CIERRA LA VALIDACION
068200     END-IF
068300*        EJECUTA A-LEE-MAL-DOM
068400     PERFORM 123A-LEE-MAL-DOM.
068500 123B-ALMACENA-MAL-DOM-E. EXIT.
068600*--------> CARGA LA LISTA DE DOMINIOS DE CONFIANZA
068700 124-CARGA-TRUST-DOM SECTION.
068800*        EJECUTA A-LEE-TRUST-DOM
068900     PERFORM 124A-LEE-TRUST-DOM
069000*        EJECUTA B-ALMACENA-TRUST-DOM
069100     PERFORM 124B-ALMACENA-TRUST-DOM
069200         THRU 124B-ALMACENA-TRUST-DOM-E
069300         UNTIL WKS-FIN-TRUST-DOM.
069400 124-CARGA-TRUST-DOM-E. EXIT.
069500*--------> LEE UN REGISTRO DEL ARCHIVO DE DOMINIOS DE CONFIANZA
069600 124A-LEE-TRUST-DOM SECTION.
069700*        LEE EL SIGUIENTE REGISTRO DE TRUST-DOM
069800     READ TRUST-DOM
069900         AT END SET WKS-FIN-TRUST-DOM TO TRUE
070000     END-READ.
070100 124A-LEE-TRUST-DOM-E. EXIT.
070200*--------> VALIDA Y ALMACENA EL DOMINIO LEIDO, IGNORANDO BLANCOS Y COMEN
070300 124B-ALMACENA-TRUST-DOM SECTION.
070400*        VALIDA TD-TEXT
070500     IF TD-TEXT NOT = SPACES AND TD-TEXT(1:1) NOT = '#'
070600*        ACUMULA EN WKS-TRUST-DOM-CNT
070700         ADD 1 TO WKS-TRUST-DOM-CNT
070800*        ASIGNA TD-TEXT
070900         MOVE TD-TEXT TO WKS-TRUST-DOM(WKS-TRUST-DOM-CNT)
071000*        REVISA/CONVIERTE WKS-TRUST-DOM
071100         INSPECT WKS-TRUST-DOM(WKS-TRUST-DOM-CNT) CONVERTING
071200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
071300             TO "abcdefghijklmnopqrstuvwxyz"
071400*        CIERRA LA VALIDACION
071500     END-IF
071600*        EJECUTA A-LEE-TRUST-DOM
071700     PERFORM 124A-LEE-TRUST-DOM.
071800 124B-ALMACENA-TRUST-DOM-E. EXIT.
071900*--------> CARGA LA LISTA DE DOMINIOS DE ORIGEN DE SPAM
072000 125-CARGA-SPAM-DOM SECTION.
072100*        EJECUTA A-LEE-SPAM-DOM
072200     PERFORM 125A-LEE-SPAM-DOM
072300*        EJECUTA B-ALMACENA-SPAM-DOM
072400     PERFORM 125B-ALMACENA-SPAM-DOM
072500         THRU 125B-ALMACENA-SPAM-DOM-E
072600         UNTIL WKS-FIN-SPAM-DOM.
072700 125-CARGA-SPAM-DOM-E. EXIT.
072800*--------> LEE UN REGISTRO DEL ARCHIVO DE DOMINIOS FUENTE DE SPAM
072900 125A-LEE-SPAM-DOM SECTION.
073000*        LEE EL SIGUIENTE REGISTRO DE SPAM-DOM
073100     READ SPAM-DOM
073200         AT END SET WKS-FIN-SPAM-DOM TO TRUE
073300     END-READ.
073400 125A-LEE-SPAM-DOM-E. EXIT.
073500*--------> VALIDA Y ALMACENA EL DOMINIO LEIDO, IGNORANDO BLANCOS Y COMEN
073600 125B-ALMACENA-SPAM-DOM SECTION.
073700*        VALIDA SD-TEXT
073800     IF SD-TEXT NOT = SPACES AND SD-TEXT(1:1) NOT = '#'
073900*        ACUMULA EN WKS-SPAM-DOM-CNT
074000         ADD 1 TO WKS-SPAM-DOM-CNT
074100*        ASIGNA SD-TEXT
074200         MOVE SD-TEXT TO WKS-SPAM-DOM(WKS-SPAM-DOM-CNT)
074300*        REVISA/CONVIERTE WKS-SPAM-DOM
074400         INSPECT WKS-SPAM-DOM(WKS-SPAM-DOM-CNT) CONVERTING
074500             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
074600             TO "abcdefghijklmnopqrstuvwxyz"
074700*        CIERRA LA VALIDACION
074800     END-IF
074900*        EJECUTA A-LEE-SPAM-DOM
075000     PERFORM 125A-LEE-SPAM-DOM.
075100 125B-ALMACENA-SPAM-DOM-E. EXIT.
075200******************************************************************
075300*          SERIE 200 - CICLO PRINCIPAL DE CORREOS                *
075400******************************************************************
075500 200-PROCESA-EMAILS SECTION.
075600*        EJECUTA LEE-UN-EMAIL
075700     PERFORM 201-LEE-UN-EMAIL
075800*        EJECUTA UN-EMAIL
075900     PERFORM 205-UN-EMAIL THRU 205-UN-EMAIL-E
076000         UNTIL WKS-FIN-EMAILS.
076100 200-PROCESA-EMAILS-E. EXIT.
076200*--------> LEE EL SIGUIENTE REGISTRO DE CORREO DEL ARCHIVO EMAIL-IN
076300 201-LEE-UN-EMAIL SECTION.
076400*        LEE EL SIGUIENTE REGISTRO DE EMAIL-IN
076500     READ EMAIL-IN
076600         AT END SET WKS-FIN-EMAILS TO TRUE
076700     END-READ.
076800 201-LEE-UN-EMAIL-E. EXIT.
076900*--------> ORQUESTA EL ANALISIS COMPLETO DE UN CORREO
077000 205-UN-EMAIL SECTION.
077100*        ACUMULA EN CT-EMAILS-READ
077200     ADD 1 TO CT-EMAILS-READ
077300*        EJECUTA INICIALIZA-REPORTE
077400     PERFORM 206-INICIALIZA-REPORTE
077500*        EJECUTA EXTRAE-DOMINIO
077600     PERFORM 210-EXTRAE-DOMINIO
077700*        EJECUTA EXTRAE-URLS
077800     PERFORM 220-EXTRAE-URLS
077900*        EJECUTA ANALISIS-TEXTO
078000     PERFORM 300-ANALISIS-TEXTO
078100*        EJECUTA ANALISIS-ENLACES
078200     PERFORM 400-ANALISIS-ENLACES
078300*        EJECUTA ANALISIS-REMITENTE
078400     PERFORM 500-ANALISIS-REMITENTE
078500*        EJECUTA CLASIFICADOR
078600     PERFORM 600-CLASIFICADOR
078700*        EJECUTA AGREGA-Y-CALIFICA
078800     PERFORM 700-AGREGA-Y-CALIFICA
078900*        EJECUTA SELECCIONA-RECOMENDACIONES
079000     PERFORM 710-SELECCIONA-RECOMENDACIONES
079100*        EJECUTA ESCRIBE-REPORTE-DETALLE
079200     PERFORM 720-ESCRIBE-REPORTE-DETALLE
079300*        EJECUTA ACUMULA-TOTALES
079400     PERFORM 730-ACUMULA-TOTALES
079500*        EJECUTA LEE-UN-EMAIL
079600     PERFORM 201-LEE-UN-EMAIL.
079700 205-UN-EMAIL-E. EXIT.
079800*--------> LIMPIA EL AREA DE REPORTE Y PREPARA LAS COPIAS DE
079900*          TRABAJO DEL ASUNTO Y EL CUERPO DEL CORREO ACTUAL
080000 206-INICIALIZA-REPORTE SECTION.
080100*        EJECUTA LIMPIA-CATEGORIA
080200     PERFORM 207-LIMPIA-CATEGORIA THRU 207-LIMPIA-CATEGORIA-E
080300         VARYING WKS-IX-CAT FROM 1 BY 1 UNTIL WKS-IX-CAT > 7
080400*        ASIGNA TR-OVERALL-SCORE
080500     MOVE 0 TO TR-OVERALL-SCORE
080600*        ASIGNA TR-MALICIOUS-FLAG
080700     MOVE 'N' TO TR-MALICIOUS-FLAG
080800*        ASIGNA TR-SUSP-LINK-CNT
080900     MOVE 0 TO TR-SUSP-LINK-CNT
081000*        ASIGNA TR-SUSP-KEYWORD-CNT
081100     MOVE 0 TO TR-SUSP-KEYWORD-CNT
081200*        ASIGNA TR-RECOMMEND-CNT
081300     MOVE 0 TO TR-RECOMMEND-CNT
081400*        ASIGNA EM-SUBJECT
081500     MOVE EM-SUBJECT TO WKS-SUBJECT-LOW
081600*        ASIGNA EM-SUBJECT
081700     MOVE EM-SUBJECT TO WKS-SUBJECT-ORIG
081800*        ASIGNA EM-BODY
081900     MOVE EM-BODY    TO WKS-BODY-LOW
082000*        ASIGNA EM-BODY
082100     MOVE EM-BODY    TO WKS-BODY-ORIG
082200*        REVISA/CONVIERTE WKS-SUBJECT-LOW
082300     INSPECT WKS-SUBJECT-LOW CONVERTING
082400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
082500         TO "abcdefghijklmnopqrstuvwxyz"
082600*        REVISA/CONVIERTE WKS-BODY-LOW
082700     INSPECT WKS-BODY-LOW CONVERTING
082800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
082900         TO "abcdefghijklmnopqrstuvwxyz"
083000*        ASIGNA EM-SUBJECT
083100     MOVE EM-SUBJECT TO WKS-LARGO-TEXTO
083200*        ASIGNA WKS-LARGO-MAX
083300     MOVE 100 TO WKS-LARGO-MAX
083400*        EJECUTA LARGO-CAMPO
083500     PERFORM 970-LARGO-CAMPO
083600*        ASIGNA WKS-LARGO-RESULT
083700     MOVE WKS-LARGO-RESULT TO WKS-SUBJECT-LEN
083800*        ASIGNA EM-BODY
083900     MOVE EM-BODY TO WKS-LARGO-TEXTO
084000*        ASIGNA WKS-LARGO-MAX
084100     MOVE 1000 TO WKS-LARGO-MAX
084200*        EJECUTA LARGO-CAMPO
084300     PERFORM 970-LARGO-CAMPO
084400*        ASIGNA WKS-LARGO-RESULT
084500     MOVE WKS-LARGO-RESULT TO WKS-BODY-LEN
084600*        CALCULA WKS-TEXT-LEN
084700     COMPUTE WKS-TEXT-LEN = WKS-SUBJECT-LEN + WKS-BODY-LEN.
084800 206-INICIALIZA-REPORTE-E. EXIT.
084900*--------> INICIALIZA EN CERO EL PUNTAJE DE UNA CATEGORIA DE AMENAZA
085000 207-LIMPIA-CATEGORIA SECTION.
085100*        ASIGNA TR-CATEGORY-SCORE
085200     MOVE 0   TO TR-CATEGORY-SCORE(WKS-IX-CAT)
085300*        ASIGNA TR-CATEGORY-PRESENT
085400     MOVE 'N' TO TR-CATEGORY-PRESENT(WKS-IX-CAT).
085500 207-LIMPIA-CATEGORIA-E. EXIT.
085600******************************************************************
085700*     SERIE 210/220 - EXTRACCION DE DOMINIO Y URLS DEL CORREO    *
085800******************************************************************
085900 210-EXTRAE-DOMINIO SECTION.
086000*        ASIGNA SPACES
086100     MOVE SPACES TO EM-SENDER-DOMAIN
086200*        ASIGNA WKS-SENDER-ARROBA-POS
086300     MOVE 0 TO WKS-SENDER-ARROBA-POS
086400*        ASIGNA WKS-IX-CHAR
086500     MOVE 1 TO WKS-IX-CHAR
086600*        EJECUTA BUSCA-ARROBA
086700     PERFORM 211-BUSCA-ARROBA THRU 211-BUSCA-ARROBA-E
086800         UNTIL WKS-IX-CHAR > 80 OR WKS-SENDER-ARROBA-POS NOT = 0
086900*        VALIDA WKS-SENDER-ARROBA-POS
087000     IF WKS-SENDER-ARROBA-POS NOT = 0 AND
087100        WKS-SENDER-ARROBA-POS < 80
087200*        ASIGNA EM-SENDER
087300         MOVE EM-SENDER(WKS-SENDER-ARROBA-POS + 1 : 80 -
087400                        WKS-SENDER-ARROBA-POS)
087500              TO EM-SENDER-DOMAIN
087600*        CIERRA LA VALIDACION
087700     END-IF.
087800 210-EXTRAE-DOMINIO-E. EXIT.
087900*--------> EXAMINA UN CARACTER DEL REMITENTE BUSCANDO LA ARROBA
088000 211-BUSCA-ARROBA SECTION.
088100*        VALIDA EM-SENDER
088200     IF EM-SENDER(WKS-IX-CHAR:1) = '@'
088300*        ASIGNA WKS-IX-CHAR
088400         MOVE WKS-IX-CHAR TO WKS-SENDER-ARROBA-POS
088500*        EN CASO CONTRARIO
088600     ELSE
088700*        ACUMULA EN WKS-IX-CHAR
088800         ADD 1 TO WKS-IX-CHAR
088900*        CIERRA LA VALIDACION
089000     END-IF.
089100 211-BUSCA-ARROBA-E. EXIT.
089200*--------> BUSCA HASTA 10 URLS (HTTP/HTTPS/FTP) DENTRO DEL CUERPO
089300 220-EXTRAE-URLS SECTION.
089400*        ASIGNA EM-URL-COUNT
089500     MOVE 0 TO EM-URL-COUNT
089600*        ASIGNA SPACES
089700     MOVE SPACES TO EM-URL-TABLE
089800*        ASIGNA WKS-IX-CHAR
089900     MOVE 1 TO WKS-IX-CHAR
090000*        EJECUTA BUSCA-UNA-URL
090100     PERFORM 221-BUSCA-UNA-URL THRU 221-BUSCA-UNA-URL-E
090200         UNTIL WKS-IX-CHAR > 1000 OR EM-URL-COUNT = 10.
090300 220-EXTRAE-URLS-E. EXIT.
090400*--------> EXAMINA LA POSICION ACTUAL DEL CUERPO BUSCANDO UN PATRON DE U
090500 221-BUSCA-UNA-URL SECTION.
090600*        ASIGNA WKS-SW-PATRON
090700     MOVE 'N' TO WKS-SW-PATRON
090800*        VALIDA WKS-IX-CHAR
090900     IF WKS-IX-CHAR < 994
091000*        VALIDA WKS-BODY-LOW
091100         IF WKS-BODY-LOW(WKS-IX-CHAR:7) = 'http://'
091200*        ACTIVA EL INDICADOR WKS-PATRON-ENCONTRADO
091300             SET WKS-PATRON-ENCONTRADO TO TRUE
091400*        CIERRA LA VALIDACION
091500         END-IF
091600*        CIERRA LA VALIDACION
091700     END-IF
091800*        VALIDA NOT
091900     IF NOT WKS-PATRON-ENCONTRADO AND WKS-IX-CHAR < 993
092000*        VALIDA WKS-BODY-LOW
092100         IF WKS-BODY-LOW(WKS-IX-CHAR:8) = 'https://'
092200*        ACTIVA EL INDICADOR WKS-PATRON-ENCONTRADO
092300             SET WKS-PATRON-ENCONTRADO TO TRUE
092400*        CIERRA LA VALIDACION
092500         END-IF
092600*        CIERRA LA VALIDACION
092700     END-IF
092800*        VALIDA NOT
092900     IF NOT WKS-PATRON-ENCONTRADO AND WKS-IX-CHAR < 995
093000*        VALIDA WKS-BODY-LOW
093100         IF WKS-BODY-LOW(WKS-IX-CHAR:6) = 'ftp://'
093200*        ACTIVA EL INDICADOR WKS-PATRON-ENCONTRADO
093300             SET WKS-PATRON-ENCONTRADO TO TRUE
093400*        CIERRA LA VALIDACION
093500         END-IF
093600*        CIERRA LA VALIDACION
093700     END-IF
093800*        VALIDA WKS-PATRON-ENCONTRADO
093900     IF WKS-PATRON-ENCONTRADO
094000*        EJECUTA CAPTURA-URL
094100         PERFORM 222-CAPTURA-URL
094200*        EN CASO CONTRARIO
094300     ELSE
094400*        ACUMULA EN WKS-IX-CHAR
094500         ADD 1 TO WKS-IX-CHAR
094600*        CIERRA LA VALIDACION
094700     END-IF.
094800 221-BUSCA-UNA-URL-E. EXIT.
094900*--------> UNA URL ES UNA CORRIDA MAXIMA DE CARACTERES NO-BLANCO
095000 222-CAPTURA-URL SECTION.
095100*        ASIGNA WKS-IX-CHAR
095200     MOVE WKS-IX-CHAR TO WKS-IX-BRAND
095300*        EJECUTA AVANZA-FIN-URL
095400     PERFORM 223-AVANZA-FIN-URL THRU 223-AVANZA-FIN-URL-E
095500         UNTIL WKS-IX-BRAND > 1000
095600            OR WKS-BODY-LOW(WKS-IX-BRAND:1) = SPACE
095700*        ACUMULA EN EM-URL-COUNT
095800     ADD 1 TO EM-URL-COUNT
095900*        ASIGNA EM-BODY
096000     MOVE EM-BODY(WKS-IX-CHAR : WKS-IX-BRAND - WKS-IX-CHAR)
096100          TO EM-URL(EM-URL-COUNT)
096200*        ASIGNA WKS-IX-BRAND
096300     MOVE WKS-IX-BRAND TO WKS-IX-CHAR.
096400 222-CAPTURA-URL-E. EXIT.
096500*--------> AVANZA UNA POSICION HASTA ENCONTRAR EL FIN DE LA URL ACTUAL
096600 223-AVANZA-FIN-URL SECTION.
096700*        ACUMULA EN WKS-IX-BRAND
096800     ADD 1 TO WKS-IX-BRAND.
096900 223-AVANZA-FIN-URL-E. EXIT.
097000******************************************************************
097100*          SERIE 300 - ANALISIS DE TEXTO (PHISHING/SPAM/         *
097200*          INGENIERIA SOCIAL)                                    *
097300******************************************************************
097400 300-ANALISIS-TEXTO SECTION.
097500*        EJECUTA PUNTAJE-PHISHING
097600     PERFORM 310-PUNTAJE-PHISHING
097700*        EJECUTA PUNTAJE-SPAM
097800     PERFORM 320-PUNTAJE-SPAM
097900*        EJECUTA PUNTAJE-INGENIERIA-SOCIAL
098000     PERFORM 330-PUNTAJE-INGENIERIA-SOCIAL.
098100 300-ANALISIS-TEXTO-E. EXIT.
098200*--------> PUNTAJE DE PHISHING
098300 310-PUNTAJE-PHISHING SECTION.
098400*        ASIGNA WKS-MATCH-CNT
098500     MOVE 0 TO WKS-MATCH-CNT
098600*        EJECUTA KEYWORD-PHISHING
098700     PERFORM 311-KEYWORD-PHISHING THRU 311-KEYWORD-PHISHING-E
098800         VARYING WKS-IX-TBL FROM 1 BY 1
098900             UNTIL WKS-IX-TBL > WKS-PHISH-KW-CNT
099000*        EJECUTA PATRON-SENUELO
099100     PERFORM 312-PATRON-SENUELO
099200*        EJECUTA PATRON-ESPECIAL
099300     PERFORM 313-PATRON-ESPECIAL
099400*        EJECUTA PATRON-MARCA-MAL
099500     PERFORM 314-PATRON-MARCA-MAL
099600*        EJECUTA CHEQUEO-CREDENCIALES
099700     PERFORM 315-CHEQUEO-CREDENCIALES
099800*        CALCULA TR-CATEGORY-SCORE
099900     COMPUTE TR-CATEGORY-SCORE(WKS-CAT-PHISHING) =
100000         WKS-MATCH-CNT * 15
100100*        VALIDA TR-CATEGORY-SCORE
100200     IF TR-CATEGORY-SCORE(WKS-CAT-PHISHING) > 100
100300*        ASIGNA TR-CATEGORY-SCORE
100400         MOVE 100 TO TR-CATEGORY-SCORE(WKS-CAT-PHISHING)
100500*        CIERRA LA VALIDACION
100600     END-IF
100700*        VALIDA TR-CATEGORY-SCORE
100800     IF TR-CATEGORY-SCORE(WKS-CAT-PHISHING) > 0
100900*        ACTIVA EL INDICADOR TR-CAT-SI-PRESENTE
101000         SET TR-CAT-SI-PRESENTE(WKS-CAT-PHISHING) TO TRUE
101100*        CIERRA LA VALIDACION
101200     END-IF.
101300 310-PUNTAJE-PHISHING-E. EXIT.
101400*--------> COMPARA UNA FRASE DE PHISHING CONTRA ASUNTO Y CUERPO
101500 311-KEYWORD-PHISHING SECTION.
101600*        ASIGNA WKS-PHISH-KW
101700     MOVE WKS-PHISH-KW(WKS-IX-TBL) TO WKS-CHK-PATRON
101800*        EJECUTA BUSCA-EN-SUBJ-O-BODY
101900     PERFORM 955-BUSCA-EN-SUBJ-O-BODY
102000*        VALIDA WKS-CHK-SUBJ-SI
102100     IF WKS-CHK-SUBJ-SI OR WKS-CHK-BODY-SI
102200*        ACUMULA EN WKS-MATCH-CNT
102300         ADD 1 TO WKS-MATCH-CNT
102400*        ASIGNA WKS-PHISH-KW
102500         MOVE WKS-PHISH-KW(WKS-IX-TBL) TO WKS-AGREGA-TEXTO
102600*        EJECUTA AGREGA-PALABRA-SOSP
102700         PERFORM 740-AGREGA-PALABRA-SOSP
102800*        CIERRA LA VALIDACION
102900     END-IF.
103000 311-KEYWORD-PHISHING-E. EXIT.
103100*--------> SEÑUELO SIN URL: "CLICK HERE"/"GO TO"/"VISIT" SIN HTTP
103200 312-PATRON-SENUELO SECTION.
103300*        ASIGNA WKS-SW-SUBJ-FLAG
103400     MOVE 'N' TO WKS-SW-SUBJ-FLAG
103500*        ASIGNA WKS-SW-BODY-FLAG
103600     MOVE 'N' TO WKS-SW-BODY-FLAG
103700*        EJECUTA A-PRUEBA-SENUELO
103800     PERFORM 312A-PRUEBA-SENUELO THRU 312A-PRUEBA-SENUELO-E
103900         VARYING WKS-IX-BRAND FROM 1 BY 1
104000             UNTIL WKS-IX-BRAND > 3
104100*        ASIGNA WKS-CHK-PATRON
104200     MOVE 'http' TO WKS-CHK-PATRON
104300*        VALIDA WKS-SUBJ-SI-MARCO
104400     IF WKS-SUBJ-SI-MARCO
104500*        ASIGNA WKS-SUBJECT-LOW
104600         MOVE WKS-SUBJECT-LOW TO WKS-BUSCA-TEXTO
104700*        ASIGNA WKS-BUSCA-PATRON
104800         MOVE 'http' TO WKS-BUSCA-PATRON
104900*        ASIGNA WKS-BUSCA-PATRON-LEN
105000         MOVE 4 TO WKS-BUSCA-PATRON-LEN
105100*        VALIDA WKS-SUBJECT-LEN
105200         IF WKS-SUBJECT-LEN NOT < 4
105300*        CALCULA WKS-BUSCA-LIMITE
105400             COMPUTE WKS-BUSCA-LIMITE =
105500                 WKS-SUBJECT-LEN - 4 + 1
105600*        EJECUTA BUSCA-SUBCADENA
105700             PERFORM 950-BUSCA-SUBCADENA
105800*        EN CASO CONTRARIO
105900         ELSE
106000*        ASIGNA WKS-BUSCA-POS
106100             MOVE 0 TO WKS-BUSCA-POS
106200*        CIERRA LA VALIDACION
106300         END-IF
106400*        VALIDA WKS-BUSCA-POS
106500         IF WKS-BUSCA-POS = 0
106600*        ACUMULA EN WKS-MATCH-CNT
106700             ADD 1 TO WKS-MATCH-CNT
106800*        ASIGNA URL
106900             MOVE 'Lure phrase without URL (subject)'
107000                  TO WKS-AGREGA-TEXTO
107100*        EJECUTA AGREGA-PALABRA-SOSP
107200             PERFORM 740-AGREGA-PALABRA-SOSP
107300*        CIERRA LA VALIDACION
107400         END-IF
107500*        CIERRA LA VALIDACION
107600     END-IF
107700*        VALIDA WKS-BODY-SI-MARCO
107800     IF WKS-BODY-SI-MARCO
107900*        ASIGNA WKS-BODY-LOW
108000         MOVE WKS-BODY-LOW TO WKS-BUSCA-TEXTO
108100*        ASIGNA WKS-BUSCA-PATRON
108200         MOVE 'http' TO WKS-BUSCA-PATRON
108300*        ASIGNA WKS-BUSCA-PATRON-LEN
108400         MOVE 4 TO WKS-BUSCA-PATRON-LEN
108500*        VALIDA WKS-BODY-LEN
108600         IF WKS-BODY-LEN NOT < 4
108700*        CALCULA WKS-BUSCA-LIMITE
108800             COMPUTE WKS-BUSCA-LIMITE =
108900                 WKS-BODY-LEN - 4 + 1
109000*        EJECUTA BUSCA-SUBCADENA
109100             PERFORM 950-BUSCA-SUBCADENA
109200*        EN CASO CONTRARIO
109300         ELSE
109400*        ASIGNA WKS-BUSCA-POS
109500             MOVE 0 TO WKS-BUSCA-POS
109600*        CIERRA LA VALIDACION
109700         END-IF
109800*        VALIDA WKS-BUSCA-POS
109900         IF WKS-BUSCA-POS = 0
110000*        ACUMULA EN WKS-MATCH-CNT
110100             ADD 1 TO WKS-MATCH-CNT
110200*        ASIGNA URL
110300             MOVE 'Lure phrase without URL (body)'
110400                  TO WKS-AGREGA-TEXTO
110500*        EJECUTA AGREGA-PALABRA-SOSP
110600             PERFORM 740-AGREGA-PALABRA-SOSP
110700*        CIERRA LA VALIDACION
110800         END-IF
110900*        CIERRA LA VALIDACION
111000     END-IF.
111100 312-PATRON-SENUELO-E. EXIT.
111200*--------> COMPARA UNA FRASE SENUELO CONTRA ASUNTO Y CUERPO
111300 312A-PRUEBA-SENUELO SECTION.
111400*        ASIGNA WKS-SENUELO-FRASE
111500     MOVE WKS-SENUELO-FRASE(WKS-IX-BRAND) TO WKS-CHK-PATRON
111600*        EJECUTA BUSCA-EN-SUBJ-O-BODY
111700     PERFORM 955-BUSCA-EN-SUBJ-O-BODY
111800*        VALIDA WKS-CHK-SUBJ-SI
111900     IF WKS-CHK-SUBJ-SI
112000*        ACTIVA EL INDICADOR WKS-SUBJ-SI-MARCO
112100         SET WKS-SUBJ-SI-MARCO TO TRUE
112200*        CIERRA LA VALIDACION
112300     END-IF
112400*        VALIDA WKS-CHK-BODY-SI
112500     IF WKS-CHK-BODY-SI
112600*        ACTIVA EL INDICADOR WKS-BODY-SI-MARCO
112700         SET WKS-BODY-SI-MARCO TO TRUE
112800*        CIERRA LA VALIDACION
112900     END-IF.
113000 312A-PRUEBA-SENUELO-E. EXIT.
113100*--------> CORRIDA DE 5+ CARACTERES ESPECIALES CONSECUTIVOS
113200 313-PATRON-ESPECIAL SECTION.
113300*        ASIGNA WKS-SUBJECT-ORIG
113400     MOVE WKS-SUBJECT-ORIG TO WKS-MAYUS-TEXTO
113500*        ASIGNA WKS-SUBJECT-LEN
113600     MOVE WKS-SUBJECT-LEN  TO WKS-MAYUS-LEN
113700*        EJECUTA DETECTA-CORRIDA-ESP
113800     PERFORM 316-DETECTA-CORRIDA-ESP
113900*        VALIDA WKS-RUN-ESPECIAL
114000     IF WKS-RUN-ESPECIAL NOT = 0
114100*        ACUMULA EN WKS-MATCH-CNT
114200         ADD 1 TO WKS-MATCH-CNT
114300*        ASIGNA
114400         MOVE 'Special-character run (subject)'
114500              TO WKS-AGREGA-TEXTO
114600*        EJECUTA AGREGA-PALABRA-SOSP
114700         PERFORM 740-AGREGA-PALABRA-SOSP
114800*        CIERRA LA VALIDACION
114900     END-IF
115000*        ASIGNA WKS-BODY-ORIG
115100     MOVE WKS-BODY-ORIG TO WKS-MAYUS-TEXTO
115200*        ASIGNA WKS-BODY-LEN
115300     MOVE WKS-BODY-LEN  TO WKS-MAYUS-LEN
115400*        EJECUTA DETECTA-CORRIDA-ESP
115500     PERFORM 316-DETECTA-CORRIDA-ESP
115600*        VALIDA WKS-RUN-ESPECIAL
115700     IF WKS-RUN-ESPECIAL NOT = 0
115800*        ACUMULA EN WKS-MATCH-CNT
115900         ADD 1 TO WKS-MATCH-CNT
116000*        ASIGNA
116100         MOVE 'Special-character run (body)'
116200              TO WKS-AGREGA-TEXTO
116300*        EJECUTA AGREGA-PALABRA-SOSP
116400         PERFORM 740-AGREGA-PALABRA-SOSP
116500*        CIERRA LA VALIDACION
116600     END-IF.
116700 313-PATRON-ESPECIAL-E. EXIT.
116800*--------> RECORRE EL TEXTO BUSCANDO UNA CORRIDA DE CARACTERES ESPECIALE
116900 316-DETECTA-CORRIDA-ESP SECTION.
117000*        ASIGNA WKS-RUN-ESPECIAL
117100     MOVE 0 TO WKS-RUN-ESPECIAL
117200*        ASIGNA WKS-MAYUS-RUN
117300     MOVE 0 TO WKS-MAYUS-RUN
117400*        ASIGNA WKS-MAYUS-POS
117500     MOVE 1 TO WKS-MAYUS-POS
117600*        EJECUTA EXAMINA-ESPECIAL
117700     PERFORM 317-EXAMINA-ESPECIAL THRU 317-EXAMINA-ESPECIAL-E
117800         UNTIL WKS-MAYUS-POS > WKS-MAYUS-LEN
117900            OR WKS-RUN-ESPECIAL NOT = 0.
118000 316-DETECTA-CORRIDA-ESP-E. EXIT.
118100*--------> EXAMINA UN CARACTER PARA LA CORRIDA DE CARACTERES ESPECIALES
118200 317-EXAMINA-ESPECIAL SECTION.
118300*        VALIDA WKS-MAYUS-TEXTO
118400     IF WKS-MAYUS-TEXTO(WKS-MAYUS-POS:1) IS W-CLASE-MAYUS OR
118500        WKS-MAYUS-TEXTO(WKS-MAYUS-POS:1) IS W-CLASE-MINUS OR
118600        WKS-MAYUS-TEXTO(WKS-MAYUS-POS:1) IS W-CLASE-DIGITO OR
118700        WKS-MAYUS-TEXTO(WKS-MAYUS-POS:1) = SPACE
118800*        ASIGNA WKS-MAYUS-RUN
118900         MOVE 0 TO WKS-MAYUS-RUN
119000*        EN CASO CONTRARIO
119100     ELSE
119200*        ACUMULA EN WKS-MAYUS-RUN
119300         ADD 1 TO WKS-MAYUS-RUN
119400*        VALIDA WKS-MAYUS-RUN
119500         IF WKS-MAYUS-RUN >= 5
119600*        ASIGNA WKS-MAYUS-POS
119700             MOVE WKS-MAYUS-POS TO WKS-RUN-ESPECIAL
119800*        CIERRA LA VALIDACION
119900         END-IF
120000*        CIERRA LA VALIDACION
120100     END-IF
120200*        ACUMULA EN WKS-MAYUS-POS
120300     ADD 1 TO WKS-MAYUS-POS.
120400 317-EXAMINA-ESPECIAL-E. EXIT.
120500*--------> MARCAS MAL ESCRITAS (CERO POR O)
120600 314-PATRON-MARCA-MAL SECTION.
120700*        ASIGNA WKS-SW-SUBJ-FLAG
120800     MOVE 'N' TO WKS-SW-SUBJ-FLAG
120900*        ASIGNA WKS-SW-BODY-FLAG
121000     MOVE 'N' TO WKS-SW-BODY-FLAG
121100*        EJECUTA A-PRUEBA-MARCA-MAL
121200     PERFORM 314A-PRUEBA-MARCA-MAL THRU 314A-PRUEBA-MARCA-MAL-E
121300         VARYING WKS-IX-BRAND FROM 1 BY 1
121400             UNTIL WKS-IX-BRAND > 7
121500*        VALIDA WKS-SUBJ-SI-MARCO
121600     IF WKS-SUBJ-SI-MARCO
121700*        ACUMULA EN WKS-MATCH-CNT
121800         ADD 1 TO WKS-MATCH-CNT
121900*        ASIGNA
122000         MOVE 'Misspelled brand token (subject)'
122100              TO WKS-AGREGA-TEXTO
122200*        EJECUTA AGREGA-PALABRA-SOSP
122300         PERFORM 740-AGREGA-PALABRA-SOSP
122400*        CIERRA LA VALIDACION
122500     END-IF
122600*        VALIDA WKS-BODY-SI-MARCO
122700     IF WKS-BODY-SI-MARCO
122800*        ACUMULA EN WKS-MATCH-CNT
122900         ADD 1 TO WKS-MATCH-CNT
123000*        ASIGNA
123100         MOVE 'Misspelled brand token (body)'
123200              TO WKS-AGREGA-TEXTO
123300*        EJECUTA AGREGA-PALABRA-SOSP
123400         PERFORM 740-AGREGA-PALABRA-SOSP
123500*        CIERRA LA VALIDACION
123600     END-IF.
123700 314-PATRON-MARCA-MAL-E. EXIT.
123800*--------> COMPARA UN TOKEN DE MARCA MAL ESCRITA CONTRA ASUNTO Y CUERPO
123900 314A-PRUEBA-MARCA-MAL SECTION.
124000*        ASIGNA WKS-MARCA-MAL-TOKEN
124100     MOVE WKS-MARCA-MAL-TOKEN(WKS-IX-BRAND) TO WKS-CHK-PATRON
124200*        EJECUTA BUSCA-EN-SUBJ-O-BODY
124300     PERFORM 955-BUSCA-EN-SUBJ-O-BODY
124400*        VALIDA WKS-CHK-SUBJ-SI
124500     IF WKS-CHK-SUBJ-SI
124600*        ACTIVA EL INDICADOR WKS-SUBJ-SI-MARCO
124700         SET WKS-SUBJ-SI-MARCO TO TRUE
124800*        CIERRA LA VALIDACION
124900     END-IF
125000*        VALIDA WKS-CHK-BODY-SI
125100     IF WKS-CHK-BODY-SI
125200*        ACTIVA EL INDICADOR WKS-BODY-SI-MARCO
125300         SET WKS-BODY-SI-MARCO TO TRUE
125400*        CIERRA LA VALIDACION
125500     END-IF.
125600 314A-PRUEBA-MARCA-MAL-E. EXIT.
125700*--------> SOLICITUD DE CREDENCIALES EN EL CUERPO
125800 315-CHEQUEO-CREDENCIALES SECTION.
125900*        ASIGNA WKS-SW-BODY-FLAG
126000     MOVE 'N' TO WKS-SW-BODY-FLAG
126100*        EJECUTA A-PRUEBA-CREDENCIAL
126200     PERFORM 315A-PRUEBA-CREDENCIAL THRU 315A-PRUEBA-CREDENCIAL-E
126300         VARYING WKS-IX-BRAND FROM 1 BY 1
126400             UNTIL WKS-IX-BRAND > 7 OR WKS-BODY-SI-MARCO
126500*        VALIDA WKS-BODY-SI-MARCO
126600     IF WKS-BODY-SI-MARCO
126700*        ACUMULA EN WKS-MATCH-CNT
126800         ADD 2 TO WKS-MATCH-CNT
126900*        ASIGNA
127000         MOVE 'Credential request'
127100              TO WKS-AGREGA-TEXTO
127200*        EJECUTA AGREGA-PALABRA-SOSP
127300         PERFORM 740-AGREGA-PALABRA-SOSP
127400*        CIERRA LA VALIDACION
127500     END-IF.
127600 315-CHEQUEO-CREDENCIALES-E. EXIT.
127700*--------> COMPARA UNA PALABRA DE SOLICITUD DE CREDENCIALES CONTRA EL TE
127800 315A-PRUEBA-CREDENCIAL SECTION.
127900*        ASIGNA WKS-CREDENCIAL-PAL
128000     MOVE WKS-CREDENCIAL-PAL(WKS-IX-BRAND) TO WKS-BUSCA-PATRON
128100*        ASIGNA WKS-BODY-LOW
128200     MOVE WKS-BODY-LOW TO WKS-BUSCA-TEXTO
128300*        ASIGNA WKS-CREDENCIAL-PAL
128400     MOVE WKS-CREDENCIAL-PAL(WKS-IX-BRAND) TO WKS-LARGO-TEXTO
128500*        ASIGNA WKS-LARGO-MAX
128600     MOVE 16 TO WKS-LARGO-MAX
128700*        EJECUTA LARGO-CAMPO
128800     PERFORM 970-LARGO-CAMPO
128900*        ASIGNA WKS-LARGO-RESULT
129000     MOVE WKS-LARGO-RESULT TO WKS-BUSCA-PATRON-LEN
129100*        VALIDA WKS-BODY-LEN
129200     IF WKS-BODY-LEN NOT < WKS-BUSCA-PATRON-LEN AND
129300        WKS-BUSCA-PATRON-LEN NOT = 0
129400*        CALCULA WKS-BUSCA-LIMITE
129500         COMPUTE WKS-BUSCA-LIMITE =
129600             WKS-BODY-LEN - WKS-BUSCA-PATRON-LEN + 1
129700*        EJECUTA BUSCA-SUBCADENA
129800         PERFORM 950-BUSCA-SUBCADENA
129900*        VALIDA WKS-BUSCA-POS
130000         IF WKS-BUSCA-POS NOT = 0
130100*        ACTIVA EL INDICADOR WKS-BODY-SI-MARCO
130200             SET WKS-BODY-SI-MARCO TO TRUE
130300*        CIERRA LA VALIDACION
130400         END-IF
130500*        CIERRA LA VALIDACION
130600     END-IF.
130700 315A-PRUEBA-CREDENCIAL-E. EXIT.
130800*--------> PUNTAJE DE SPAM
130900 320-PUNTAJE-SPAM SECTION.
131000*        ASIGNA WKS-MATCH-CNT
131100     MOVE 0 TO WKS-MATCH-CNT
131200*        EJECUTA KEYWORD-SPAM
131300     PERFORM 321-KEYWORD-SPAM THRU 321-KEYWORD-SPAM-E
131400         VARYING WKS-IX-TBL FROM 1 BY 1
131500             UNTIL WKS-IX-TBL > WKS-SPAM-KW-CNT
131600*        ASIGNA WKS-SUBJECT-ORIG
131700     MOVE WKS-SUBJECT-ORIG TO WKS-MAYUS-TEXTO
131800*        ASIGNA WKS-SUBJECT-LEN
131900     MOVE WKS-SUBJECT-LEN  TO WKS-MAYUS-LEN
132000*        EJECUTA CUENTA-PALABRAS-MAYUS
132100     PERFORM 980-CUENTA-PALABRAS-MAYUS
132200*        CALCULA WKS-MATCH-CNT
132300     COMPUTE WKS-MATCH-CNT = WKS-MATCH-CNT +
132400         (WKS-MAYUS-CNT * 2)
132500*        ASIGNA WKS-BODY-ORIG
132600     MOVE WKS-BODY-ORIG TO WKS-MAYUS-TEXTO
132700*        ASIGNA WKS-BODY-LEN
132800     MOVE WKS-BODY-LEN  TO WKS-MAYUS-LEN
132900*        EJECUTA CUENTA-PALABRAS-MAYUS
133000     PERFORM 980-CUENTA-PALABRAS-MAYUS
133100*        ACUMULA EN WKS-MAYUS-CNT
133200     ADD WKS-MAYUS-CNT TO WKS-MATCH-CNT
133300*        EJECUTA CUENTA-SIGNOS-EXCLAMACION
133400     PERFORM 322-CUENTA-SIGNOS-EXCLAMACION
133500*        CALCULA TR-CATEGORY-SCORE
133600     COMPUTE TR-CATEGORY-SCORE(WKS-CAT-SPAM) =
133700         WKS-MATCH-CNT * 10
133800*        VALIDA TR-CATEGORY-SCORE
133900     IF TR-CATEGORY-SCORE(WKS-CAT-SPAM) > 100
134000*        ASIGNA TR-CATEGORY-SCORE
134100         MOVE 100 TO TR-CATEGORY-SCORE(WKS-CAT-SPAM)
134200*        CIERRA LA VALIDACION
134300     END-IF
134400*        VALIDA TR-CATEGORY-SCORE
134500     IF TR-CATEGORY-SCORE(WKS-CAT-SPAM) > 0
134600*        ACTIVA EL INDICADOR TR-CAT-SI-PRESENTE
134700         SET TR-CAT-SI-PRESENTE(WKS-CAT-SPAM) TO TRUE
134800*        CIERRA LA VALIDACION
134900     END-IF.
135000 320-PUNTAJE-SPAM-E. EXIT.
135100*--------> COMPARA UNA PALABRA DE SPAM CONTRA ASUNTO Y CUERPO
135200 321-KEYWORD-SPAM SECTION.
135300*        ASIGNA WKS-SPAM-KW
135400     MOVE WKS-SPAM-KW(WKS-IX-TBL) TO WKS-CHK-PATRON
135500*        EJECUTA BUSCA-EN-SUBJ-O-BODY
135600     PERFORM 955-BUSCA-EN-SUBJ-O-BODY
135700*        VALIDA WKS-CHK-SUBJ-SI
135800     IF WKS-CHK-SUBJ-SI
135900*        ACUMULA EN WKS-MATCH-CNT
136000         ADD 2 TO WKS-MATCH-CNT
136100*        CIERRA LA VALIDACION
136200     END-IF
136300*        VALIDA WKS-CHK-BODY-SI
136400     IF WKS-CHK-BODY-SI
136500*        ACUMULA EN WKS-MATCH-CNT
136600         ADD 1 TO WKS-MATCH-CNT
136700*        CIERRA LA VALIDACION
136800     END-IF
136900*        VALIDA WKS-CHK-SUBJ-SI
137000     IF WKS-CHK-SUBJ-SI OR WKS-CHK-BODY-SI
137100*        ASIGNA WKS-SPAM-KW
137200         MOVE WKS-SPAM-KW(WKS-IX-TBL) TO WKS-AGREGA-TEXTO
137300*        EJECUTA AGREGA-PALABRA-SOSP
137400         PERFORM 740-AGREGA-PALABRA-SOSP
137500*        CIERRA LA VALIDACION
137600     END-IF.
137700 321-KEYWORD-SPAM-E. EXIT.
137800*--------> CUENTA SIGNOS DE EXCLAMACION EN ASUNTO Y CUERPO
137900 322-CUENTA-SIGNOS-EXCLAMACION SECTION.
138000*        ASIGNA WKS-EXCLAMACIONES
138100     MOVE 0 TO WKS-EXCLAMACIONES
138200*        REVISA/CONVIERTE WKS-SUBJECT-ORIG
138300     INSPECT WKS-SUBJECT-ORIG TALLYING WKS-EXCLAMACIONES
138400         FOR ALL '!'
138500*        REVISA/CONVIERTE WKS-BODY-ORIG
138600     INSPECT WKS-BODY-ORIG TALLYING WKS-EXCLAMACIONES
138700         FOR ALL '!'
138800*        VALIDA WKS-EXCLAMACIONES
138900     IF WKS-EXCLAMACIONES > 3
139000*        DIVIDE PARA WKS-EXCLAMACIONES
139100         DIVIDE WKS-EXCLAMACIONES BY 2
139200             GIVING WKS-EXCLAM-EXTRA
139300*        VALIDA WKS-EXCLAM-EXTRA
139400         IF WKS-EXCLAM-EXTRA > 5
139500*        ASIGNA WKS-EXCLAM-EXTRA
139600             MOVE 5 TO WKS-EXCLAM-EXTRA
139700*        CIERRA LA VALIDACION
139800         END-IF
139900*        ACUMULA EN WKS-EXCLAM-EXTRA
140000         ADD WKS-EXCLAM-EXTRA TO WKS-MATCH-CNT
140100*        CIERRA LA VALIDACION
140200     END-IF.
140300 322-CUENTA-SIGNOS-EXCLAMACION-E. EXIT.
140400*--------> PUNTAJE DE INGENIERIA SOCIAL
140500 330-PUNTAJE-INGENIERIA-SOCIAL SECTION.
140600*        ASIGNA WKS-MATCH-CNT
140700     MOVE 0 TO WKS-MATCH-CNT
140800*        EJECUTA KEYWORD-INGSOC
140900     PERFORM 331-KEYWORD-INGSOC THRU 331-KEYWORD-INGSOC-E
141000         VARYING WKS-IX-TBL FROM 1 BY 1 UNTIL WKS-IX-TBL > 20
141100*        EJECUTA FRASES-URGENCIA
141200     PERFORM 332-FRASES-URGENCIA
141300*        EJECUTA FRASES-TEMOR
141400     PERFORM 333-FRASES-TEMOR
141500*        CALCULA TR-CATEGORY-SCORE
141600     COMPUTE TR-CATEGORY-SCORE(WKS-CAT-SOC-ENG) =
141700         WKS-MATCH-CNT * 12
141800*        VALIDA TR-CATEGORY-SCORE
141900     IF TR-CATEGORY-SCORE(WKS-CAT-SOC-ENG) > 100
142000*        ASIGNA TR-CATEGORY-SCORE
142100         MOVE 100 TO TR-CATEGORY-SCORE(WKS-CAT-SOC-ENG)
142200*        CIERRA LA VALIDACION
142300     END-IF
142400*        VALIDA TR-CATEGORY-SCORE
142500     IF TR-CATEGORY-SCORE(WKS-CAT-SOC-ENG) > 0
142600*        ACTIVA EL INDICADOR TR-CAT-SI-PRESENTE
142700         SET TR-CAT-SI-PRESENTE(WKS-CAT-SOC-ENG) TO TRUE
142800*        CIERRA LA VALIDACION
142900     END-IF.
143000 330-PUNTAJE-INGENIERIA-SOCIAL-E. EXIT.
143100*--------> COMPARA UNA PALABRA DE INGENIERIA SOCIAL CONTRA EL TEXTO
143200 331-KEYWORD-INGSOC SECTION.
143300*        ASIGNA WKS-INGSOC-FIJA-KW
143400     MOVE WKS-INGSOC-FIJA-KW(WKS-IX-TBL) TO WKS-CHK-PATRON
143500*        EJECUTA BUSCA-EN-SUBJ-O-BODY
143600     PERFORM 955-BUSCA-EN-SUBJ-O-BODY
143700*        VALIDA WKS-CHK-SUBJ-SI
143800     IF WKS-CHK-SUBJ-SI
143900*        ACUMULA EN WKS-MATCH-CNT
144000         ADD 2 TO WKS-MATCH-CNT
144100*        CIERRA LA VALIDACION
144200     END-IF
144300*        VALIDA WKS-CHK-BODY-SI
144400     IF WKS-CHK-BODY-SI
144500*        ACUMULA EN WKS-MATCH-CNT
144600         ADD 1 TO WKS-MATCH-CNT
144700*        CIERRA LA VALIDACION
144800     END-IF
144900*        VALIDA WKS-CHK-SUBJ-SI
145000     IF WKS-CHK-SUBJ-SI OR WKS-CHK-BODY-SI
145100*        ASIGNA WKS-INGSOC-FIJA-KW
145200         MOVE WKS-INGSOC-FIJA-KW(WKS-IX-TBL) TO WKS-AGREGA-TEXTO
145300*        EJECUTA AGREGA-PALABRA-SOSP
145400         PERFORM 740-AGREGA-PALABRA-SOSP
145500*        CIERRA LA VALIDACION
145600     END-IF.
145700 331-KEYWORD-INGSOC-E. EXIT.
145800*--------> FRASES DE URGENCIA: PRIMERA EN ASUNTO +2, CADA UNA
145900*          ENCONTRADA EN EL CUERPO +1
146000 332-FRASES-URGENCIA SECTION.
146100*        ASIGNA WKS-SW-SUBJ-FLAG
146200     MOVE 'N' TO WKS-SW-SUBJ-FLAG
146300*        EJECUTA A-PRUEBA-URGENCIA
146400     PERFORM 332A-PRUEBA-URGENCIA THRU 332A-PRUEBA-URGENCIA-E
146500         VARYING WKS-IX-BRAND FROM 1 BY 1
146600             UNTIL WKS-IX-BRAND > 9
146700*        VALIDA WKS-SUBJ-SI-MARCO
146800     IF WKS-SUBJ-SI-MARCO
146900*        ACUMULA EN WKS-MATCH-CNT
147000         ADD 2 TO WKS-MATCH-CNT
147100*        CIERRA LA VALIDACION
147200     END-IF.
147300 332-FRASES-URGENCIA-E. EXIT.
147400*--------> COMPARA UNA FRASE DE URGENCIA CONTRA ASUNTO Y CUERPO
147500 332A-PRUEBA-URGENCIA SECTION.
147600*        ASIGNA WKS-URGENCIA-FRASE
147700     MOVE WKS-URGENCIA-FRASE(WKS-IX-BRAND) TO WKS-CHK-PATRON
147800*        EJECUTA BUSCA-EN-SUBJ-O-BODY
147900     PERFORM 955-BUSCA-EN-SUBJ-O-BODY
148000*        VALIDA WKS-CHK-SUBJ-SI
148100     IF WKS-CHK-SUBJ-SI
148200*        ACTIVA EL INDICADOR WKS-SUBJ-SI-MARCO
148300         SET WKS-SUBJ-SI-MARCO TO TRUE
148400*        CIERRA LA VALIDACION
148500     END-IF
148600*        VALIDA WKS-CHK-BODY-SI
148700     IF WKS-CHK-BODY-SI
148800*        ACUMULA EN WKS-MATCH-CNT
148900         ADD 1 TO WKS-MATCH-CNT
149000*        ASIGNA WKS-URGENCIA-FRASE
149100         MOVE WKS-URGENCIA-FRASE(WKS-IX-BRAND)
149200              TO WKS-AGREGA-TEXTO
149300*        EJECUTA AGREGA-PALABRA-SOSP
149400         PERFORM 740-AGREGA-PALABRA-SOSP
149500*        CIERRA LA VALIDACION
149600     END-IF.
149700 332A-PRUEBA-URGENCIA-E. EXIT.
149800*--------> FRASES DE TEMOR: MISMA PONDERACION QUE URGENCIA
149900 333-FRASES-TEMOR SECTION.
150000*        ASIGNA WKS-SW-SUBJ-FLAG
150100     MOVE 'N' TO WKS-SW-SUBJ-FLAG
150200*        EJECUTA A-PRUEBA-TEMOR
150300     PERFORM 333A-PRUEBA-TEMOR THRU 333A-PRUEBA-TEMOR-E
150400         VARYING WKS-IX-BRAND FROM 1 BY 1
150500             UNTIL WKS-IX-BRAND > 9
150600*        VALIDA WKS-SUBJ-SI-MARCO
150700     IF WKS-SUBJ-SI-MARCO
150800*        ACUMULA EN WKS-MATCH-CNT
150900         ADD 2 TO WKS-MATCH-CNT
151000*        CIERRA LA VALIDACION
151100     END-IF.
151200 333-FRASES-TEMOR-E. EXIT.
151300*--------> COMPARA UNA FRASE DE TEMOR CONTRA ASUNTO Y CUERPO
151400 333A-PRUEBA-TEMOR SECTION.
151500*        ASIGNA WKS-TEMOR-FRASE
151600     MOVE WKS-TEMOR-FRASE(WKS-IX-BRAND) TO WKS-CHK-PATRON
151700*        EJECUTA BUSCA-EN-SUBJ-O-BODY
151800     PERFORM 955-BUSCA-EN-SUBJ-O-BODY
151900*        VALIDA WKS-CHK-SUBJ-SI
152000     IF WKS-CHK-SUBJ-SI
152100*        ACTIVA EL INDICADOR WKS-SUBJ-SI-MARCO
152200         SET WKS-SUBJ-SI-MARCO TO TRUE
152300*        CIERRA LA VALIDACION
152400     END-IF
152500*        VALIDA WKS-CHK-BODY-SI
152600     IF WKS-CHK-BODY-SI
152700*        ACUMULA EN WKS-MATCH-CNT
152800         ADD 1 TO WKS-MATCH-CNT
152900*        ASIGNA WKS-TEMOR-FRASE
153000         MOVE WKS-TEMOR-FRASE(WKS-IX-BRAND)
153100              TO WKS-AGREGA-TEXTO
153200*        EJECUTA AGREGA-PALABRA-SOSP
153300         PERFORM 740-AGREGA-PALABRA-SOSP
153400*        CIERRA LA VALIDACION
153500     END-IF.
153600 333A-PRUEBA-TEMOR-E. EXIT.
153700******************************************************************
153800*          SERIE 950-991 - RUTINAS GENERICAS DE CADENAS          *
153900*          (SIN USO DE FUNCTIONS INTRINSECAS)                    *
154000******************************************************************
154100*--------> LARGO REAL DE UN CAMPO (SIN ESPACIOS A LA DERECHA)
154200 970-LARGO-CAMPO SECTION.
154300*        ASIGNA WKS-LARGO-MAX
154400     MOVE WKS-LARGO-MAX TO WKS-LARGO-POS
154500*        ASIGNA WKS-LARGO-RESULT
154600     MOVE 0 TO WKS-LARGO-RESULT
154700*        EJECUTA PRUEBA-POSICION
154800     PERFORM 971-PRUEBA-POSICION THRU 971-PRUEBA-POSICION-E
154900         UNTIL WKS-LARGO-POS = 0 OR WKS-LARGO-RESULT NOT = 0.
155000 970-LARGO-CAMPO-E. EXIT.
155100*--------> COMPARA EL CARACTER EN LA POSICION ACTUAL CONTRA EL PATRON
155200 971-PRUEBA-POSICION SECTION.
155300*        VALIDA WKS-LARGO-TEXTO
155400     IF WKS-LARGO-TEXTO(WKS-LARGO-POS:1) NOT = SPACE
155500*        ASIGNA WKS-LARGO-POS
155600         MOVE WKS-LARGO-POS TO WKS-LARGO-RESULT
155700*        EN CASO CONTRARIO
155800     ELSE
155900*        DESCUENTA DE FROM
156000         SUBTRACT 1 FROM WKS-LARGO-POS
156100*        CIERRA LA VALIDACION
156200     END-IF.
156300 971-PRUEBA-POSICION-E. EXIT.
156400*--------> BUSQUEDA DE SUBCADENA GENERICA (CONTAINS)
156500*          ENTRADA : WKS-BUSCA-TEXTO/WKS-BUSCA-PATRON/
156600*                    WKS-BUSCA-PATRON-LEN/WKS-BUSCA-LIMITE
156700*          SALIDA  : WKS-BUSCA-POS (0 = NO ENCONTRADO)
156800 950-BUSCA-SUBCADENA SECTION.
156900*        ASIGNA WKS-BUSCA-POS
157000     MOVE 0 TO WKS-BUSCA-POS
157100*        ASIGNA WKS-BUSCA-SCAN
157200     MOVE 1 TO WKS-BUSCA-SCAN
157300*        VALIDA WKS-BUSCA-LIMITE
157400     IF WKS-BUSCA-LIMITE NOT < 1
157500*        EJECUTA COMPARA-POSICION
157600         PERFORM 951-COMPARA-POSICION THRU 951-COMPARA-POSICION-E
157700             UNTIL WKS-BUSCA-SCAN > WKS-BUSCA-LIMITE
157800                OR WKS-BUSCA-POS NOT = 0
157900*        CIERRA LA VALIDACION
158000     END-IF.
158100 950-BUSCA-SUBCADENA-E. EXIT.
158200*--------> COMPARA EL PATRON CONTRA EL TEXTO EN LA POSICION ACTUAL
158300 951-COMPARA-POSICION SECTION.
158400*        VALIDA WKS-BUSCA-TEXTO
158500     IF WKS-BUSCA-TEXTO(WKS-BUSCA-SCAN:WKS-BUSCA-PATRON-LEN) =
158600        WKS-BUSCA-PATRON(1:WKS-BUSCA-PATRON-LEN)
158700*        ASIGNA WKS-BUSCA-SCAN
158800         MOVE WKS-BUSCA-SCAN TO WKS-BUSCA-POS
158900*        EN CASO CONTRARIO
159000     ELSE
159100*        ACUMULA EN WKS-BUSCA-SCAN
159200         ADD 1 TO WKS-BUSCA-SCAN
159300*        CIERRA LA VALIDACION
159400     END-IF.
159500 951-COMPARA-POSICION-E. EXIT.
159600*--------> CONTAINS EN ASUNTO O CUERPO (MINUSCULAS)
159700*          ENTRADA : WKS-CHK-PATRON (TERMINADO EN ESPACIOS)
159800*          SALIDA  : WKS-CHK-EN-SUBJ / WKS-CHK-EN-BODY (Y/N)
159900 955-BUSCA-EN-SUBJ-O-BODY SECTION.
160000*        ASIGNA WKS-CHK-EN-SUBJ
160100     MOVE 'N' TO WKS-CHK-EN-SUBJ
160200*        ASIGNA WKS-CHK-EN-BODY
160300     MOVE 'N' TO WKS-CHK-EN-BODY
160400*        ASIGNA WKS-CHK-PATRON
160500     MOVE WKS-CHK-PATRON TO WKS-LARGO-TEXTO
160600*        ASIGNA WKS-LARGO-MAX
160700     MOVE 60 TO WKS-LARGO-MAX
160800*        EJECUTA LARGO-CAMPO
160900     PERFORM 970-LARGO-CAMPO
161000*        ASIGNA WKS-LARGO-RESULT
161100     MOVE WKS-LARGO-RESULT TO WKS-CHK-PATRON-LEN
161200*        VALIDA WKS-CHK-PATRON-LEN
161300     IF WKS-CHK-PATRON-LEN = 0
161400*        CONTINUA EN BUSCA-EN-SUBJ-O-BODY-E
161500         GO TO 955-BUSCA-EN-SUBJ-O-BODY-E
161600*        CIERRA LA VALIDACION
161700     END-IF
161800*        ASIGNA WKS-SUBJECT-LOW
161900     MOVE WKS-SUBJECT-LOW TO WKS-BUSCA-TEXTO
162000*        ASIGNA WKS-CHK-PATRON
162100     MOVE WKS-CHK-PATRON TO WKS-BUSCA-PATRON
162200*        ASIGNA WKS-CHK-PATRON-LEN
162300     MOVE WKS-CHK-PATRON-LEN TO WKS-BUSCA-PATRON-LEN
162400*        VALIDA WKS-SUBJECT-LEN
162500     IF WKS-SUBJECT-LEN NOT < WKS-CHK-PATRON-LEN
162600*        CALCULA WKS-BUSCA-LIMITE
162700         COMPUTE WKS-BUSCA-LIMITE =
162800             WKS-SUBJECT-LEN - WKS-CHK-PATRON-LEN + 1
162900*        EJECUTA BUSCA-SUBCADENA
163000         PERFORM 950-BUSCA-SUBCADENA
163100*        VALIDA WKS-BUSCA-POS
163200         IF WKS-BUSCA-POS NOT = 0
163300*        ASIGNA WKS-CHK-EN-SUBJ
163400             MOVE 'Y' TO WKS-CHK-EN-SUBJ
163500*        CIERRA LA VALIDACION
163600         END-IF
163700*        CIERRA LA VALIDACION
163800     END-IF
163900*        ASIGNA WKS-BODY-LOW
164000     MOVE WKS-BODY-LOW TO WKS-BUSCA-TEXTO
164100*        VALIDA WKS-BODY-LEN
164200     IF WKS-BODY-LEN NOT < WKS-CHK-PATRON-LEN
164300*        CALCULA WKS-BUSCA-LIMITE
164400         COMPUTE WKS-BUSCA-LIMITE =
164500             WKS-BODY-LEN - WKS-CHK-PATRON-LEN + 1
164600*        EJECUTA BUSCA-SUBCADENA
164700         PERFORM 950-BUSCA-SUBCADENA
164800*        VALIDA WKS-BUSCA-POS
164900         IF WKS-BUSCA-POS NOT = 0
165000*        ASIGNA WKS-CHK-EN-BODY
165100             MOVE 'Y' TO WKS-CHK-EN-BODY
165200*        CIERRA LA VALIDACION
165300         END-IF
165400*        CIERRA LA VALIDACION
165500     END-IF.
165600 955-BUSCA-EN-SUBJ-O-BODY-E. EXIT.
165700*--------> CUENTA OCURRENCIAS NO SOLAPADAS DE UN PATRON
165800*          ENTRADA : WKS-CUENTA-TEXTO/WKS-CUENTA-PATRON/
165900*                    WKS-CUENTA-PATRON-LEN/WKS-CUENTA-LIMITE
166000*          SALIDA  : WKS-CUENTA-RESULT
166100 960-CUENTA-OCURRENCIAS SECTION.
166200*        ASIGNA WKS-CUENTA-RESULT
166300     MOVE 0 TO WKS-CUENTA-RESULT
166400*        ASIGNA WKS-CUENTA-POS
166500     MOVE 1 TO WKS-CUENTA-POS
166600*        VALIDA WKS-CUENTA-LIMITE
166700     IF WKS-CUENTA-LIMITE NOT < 1
166800*        EJECUTA COMPARA-CUENTA
166900         PERFORM 961-COMPARA-CUENTA THRU 961-COMPARA-CUENTA-E
167000             UNTIL WKS-CUENTA-POS > WKS-CUENTA-LIMITE
167100*        CIERRA LA VALIDACION
167200     END-IF.
167300 960-CUENTA-OCURRENCIAS-E. EXIT.
167400*--------> SUMA UNA COINCIDENCIA DE PALABRA CLAVE DEL CLASIFICADOR
167500 961-COMPARA-CUENTA SECTION.
167600*        VALIDA WKS-CUENTA-TEXTO
167700     IF WKS-CUENTA-TEXTO(WKS-CUENTA-POS:WKS-CUENTA-PATRON-LEN) =
167800        WKS-CUENTA-PATRON(1:WKS-CUENTA-PATRON-LEN)
167900*        ACUMULA EN WKS-CUENTA-RESULT
168000         ADD 1 TO WKS-CUENTA-RESULT
168100*        ACUMULA EN WKS-CUENTA-PATRON-LEN
168200         ADD WKS-CUENTA-PATRON-LEN TO WKS-CUENTA-POS
168300*        EN CASO CONTRARIO
168400     ELSE
168500*        ACUMULA EN WKS-CUENTA-POS
168600         ADD 1 TO WKS-CUENTA-POS
168700*        CIERRA LA VALIDACION
168800     END-IF.
168900 961-COMPARA-CUENTA-E. EXIT.
169000*--------> CUENTA PALABRAS EN MAYUSCULA SOSTENIDA (5+ LETRAS)
169100*          ENTRADA : WKS-MAYUS-TEXTO/WKS-MAYUS-LEN
169200*          SALIDA  : WKS-MAYUS-CNT
169300*          RECORRE CARACTER POR CARACTER LLEVANDO LA RACHA DE
169400*          MAYUSCULAS SEGUIDAS EN WKS-MAYUS-RUN; AL CORTARSE LA
169500*          RACHA (O AL LLEGAR AL FINAL DEL TEXTO) SE CUENTA UNA
169600*          PALABRA SOSPECHOSA SI LA RACHA LLEGO A 5 O MAS
169700 980-CUENTA-PALABRAS-MAYUS SECTION.
169800*        ASIGNA WKS-MAYUS-CNT
169900     MOVE 0 TO WKS-MAYUS-CNT
170000*        ASIGNA WKS-MAYUS-RUN
170100     MOVE 0 TO WKS-MAYUS-RUN
170200*        ASIGNA WKS-MAYUS-POS
170300     MOVE 1 TO WKS-MAYUS-POS
170400*        EJECUTA EXAMINA-CARACTER
170500     PERFORM 981-EXAMINA-CARACTER THRU 981-EXAMINA-CARACTER-E
170600         UNTIL WKS-MAYUS-POS > WKS-MAYUS-LEN.
170700*        CIERRA LA RACHA QUE QUEDE ABIERTA AL TERMINAR EL TEXTO
170800     IF WKS-MAYUS-RUN >= 5
170900*        ACUMULA EN WKS-MAYUS-CNT
171000         ADD 1 TO WKS-MAYUS-CNT
171100*        CIERRA LA VALIDACION
171200     END-IF.
171300 980-CUENTA-PALABRAS-MAYUS-E. EXIT.
171400*--------> EXAMINA UN CARACTER DEL TEXTO PARA LA RACHA DE MAYUSCULAS
171500 981-EXAMINA-CARACTER SECTION.
171600*        CARACTER MAYUSCULA: EXTIENDE LA RACHA ACTUAL
171700     IF WKS-MAYUS-TEXTO(WKS-MAYUS-POS:1) IS W-CLASE-MAYUS
171800*        ACUMULA EN WKS-MAYUS-RUN
171900         ADD 1 TO WKS-MAYUS-RUN
172000*        EN CASO CONTRARIO
172100     ELSE
172200*            SE CORTA LA RACHA: SI TRAIA 5 O MAS, CUENTA PALABRA
172300         IF WKS-MAYUS-RUN >= 5
172400*        ACUMULA EN WKS-MAYUS-CNT
172500             ADD 1 TO WKS-MAYUS-CNT
172600*        CIERRA LA VALIDACION
172700         END-IF
172800*        ASIGNA WKS-MAYUS-RUN
172900         MOVE 0 TO WKS-MAYUS-RUN
173000*        CIERRA LA VALIDACION
173100     END-IF
173200*        ACUMULA EN WKS-MAYUS-POS
173300     ADD 1 TO WKS-MAYUS-POS.
173400 981-EXAMINA-CARACTER-E. EXIT.
173500******************************************************************
173600*          SERIE 740-742 - AGREGA ENTRADAS A LAS TABLAS DEL      *
173700*          REPORTE DE AMENAZAS (ACOTADAS POR SUS OCCURS)         *
173800******************************************************************
173900 740-AGREGA-PALABRA-SOSP SECTION.
174000*        VALIDA TR-SUSP-KEYWORD-CNT
174100     IF TR-SUSP-KEYWORD-CNT < 50
174200*        ACUMULA EN TR-SUSP-KEYWORD-CNT
174300         ADD 1 TO TR-SUSP-KEYWORD-CNT
174400*        ASIGNA WKS-AGREGA-TEXTO
174500         MOVE WKS-AGREGA-TEXTO TO
174600              TR-SUSP-KEYWORD(TR-SUSP-KEYWORD-CNT)
174700*        CIERRA LA VALIDACION
174800     END-IF.
174900 740-AGREGA-PALABRA-SOSP-E. EXIT.
175000*--------> AGREGA UNA URL SOSPECHOSA A LA LISTA DEL REPORTE DE DETALLE
175100 741-AGREGA-ENLACE-SOSP SECTION.
175200*        VALIDA TR-SUSP-LINK-CNT
175300     IF TR-SUSP-LINK-CNT < 10
175400*        ACUMULA EN TR-SUSP-LINK-CNT
175500         ADD 1 TO TR-SUSP-LINK-CNT
175600*        ASIGNA WKS-AGREGA-TEXTO
175700         MOVE WKS-AGREGA-TEXTO TO
175800              TR-SUSP-LINK(TR-SUSP-LINK-CNT)
175900*        CIERRA LA VALIDACION
176000     END-IF.
176100 741-AGREGA-ENLACE-SOSP-E. EXIT.
176200*--------> AGREGA UNA RECOMENDACION A LA LISTA DEL REPORTE DE DETALLE
176300 742-AGREGA-RECOMENDACION SECTION.
176400*        VALIDA TR-RECOMMEND-CNT
176500     IF TR-RECOMMEND-CNT < 15
176600*        ACUMULA EN TR-RECOMMEND-CNT
176700         ADD 1 TO TR-RECOMMEND-CNT
176800*        ASIGNA WKS-AGREGA-TEXTO
176900         MOVE WKS-AGREGA-TEXTO TO
177000              TR-RECOMMENDATION(TR-RECOMMEND-CNT)
177100*        CIERRA LA VALIDACION
177200     END-IF.
177300 742-AGREGA-RECOMENDACION-E. EXIT.
177400******************************************************************
177500*          SERIE 400-430 - ANALISIS DE ENLACES                   *
177600******************************************************************
177700 400-ANALISIS-ENLACES SECTION.
177800*        ASIGNA WKS-LINK-MAX-SCORE
177900     MOVE 0 TO WKS-LINK-MAX-SCORE
178000*        ASIGNA SPACE
178100     MOVE SPACE TO WKS-LINK-MAX-URL
178200*        ASIGNA WKS-LINK-HAY-SOSPECHOSOS
178300     MOVE 'N' TO WKS-LINK-HAY-SOSPECHOSOS
178400*        VALIDA EM-URL-COUNT
178500     IF EM-URL-COUNT NOT = 0
178600*        EJECUTA ANALIZA-UNA-URL
178700         PERFORM 410-ANALIZA-UNA-URL THRU 410-ANALIZA-UNA-URL-E
178800             VARYING WKS-IX-URL FROM 1 BY 1
178900                 UNTIL WKS-IX-URL > EM-URL-COUNT
179000*        CIERRA LA VALIDACION
179100     END-IF
179200*        VALIDA WKS-LINK-HAY-SOSP-LINK
179300     IF WKS-LINK-HAY-SOSP-LINK
179400*        ASIGNA WKS-LINK-MAX-SCORE
179500         MOVE WKS-LINK-MAX-SCORE TO
179600              TR-CATEGORY-SCORE(WKS-CAT-SUSP-LINK)
179700*        ACTIVA EL INDICADOR TR-CAT-SI-PRESENTE
179800         SET TR-CAT-SI-PRESENTE(WKS-CAT-SUSP-LINK) TO TRUE
179900*        ASIGNA WKS-LINK-MAX-URL
180000         MOVE WKS-LINK-MAX-URL TO WKS-AGREGA-TEXTO
180100*        EJECUTA AGREGA-ENLACE-SOSP
180200         PERFORM 741-AGREGA-ENLACE-SOSP
180300*        CIERRA LA VALIDACION
180400     END-IF.
180500 400-ANALISIS-ENLACES-E. EXIT.
180600*--------> ANALIZA UNA URL DEL CORREO CONTRA TODAS LAS REGLAS DE ENLACES
180700 410-ANALIZA-UNA-URL SECTION.
180800*        ASIGNA WKS-LINK-TOTAL
180900     MOVE 0 TO WKS-LINK-TOTAL
181000*        VALIDA EM-URL
181100     IF EM-URL(WKS-IX-URL) = SPACE
181200*        CONTINUA EN ANALIZA-UNA-URL-E
181300         GO TO 410-ANALIZA-UNA-URL-E
181400*        CIERRA LA VALIDACION
181500     END-IF
181600*        EJECUTA PARSEA-URL-ACTUAL
181700     PERFORM 411-PARSEA-URL-ACTUAL
181800*        VALIDA NOT
181900     IF NOT WKS-LINK-URL-ES-VALIDA
182000*        ASIGNA WKS-LINK-TOTAL
182100         MOVE 90 TO WKS-LINK-TOTAL
182200*        EN CASO CONTRARIO
182300     ELSE
182400*        EJECUTA CHEQUEA-DOM-MALICIOSO
182500         PERFORM 412-CHEQUEA-DOM-MALICIOSO
182600*        VALIDA WKS-LINK-ES-DOM-MALO
182700         IF WKS-LINK-ES-DOM-MALO
182800*        ASIGNA WKS-LINK-TOTAL
182900             MOVE 100 TO WKS-LINK-TOTAL
183000*        EN CASO CONTRARIO
183100         ELSE
183200*        EJECUTA REGLAS-ADITIVAS-ENLACE
183300             PERFORM 413-REGLAS-ADITIVAS-ENLACE
183400*        CIERRA LA VALIDACION
183500         END-IF
183600*        CIERRA LA VALIDACION
183700     END-IF
183800*        VALIDA WKS-LINK-TOTAL
183900     IF WKS-LINK-TOTAL > 100
184000*        ASIGNA WKS-LINK-TOTAL
184100         MOVE 100 TO WKS-LINK-TOTAL
184200*        CIERRA LA VALIDACION
184300     END-IF
184400*        VALIDA WKS-LINK-TOTAL
184500     IF WKS-LINK-TOTAL > 50
184600*        ACTIVA EL INDICADOR WKS-LINK-HAY-SOSP-LINK
184700         SET WKS-LINK-HAY-SOSP-LINK TO TRUE
184800*        VALIDA WKS-LINK-TOTAL
184900         IF WKS-LINK-TOTAL > WKS-LINK-MAX-SCORE
185000*        ASIGNA WKS-LINK-TOTAL
185100             MOVE WKS-LINK-TOTAL TO WKS-LINK-MAX-SCORE
185200*        ASIGNA EM-URL
185300             MOVE EM-URL(WKS-IX-URL) TO WKS-LINK-MAX-URL
185400*        CIERRA LA VALIDACION
185500         END-IF
185600*        CIERRA LA VALIDACION
185700     END-IF.
185800 410-ANALIZA-UNA-URL-E. EXIT.
185900*--------> DESCOMPONE LA URL ACTUAL EN ESQUEMA/HOST/PUERTO/PATH
186000 411-PARSEA-URL-ACTUAL SECTION.
186100*        ASIGNA EM-URL
186200     MOVE EM-URL(WKS-IX-URL) TO WKS-LINK-URL-LOW
186300*        ASIGNA WKS-LINK-URL-VALIDA
186400     MOVE 'N' TO WKS-LINK-URL-VALIDA
186500*        ASIGNA SPACE
186600     MOVE SPACE TO WKS-URL-SCHEME
186700*        ASIGNA SPACE
186800     MOVE SPACE TO WKS-URL-HOST
186900*        ASIGNA SPACE
187000     MOVE SPACE TO WKS-URL-PATH
187100*        ASIGNA WKS-URL-PORT
187200     MOVE 0 TO WKS-URL-PORT
187300*        ASIGNA WKS-URL-HOST-LEN
187400     MOVE 0 TO WKS-URL-HOST-LEN
187500*        ASIGNA WKS-URL-PATH-LEN
187600     MOVE 0 TO WKS-URL-PATH-LEN
187700*        ASIGNA WKS-LINK-HOST-START
187800     MOVE 0 TO WKS-LINK-HOST-START
187900*        VALIDA WKS-LINK-URL-LOW
188000     IF WKS-LINK-URL-LOW = SPACE
188100*        CONTINUA EN PARSEA-URL-ACTUAL-E
188200         GO TO 411-PARSEA-URL-ACTUAL-E
188300*        CIERRA LA VALIDACION
188400     END-IF
188500*        REVISA/CONVIERTE WKS-LINK-URL-LOW
188600     INSPECT WKS-LINK-URL-LOW CONVERTING
188700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
188800         'abcdefghijklmnopqrstuvwxyz'
188900*        ASIGNA WKS-LINK-URL-LOW
189000     MOVE WKS-LINK-URL-LOW TO WKS-LARGO-TEXTO
189100*        ASIGNA WKS-LARGO-MAX
189200     MOVE 120 TO WKS-LARGO-MAX
189300*        EJECUTA LARGO-CAMPO
189400     PERFORM 970-LARGO-CAMPO
189500*        ASIGNA WKS-LARGO-RESULT
189600     MOVE WKS-LARGO-RESULT TO WKS-LINK-URL-LEN
189700*        VALIDA WKS-LINK-URL-LOW
189800     IF WKS-LINK-URL-LOW(1:7) = 'http://'
189900*        ASIGNA WKS-LINK-HOST-START
190000         MOVE 8 TO WKS-LINK-HOST-START
190100*        ASIGNA WKS-URL-SCHEME
190200         MOVE 'http' TO WKS-URL-SCHEME
190300*        EN CASO CONTRARIO
190400     ELSE
190500*        VALIDA WKS-LINK-URL-LOW
190600         IF WKS-LINK-URL-LOW(1:8) = 'https://'
190700*        ASIGNA WKS-LINK-HOST-START
190800             MOVE 9 TO WKS-LINK-HOST-START
190900*        ASIGNA WKS-URL-SCHEME
191000             MOVE 'https' TO WKS-URL-SCHEME
191100*        EN CASO CONTRARIO
191200         ELSE
191300*        VALIDA WKS-LINK-URL-LOW
191400             IF WKS-LINK-URL-LOW(1:6) = 'ftp://'
191500*        ASIGNA WKS-LINK-HOST-START
191600                 MOVE 7 TO WKS-LINK-HOST-START
191700*        ASIGNA WKS-URL-SCHEME
191800                 MOVE 'ftp' TO WKS-URL-SCHEME
191900*        CIERRA LA VALIDACION
192000             END-IF
192100*        CIERRA LA VALIDACION
192200         END-IF
192300*        CIERRA LA VALIDACION
192400     END-IF
192500*        VALIDA WKS-LINK-HOST-START
192600     IF WKS-LINK-HOST-START = 0 OR
192700        WKS-LINK-HOST-START > WKS-LINK-URL-LEN
192800*        CONTINUA EN PARSEA-URL-ACTUAL-E
192900         GO TO 411-PARSEA-URL-ACTUAL-E
193000*        CIERRA LA VALIDACION
193100     END-IF
193200*        EJECUTA BUSCA-FIN-HOST
193300     PERFORM 414-BUSCA-FIN-HOST
193400*        VALIDA WKS-LINK-COLON-POS
193500     IF WKS-LINK-COLON-POS NOT = 0 AND
193600        (WKS-LINK-SLASH-POS = 0 OR
193700         WKS-LINK-COLON-POS < WKS-LINK-SLASH-POS)
193800*        CALCULA WKS-URL-HOST-LEN
193900         COMPUTE WKS-URL-HOST-LEN =
194000             WKS-LINK-COLON-POS - WKS-LINK-HOST-START
194100*        EN CASO CONTRARIO
194200     ELSE
194300*        VALIDA WKS-LINK-SLASH-POS
194400         IF WKS-LINK-SLASH-POS NOT = 0
194500*        CALCULA WKS-URL-HOST-LEN
194600             COMPUTE WKS-URL-HOST-LEN =
194700                 WKS-LINK-SLASH-POS - WKS-LINK-HOST-START
194800*        EN CASO CONTRARIO
194900         ELSE
195000*        CALCULA WKS-URL-HOST-LEN
195100             COMPUTE WKS-URL-HOST-LEN =
195200                 WKS-LINK-URL-LEN - WKS-LINK-HOST-START + 1
195300*        CIERRA LA VALIDACION
195400         END-IF
195500*        CIERRA LA VALIDACION
195600     END-IF
195700*        VALIDA WKS-URL-HOST-LEN
195800     IF WKS-URL-HOST-LEN > 120
195900*        ASIGNA WKS-URL-HOST-LEN
196000         MOVE 120 TO WKS-URL-HOST-LEN
196100*        CIERRA LA VALIDACION
196200     END-IF
196300*        VALIDA WKS-URL-HOST-LEN
196400     IF WKS-URL-HOST-LEN > 0
196500*        ASIGNA WKS-LINK-URL-LOW
196600         MOVE WKS-LINK-URL-LOW(WKS-LINK-HOST-START:
196700                               WKS-URL-HOST-LEN) TO WKS-URL-HOST
196800*        CIERRA LA VALIDACION
196900     END-IF
197000*        VALIDA WKS-LINK-COLON-POS
197100     IF WKS-LINK-COLON-POS NOT = 0 AND
197200        (WKS-LINK-SLASH-POS = 0 OR
197300         WKS-LINK-COLON-POS < WKS-LINK-SLASH-POS)
197400*        EJECUTA EXTRAE-PUERTO
197500         PERFORM 415-EXTRAE-PUERTO
197600*        CIERRA LA VALIDACION
197700     END-IF
197800*        VALIDA WKS-LINK-SLASH-POS
197900     IF WKS-LINK-SLASH-POS NOT = 0
198000*        CALCULA WKS-URL-PATH-LEN
198100         COMPUTE WKS-URL-PATH-LEN =
198200             WKS-LINK-URL-LEN - WKS-LINK-SLASH-POS + 1
198300*        VALIDA WKS-URL-PATH-LEN
198400         IF WKS-URL-PATH-LEN > 120
198500*        ASIGNA WKS-URL-PATH-LEN
198600             MOVE 120 TO WKS-URL-PATH-LEN
198700*        CIERRA LA VALIDACION
198800         END-IF
198900*        VALIDA WKS-URL-PATH-LEN
199000         IF WKS-URL-PATH-LEN > 0
199100*        ASIGNA WKS-LINK-URL-LOW
199200             MOVE WKS-LINK-URL-LOW(WKS-LINK-SLASH-POS:
199300                                   WKS-URL-PATH-LEN)
199400                  TO WKS-URL-PATH
199500*        CIERRA LA VALIDACION
199600         END-IF
199700*        CIERRA LA VALIDACION
199800     END-IF
199900*        VALIDA WKS-URL-SCHEME
200000     IF WKS-URL-SCHEME = 'http' OR WKS-URL-SCHEME = 'https'
200100*        VALIDA WKS-URL-HOST-LEN
200200         IF WKS-URL-HOST-LEN > 0
200300*        ASIGNA WKS-LINK-CUENTA-PUNTOS
200400             MOVE 0 TO WKS-LINK-CUENTA-PUNTOS
200500*        REVISA/CONVIERTE WKS-URL-HOST
200600             INSPECT WKS-URL-HOST(1:WKS-URL-HOST-LEN) TALLYING
200700                 WKS-LINK-CUENTA-PUNTOS FOR ALL '.'
200800*        VALIDA WKS-LINK-CUENTA-PUNTOS
200900             IF WKS-LINK-CUENTA-PUNTOS NOT = 0
201000*        ASIGNA WKS-LINK-URL-VALIDA
201100                 MOVE 'Y' TO WKS-LINK-URL-VALIDA
201200*        CIERRA LA VALIDACION
201300             END-IF
201400*        CIERRA LA VALIDACION
201500         END-IF
201600*        CIERRA LA VALIDACION
201700     END-IF.
201800 411-PARSEA-URL-ACTUAL-E. EXIT.
201900*--------> LOCALIZA EL PRIMER ':' Y EL PRIMER '/' DESPUES DEL HOST
202000 414-BUSCA-FIN-HOST SECTION.
202100*        ASIGNA WKS-LINK-COLON-POS
202200     MOVE 0 TO WKS-LINK-COLON-POS
202300*        ASIGNA WKS-LINK-SLASH-POS
202400     MOVE 0 TO WKS-LINK-SLASH-POS
202500*        ASIGNA WKS-LINK-HOST-START
202600     MOVE WKS-LINK-HOST-START TO WKS-LINK-SCAN
202700*        EJECUTA A-EXAMINA-FIN-HOST
202800     PERFORM 414A-EXAMINA-FIN-HOST THRU 414A-EXAMINA-FIN-HOST-E
202900         UNTIL WKS-LINK-SCAN > WKS-LINK-URL-LEN
203000            OR WKS-LINK-SLASH-POS NOT = 0.
203100 414-BUSCA-FIN-HOST-E. EXIT.
203200*--------> EXAMINA UN CARACTER DEL HOST BUSCANDO SU POSICION FINAL
203300 414A-EXAMINA-FIN-HOST SECTION.
203400*        VALIDA WKS-LINK-URL-LOW
203500     IF WKS-LINK-URL-LOW(WKS-LINK-SCAN:1) = '/'
203600*        ASIGNA WKS-LINK-SCAN
203700         MOVE WKS-LINK-SCAN TO WKS-LINK-SLASH-POS
203800*        EN CASO CONTRARIO
203900     ELSE
204000*        VALIDA WKS-LINK-URL-LOW
204100         IF WKS-LINK-URL-LOW(WKS-LINK-SCAN:1) = ':' AND
204200            WKS-LINK-COLON-POS = 0
204300*        ASIGNA WKS-LINK-SCAN
204400             MOVE WKS-LINK-SCAN TO WKS-LINK-COLON-POS
204500*        CIERRA LA VALIDACION
204600         END-IF
204700*        CIERRA LA VALIDACION
204800     END-IF
204900*        ACUMULA EN WKS-LINK-SCAN
205000     ADD 1 TO WKS-LINK-SCAN.
205100 414A-EXAMINA-FIN-HOST-E. EXIT.
205200*--------> EXTRAE EL NUMERO DE PUERTO EXPLICITO DE LA URL
205300 415-EXTRAE-PUERTO SECTION.
205400*        ASIGNA WKS-LINK-PORT-NUM
205500     MOVE 0 TO WKS-LINK-PORT-NUM
205600*        VALIDA WKS-LINK-SLASH-POS
205700     IF WKS-LINK-SLASH-POS NOT = 0
205800*        CALCULA WKS-LINK-PUERTO-FIN
205900         COMPUTE WKS-LINK-PUERTO-FIN = WKS-LINK-SLASH-POS - 1
206000*        EN CASO CONTRARIO
206100     ELSE
206200*        ASIGNA WKS-LINK-URL-LEN
206300         MOVE WKS-LINK-URL-LEN TO WKS-LINK-PUERTO-FIN
206400*        CIERRA LA VALIDACION
206500     END-IF
206600*        CALCULA WKS-LINK-SCAN
206700     COMPUTE WKS-LINK-SCAN = WKS-LINK-COLON-POS + 1
206800*        EJECUTA A-ACUMULA-DIGITO
206900     PERFORM 415A-ACUMULA-DIGITO THRU 415A-ACUMULA-DIGITO-E
207000         UNTIL WKS-LINK-SCAN > WKS-LINK-PUERTO-FIN
207100*        ASIGNA WKS-LINK-PORT-NUM
207200     MOVE WKS-LINK-PORT-NUM TO WKS-URL-PORT.
207300 415-EXTRAE-PUERTO-E. EXIT.
207400*--------> CUENTA UN BLOQUE NUMERICO DEL HOST PARA DETECTAR UNA IP
207500 415A-ACUMULA-DIGITO SECTION.
207600*        VALIDA WKS-LINK-URL-LOW
207700     IF WKS-LINK-URL-LOW(WKS-LINK-SCAN:1) IS W-CLASE-DIGITO
207800*        ASIGNA WKS-LINK-URL-LOW
207900         MOVE WKS-LINK-URL-LOW(WKS-LINK-SCAN:1) TO WKS-LINK-DIGITO
208000*        CALCULA WKS-LINK-PORT-NUM
208100         COMPUTE WKS-LINK-PORT-NUM =
208200             (WKS-LINK-PORT-NUM * 10) + WKS-LINK-DIGITO
208300*        CIERRA LA VALIDACION
208400     END-IF
208500*        ACUMULA EN WKS-LINK-SCAN
208600     ADD 1 TO WKS-LINK-SCAN.
208700 415A-ACUMULA-DIGITO-E. EXIT.
208800*--------> DOMINIO MALICIOSO (SUBCADENA EN EL HOST)
208900 412-CHEQUEA-DOM-MALICIOSO SECTION.
209000*        ASIGNA WKS-LINK-DOM-MALO
209100     MOVE 'N' TO WKS-LINK-DOM-MALO
209200*        VALIDA WKS-URL-HOST-LEN
209300     IF WKS-URL-HOST-LEN NOT = 0 AND WKS-MAL-DOM-CNT NOT = 0
209400*        EJECUTA A-PRUEBA-DOM-MALICIOSO
209500         PERFORM 412A-PRUEBA-DOM-MALICIOSO
209600             THRU 412A-PRUEBA-DOM-MALICIOSO-E
209700             VARYING WKS-IX-TBL FROM 1 BY 1
209800                 UNTIL WKS-IX-TBL > WKS-MAL-DOM-CNT
209900                    OR WKS-LINK-ES-DOM-MALO
210000*        CIERRA LA VALIDACION
210100     END-IF.
210200 412-CHEQUEA-DOM-MALICIOSO-E. EXIT.
210300*--------> COMPARA EL HOST DE LA URL CONTRA UN DOMINIO MALICIOSO CONOCID
210400 412A-PRUEBA-DOM-MALICIOSO SECTION.
210500*        ASIGNA WKS-MAL-DOM
210600     MOVE WKS-MAL-DOM(WKS-IX-TBL) TO WKS-LARGO-TEXTO
210700*        ASIGNA WKS-LARGO-MAX
210800     MOVE 60 TO WKS-LARGO-MAX
210900*        EJECUTA LARGO-CAMPO
211000     PERFORM 970-LARGO-CAMPO
211100*        ASIGNA WKS-LARGO-RESULT
211200     MOVE WKS-LARGO-RESULT TO WKS-CUENTA-PATRON-LEN
211300*        VALIDA WKS-CUENTA-PATRON-LEN
211400     IF WKS-CUENTA-PATRON-LEN NOT = 0 AND
211500        WKS-URL-HOST-LEN NOT < WKS-CUENTA-PATRON-LEN
211600*        ASIGNA WKS-URL-HOST
211700         MOVE WKS-URL-HOST TO WKS-CUENTA-TEXTO
211800*        ASIGNA WKS-MAL-DOM
211900         MOVE WKS-MAL-DOM(WKS-IX-TBL) TO WKS-CUENTA-PATRON
212000*        CALCULA WKS-CUENTA-LIMITE
212100         COMPUTE WKS-CUENTA-LIMITE =
212200             WKS-URL-HOST-LEN - WKS-CUENTA-PATRON-LEN + 1
212300*        EJECUTA CUENTA-OCURRENCIAS
212400         PERFORM 960-CUENTA-OCURRENCIAS
212500*        VALIDA WKS-CUENTA-RESULT
212600         IF WKS-CUENTA-RESULT NOT = 0
212700*        ACTIVA EL INDICADOR WKS-LINK-ES-DOM-MALO
212800             SET WKS-LINK-ES-DOM-MALO TO TRUE
212900*        CIERRA LA VALIDACION
213000         END-IF
213100*        CIERRA LA VALIDACION
213200     END-IF.
213300 412A-PRUEBA-DOM-MALICIOSO-E. EXIT.
213400*--------> REGLAS ADITIVAS RESTANTES DEL ANALISIS DE ENLACES
213500 413-REGLAS-ADITIVAS-ENLACE SECTION.
213600*        EJECUTA ES-IP-NUMERICA
213700     PERFORM 430-ES-IP-NUMERICA
213800*        VALIDA WKS-LINK-HOST-ES-IP
213900     IF WKS-LINK-HOST-ES-IP
214000*        ACUMULA EN WKS-LINK-TOTAL
214100         ADD 70 TO WKS-LINK-TOTAL
214200*        CIERRA LA VALIDACION
214300     END-IF
214400*        VALIDA WKS-URL-HOST-LEN
214500     IF WKS-URL-HOST-LEN > 40
214600*        ACUMULA EN WKS-LINK-TOTAL
214700         ADD 40 TO WKS-LINK-TOTAL
214800*        CIERRA LA VALIDACION
214900     END-IF
215000*        EJECUTA EXTRAE-TLD
215100     PERFORM 416-EXTRAE-TLD
215200*        EJECUTA CHEQUEA-TLD-SOSPECHOSA
215300     PERFORM 417-CHEQUEA-TLD-SOSPECHOSA
215400*        EJECUTA CHEQUEA-ACORTADOR
215500     PERFORM 418-CHEQUEA-ACORTADOR
215600*        EJECUTA CHEQUEA-TYPOSQUATTING
215700     PERFORM 419-CHEQUEA-TYPOSQUATTING
215800*        VALIDA WKS-URL-PORT
215900     IF WKS-URL-PORT NOT = 0 AND WKS-URL-PORT NOT = 80 AND
216000        WKS-URL-PORT NOT = 443
216100*        ACUMULA EN WKS-LINK-TOTAL
216200         ADD 25 TO WKS-LINK-TOTAL
216300*        CIERRA LA VALIDACION
216400     END-IF
216500*        ASIGNA WKS-LINK-CUENTA-PUNTOS
216600     MOVE 0 TO WKS-LINK-CUENTA-PUNTOS
216700*        VALIDA WKS-URL-HOST-LEN
216800     IF WKS-URL-HOST-LEN NOT = 0
216900*        REVISA/CONVIERTE WKS-URL-HOST
217000         INSPECT WKS-URL-HOST(1:WKS-URL-HOST-LEN) TALLYING
217100             WKS-LINK-CUENTA-PUNTOS FOR ALL '.'
217200*        CIERRA LA VALIDACION
217300     END-IF
217400*        VALIDA WKS-LINK-CUENTA-PUNTOS
217500     IF WKS-LINK-CUENTA-PUNTOS > 3
217600*        ACUMULA EN WKS-LINK-TOTAL
217700         ADD 20 TO WKS-LINK-TOTAL
217800*        CIERRA LA VALIDACION
217900     END-IF
218000*        EJECUTA CHEQUEA-PATH-SOSPECHOSO
218100     PERFORM 423-CHEQUEA-PATH-SOSPECHOSO.
218200 413-REGLAS-ADITIVAS-ENLACE-E. EXIT.
218300*--------> TLD DEL HOST (TEXTO DESPUES DEL ULTIMO PUNTO)
218400 416-EXTRAE-TLD SECTION.
218500*        ASIGNA SPACE
218600     MOVE SPACE TO WKS-LINK-TLD
218700*        ASIGNA WKS-LINK-ULTIMO-PUNTO
218800     MOVE 0 TO WKS-LINK-ULTIMO-PUNTO
218900*        VALIDA WKS-URL-HOST-LEN
219000     IF WKS-URL-HOST-LEN NOT = 0
219100*        ASIGNA WKS-URL-HOST-LEN
219200         MOVE WKS-URL-HOST-LEN TO WKS-LINK-SCAN
219300*        EJECUTA A-BUSCA-PUNTO
219400         PERFORM 416A-BUSCA-PUNTO THRU 416A-BUSCA-PUNTO-E
219500             UNTIL WKS-LINK-SCAN = 0
219600                OR WKS-LINK-ULTIMO-PUNTO NOT = 0
219700*        VALIDA WKS-LINK-ULTIMO-PUNTO
219800         IF WKS-LINK-ULTIMO-PUNTO NOT = 0 AND
219900            WKS-LINK-ULTIMO-PUNTO < WKS-URL-HOST-LEN
220000*        CALCULA WKS-LINK-SCAN
220100             COMPUTE WKS-LINK-SCAN =
220200                 WKS-URL-HOST-LEN - WKS-LINK-ULTIMO-PUNTO
220300*        VALIDA WKS-LINK-SCAN
220400             IF WKS-LINK-SCAN > 8
220500*        ASIGNA WKS-LINK-SCAN
220600                 MOVE 8 TO WKS-LINK-SCAN
220700*        CIERRA LA VALIDACION
220800             END-IF
220900*        ASIGNA WKS-URL-HOST
221000             MOVE WKS-URL-HOST(WKS-LINK-ULTIMO-PUNTO + 1:
221100                               WKS-LINK-SCAN) TO WKS-LINK-TLD
221200*        CIERRA LA VALIDACION
221300         END-IF
221400*        CIERRA LA VALIDACION
221500     END-IF.
221600 416-EXTRAE-TLD-E. EXIT.
221700*--------> EXAMINA UN CARACTER DEL HOST BUSCANDO EL ULTIMO PUNTO
221800 416A-BUSCA-PUNTO SECTION.
221900*        VALIDA WKS-URL-HOST
222000     IF WKS-URL-HOST(WKS-LINK-SCAN:1) = '.'
222100*        ASIGNA WKS-LINK-SCAN
222200         MOVE WKS-LINK-SCAN TO WKS-LINK-ULTIMO-PUNTO
222300*        EN CASO CONTRARIO
222400     ELSE
222500*        DESCUENTA DE FROM
222600         SUBTRACT 1 FROM WKS-LINK-SCAN
222700*        CIERRA LA VALIDACION
222800     END-IF.
222900 416A-BUSCA-PUNTO-E. EXIT.
223000*--------> COMPARA EL TLD DEL HOST CONTRA LA TABLA DE TLD SOSPECHOSOS
223100 417-CHEQUEA-TLD-SOSPECHOSA SECTION.
223200*        ASIGNA WKS-SW-PATRON
223300     MOVE 'N' TO WKS-SW-PATRON
223400*        EJECUTA A-PRUEBA-TLD
223500     PERFORM 417A-PRUEBA-TLD THRU 417A-PRUEBA-TLD-E
223600         VARYING WKS-IX-TBL FROM 1 BY 1
223700             UNTIL WKS-IX-TBL > 16 OR WKS-PATRON-ENCONTRADO.
223800 417-CHEQUEA-TLD-SOSPECHOSA-E. EXIT.
223900*--------> COMPARA EL TLD ACTUAL CONTRA UNA ENTRADA DE LA TABLA DE TLD
224000 417A-PRUEBA-TLD SECTION.
224100*        VALIDA WKS-LINK-TLD
224200     IF WKS-LINK-TLD = WKS-TLD-SOSPECHOSA(WKS-IX-TBL)
224300*        ACUMULA EN WKS-LINK-TOTAL
224400         ADD 30 TO WKS-LINK-TOTAL
224500*        ACTIVA EL INDICADOR WKS-PATRON-ENCONTRADO
224600         SET WKS-PATRON-ENCONTRADO TO TRUE
224700*        CIERRA LA VALIDACION
224800     END-IF.
224900 417A-PRUEBA-TLD-E. EXIT.
225000*--------> COMPARA EL HOST CONTRA LA TABLA DE ACORTADORES DE URL
225100 418-CHEQUEA-ACORTADOR SECTION.
225200*        ASIGNA WKS-SW-PATRON
225300     MOVE 'N' TO WKS-SW-PATRON
225400*        EJECUTA A-PRUEBA-ACORTADOR
225500     PERFORM 418A-PRUEBA-ACORTADOR THRU 418A-PRUEBA-ACORTADOR-E
225600         VARYING WKS-IX-TBL FROM 1 BY 1
225700             UNTIL WKS-IX-TBL > 13 OR WKS-PATRON-ENCONTRADO.
225800 418-CHEQUEA-ACORTADOR-E. EXIT.
225900*--------> COMPARA EL HOST CONTRA UNA ENTRADA DE LA TABLA DE ACORTADORES
226000 418A-PRUEBA-ACORTADOR SECTION.
226100*        VALIDA WKS-URL-HOST
226200     IF WKS-URL-HOST = WKS-ACORTADOR-HOST(WKS-IX-TBL)
226300*        ACUMULA EN WKS-LINK-TOTAL
226400         ADD 25 TO WKS-LINK-TOTAL
226500*        ACTIVA EL INDICADOR WKS-PATRON-ENCONTRADO
226600         SET WKS-PATRON-ENCONTRADO TO TRUE
226700*        CIERRA LA VALIDACION
226800     END-IF.
226900 418A-PRUEBA-ACORTADOR-E. EXIT.
227000*--------> TYPOSQUATTING POR DISTANCIA DE LEVENSHTEIN O SUBCADENA
227100 419-CHEQUEA-TYPOSQUATTING SECTION.
227200*        ASIGNA WKS-SW-PATRON
227300     MOVE 'N' TO WKS-SW-PATRON
227400*        VALIDA WKS-URL-HOST-LEN
227500     IF WKS-URL-HOST-LEN NOT = 0
227600*        EJECUTA A-PRUEBA-MARCA-TS
227700         PERFORM 419A-PRUEBA-MARCA-TS THRU 419A-PRUEBA-MARCA-TS-E
227800             VARYING WKS-IX-BRAND FROM 1 BY 1
227900                 UNTIL WKS-IX-BRAND > 14 OR WKS-PATRON-ENCONTRADO
228000*        CIERRA LA VALIDACION
228100     END-IF.
228200 419-CHEQUEA-TYPOSQUATTING-E. EXIT.
228300*--------> CALCULA LA DISTANCIA ENTRE EL HOST Y UNA MARCA PROTEGIDA
228400 419A-PRUEBA-MARCA-TS SECTION.
228500*        ASIGNA WKS-MARCA-TS-TOKEN
228600     MOVE WKS-MARCA-TS-TOKEN(WKS-IX-BRAND) TO WKS-LEV-MARCA
228700*        ASIGNA WKS-MARCA-TS-TOKEN
228800     MOVE WKS-MARCA-TS-TOKEN(WKS-IX-BRAND) TO WKS-LARGO-TEXTO
228900*        ASIGNA WKS-LARGO-MAX
229000     MOVE 12 TO WKS-LARGO-MAX
229100*        EJECUTA LARGO-CAMPO
229200     PERFORM 970-LARGO-CAMPO
229300*        ASIGNA WKS-LARGO-RESULT
229400     MOVE WKS-LARGO-RESULT TO WKS-LEV-MARCA-LEN
229500*        VALIDA WKS-LEV-MARCA-LEN
229600     IF WKS-LEV-MARCA-LEN = 0
229700*        CONTINUA EN A-PRUEBA-MARCA-TS-E
229800         GO TO 419A-PRUEBA-MARCA-TS-E
229900*        CIERRA LA VALIDACION
230000     END-IF
230100*        EJECUTA B-CHEQUEA-EXCLUSION
230200     PERFORM 419B-CHEQUEA-EXCLUSION
230300*        VALIDA WKS-LINK-ES-EXCLUIDA
230400     IF WKS-LINK-ES-EXCLUIDA
230500*        CONTINUA EN A-PRUEBA-MARCA-TS-E
230600         GO TO 419A-PRUEBA-MARCA-TS-E
230700*        CIERRA LA VALIDACION
230800     END-IF
230900*        ASIGNA WKS-URL-HOST
231000     MOVE WKS-URL-HOST TO WKS-LEV-HOST
231100*        ASIGNA WKS-URL-HOST-LEN
231200     MOVE WKS-URL-HOST-LEN TO WKS-LEV-HOST-LEN
231300*        EJECUTA DISTANCIA-LEVENSHTEIN
231400     PERFORM 420-DISTANCIA-LEVENSHTEIN
231500*        VALIDA WKS-LEV-RESULT
231600     IF WKS-LEV-RESULT <= 2
231700*        ACUMULA EN WKS-LINK-TOTAL
231800         ADD 60 TO WKS-LINK-TOTAL
231900*        ACTIVA EL INDICADOR WKS-PATRON-ENCONTRADO
232000         SET WKS-PATRON-ENCONTRADO TO TRUE
232100*        EN CASO CONTRARIO
232200     ELSE
232300*        ASIGNA WKS-URL-HOST
232400         MOVE WKS-URL-HOST TO WKS-CUENTA-TEXTO
232500*        ASIGNA WKS-MARCA-TS-TOKEN
232600         MOVE WKS-MARCA-TS-TOKEN(WKS-IX-BRAND) TO WKS-CUENTA-PATRON
232700*        ASIGNA WKS-LEV-MARCA-LEN
232800         MOVE WKS-LEV-MARCA-LEN TO WKS-CUENTA-PATRON-LEN
232900*        VALIDA WKS-URL-HOST-LEN
233000         IF WKS-URL-HOST-LEN NOT < WKS-CUENTA-PATRON-LEN
233100*        CALCULA WKS-CUENTA-LIMITE
233200             COMPUTE WKS-CUENTA-LIMITE =
233300                 WKS-URL-HOST-LEN - WKS-CUENTA-PATRON-LEN + 1
233400*        EJECUTA CUENTA-OCURRENCIAS
233500             PERFORM 960-CUENTA-OCURRENCIAS
233600*        VALIDA WKS-CUENTA-RESULT
233700             IF WKS-CUENTA-RESULT NOT = 0
233800*        ASIGNA WKS-SW-BODY-FLAG
233900                 MOVE 'Y' TO WKS-SW-BODY-FLAG
234000*        VALIDA WKS-URL-HOST
234100                 IF WKS-URL-HOST(1:4) = 'www.'
234200*        ASIGNA WKS-SW-BODY-FLAG
234300                     MOVE 'N' TO WKS-SW-BODY-FLAG
234400*        CIERRA LA VALIDACION
234500                 END-IF
234600*        VALIDA WKS-URL-HOST
234700                 IF WKS-URL-HOST(1:WKS-LEV-MARCA-LEN) =
234800                    WKS-LEV-MARCA(1:WKS-LEV-MARCA-LEN) AND
234900                    WKS-URL-HOST(WKS-LEV-MARCA-LEN + 1:1) = '.'
235000*        ASIGNA WKS-SW-BODY-FLAG
235100                     MOVE 'N' TO WKS-SW-BODY-FLAG
235200*        CIERRA LA VALIDACION
235300                 END-IF
235400*        VALIDA WKS-BODY-SI-MARCO
235500                 IF WKS-BODY-SI-MARCO
235600*        ACUMULA EN WKS-LINK-TOTAL
235700                     ADD 60 TO WKS-LINK-TOTAL
235800*        ACTIVA EL INDICADOR WKS-PATRON-ENCONTRADO
235900                     SET WKS-PATRON-ENCONTRADO TO TRUE
236000*        CIERRA LA VALIDACION
236100                 END-IF
236200*        CIERRA LA VALIDACION
236300             END-IF
236400*        CIERRA LA VALIDACION
236500         END-IF
236600*        CIERRA LA VALIDACION
236700     END-IF.
236800 419A-PRUEBA-MARCA-TS-E. EXIT.
236900*--------> DESCARTA EL DOMINIO PROPIO DE LA MARCA PROTEGIDA
237000 419B-CHEQUEA-EXCLUSION SECTION.
237100*        ASIGNA WKS-LINK-EXCLUIDA
237200     MOVE 'N' TO WKS-LINK-EXCLUIDA
237300*        CALCULA WKS-LINK-SCAN
237400     COMPUTE WKS-LINK-SCAN = WKS-LEV-MARCA-LEN + 4
237500*        VALIDA WKS-URL-HOST-LEN
237600     IF WKS-URL-HOST-LEN = WKS-LINK-SCAN
237700*        VALIDA WKS-URL-HOST
237800         IF WKS-URL-HOST(1:WKS-LEV-MARCA-LEN) =
237900            WKS-LEV-MARCA(1:WKS-LEV-MARCA-LEN)
238000*        VALIDA WKS-URL-HOST
238100             IF WKS-URL-HOST(WKS-LEV-MARCA-LEN + 1:4) = '.com' OR
238200                WKS-URL-HOST(WKS-LEV-MARCA-LEN + 1:4) = '.org' OR
238300                WKS-URL-HOST(WKS-LEV-MARCA-LEN + 1:4) = '.net'
238400*        ACTIVA EL INDICADOR WKS-LINK-ES-EXCLUIDA
238500                 SET WKS-LINK-ES-EXCLUIDA TO TRUE
238600*        CIERRA LA VALIDACION
238700             END-IF
238800*        CIERRA LA VALIDACION
238900         END-IF
239000*        CIERRA LA VALIDACION
239100     END-IF.
239200 419B-CHEQUEA-EXCLUSION-E. EXIT.
239300*--------> DISTANCIA DE LEVENSHTEIN (DOS FILAS, SIN FUNCTIONS)
239400 420-DISTANCIA-LEVENSHTEIN SECTION.
239500*        EJECUTA A-INICIALIZA-FILA
239600     PERFORM 420A-INICIALIZA-FILA THRU 420A-INICIALIZA-FILA-E
239700         VARYING WKS-LEV-J FROM 1 BY 1
239800             UNTIL WKS-LEV-J > WKS-LEV-MARCA-LEN + 1
239900*        EJECUTA LEV-FILA
240000     PERFORM 421-LEV-FILA THRU 421-LEV-FILA-E
240100         VARYING WKS-LEV-I FROM 1 BY 1
240200             UNTIL WKS-LEV-I > WKS-LEV-HOST-LEN
240300*        ASIGNA WKS-LEV-PREV
240400     MOVE WKS-LEV-PREV(WKS-LEV-MARCA-LEN + 1) TO WKS-LEV-RESULT.
240500 420-DISTANCIA-LEVENSHTEIN-E. EXIT.
240600*--------> INICIALIZA UNA FILA DE LA MATRIZ DE LEVENSHTEIN
240700 420A-INICIALIZA-FILA SECTION.
240800*        CALCULA WKS-LEV-PREV
240900     COMPUTE WKS-LEV-PREV(WKS-LEV-J) = WKS-LEV-J - 1.
241000 420A-INICIALIZA-FILA-E. EXIT.
241100*--------> CALCULA UNA FILA COMPLETA DE LA MATRIZ DE LEVENSHTEIN
241200 421-LEV-FILA SECTION.
241300*        CALCULA WKS-LEV-CURR
241400     COMPUTE WKS-LEV-CURR(1) = WKS-LEV-I
241500*        EJECUTA LEV-COLUMNA
241600     PERFORM 422-LEV-COLUMNA THRU 422-LEV-COLUMNA-E
241700         VARYING WKS-LEV-J FROM 2 BY 1
241800             UNTIL WKS-LEV-J > WKS-LEV-MARCA-LEN + 1
241900*        EJECUTA A-COPIA-FILA
242000     PERFORM 421A-COPIA-FILA THRU 421A-COPIA-FILA-E
242100         VARYING WKS-LEV-J FROM 1 BY 1
242200             UNTIL WKS-LEV-J > WKS-LEV-MARCA-LEN + 1.
242300 421-LEV-FILA-E. EXIT.
242400*--------> COPIA LA FILA CALCULADA A LA FILA ANTERIOR DE LA MATRIZ
242500 421A-COPIA-FILA SECTION.
242600*        ASIGNA WKS-LEV-CURR
242700     MOVE WKS-LEV-CURR(WKS-LEV-J) TO WKS-LEV-PREV(WKS-LEV-J).
242800 421A-COPIA-FILA-E. EXIT.
242900*--------> CALCULA UNA CELDA DE LA MATRIZ DE LEVENSHTEIN
243000 422-LEV-COLUMNA SECTION.
243100*        VALIDA WKS-LEV-HOST
243200     IF WKS-LEV-HOST(WKS-LEV-I:1) = WKS-LEV-MARCA(WKS-LEV-J - 1:1)
243300*        ASIGNA WKS-LEV-COSTO
243400         MOVE 0 TO WKS-LEV-COSTO
243500*        EN CASO CONTRARIO
243600     ELSE
243700*        ASIGNA WKS-LEV-COSTO
243800         MOVE 1 TO WKS-LEV-COSTO
243900*        CIERRA LA VALIDACION
244000     END-IF
244100*        CALCULA WKS-LEV-MIN
244200     COMPUTE WKS-LEV-MIN = WKS-LEV-PREV(WKS-LEV-J - 1) +
244300                            WKS-LEV-COSTO
244400*        VALIDA WKS-LEV-PREV
244500     IF WKS-LEV-PREV(WKS-LEV-J) + 1 < WKS-LEV-MIN
244600*        CALCULA WKS-LEV-MIN
244700         COMPUTE WKS-LEV-MIN = WKS-LEV-PREV(WKS-LEV-J) + 1
244800*        CIERRA LA VALIDACION
244900     END-IF
245000*        VALIDA WKS-LEV-CURR
245100     IF WKS-LEV-CURR(WKS-LEV-J - 1) + 1 < WKS-LEV-MIN
245200*        CALCULA WKS-LEV-MIN
245300         COMPUTE WKS-LEV-MIN = WKS-LEV-CURR(WKS-LEV-J - 1) + 1
245400*        CIERRA LA VALIDACION
245500     END-IF
245600*        ASIGNA WKS-LEV-MIN
245700     MOVE WKS-LEV-MIN TO WKS-LEV-CURR(WKS-LEV-J).
245800 422-LEV-COLUMNA-E. EXIT.
245900*--------> VERIFICA SI EL HOST ES UNA DIRECCION IPV4 CRUDA
246000 430-ES-IP-NUMERICA SECTION.
246100*        ASIGNA WKS-LINK-ES-NUMERICA
246200     MOVE 'N' TO WKS-LINK-ES-NUMERICA
246300*        ASIGNA WKS-LINK-CUENTA-PUNTOS
246400     MOVE 0 TO WKS-LINK-CUENTA-PUNTOS
246500*        ASIGNA WKS-LINK-CUENTA-DIGITOS
246600     MOVE 0 TO WKS-LINK-CUENTA-DIGITOS
246700*        VALIDA WKS-URL-HOST-LEN
246800     IF WKS-URL-HOST-LEN NOT = 0
246900*        REVISA/CONVIERTE WKS-URL-HOST
247000         INSPECT WKS-URL-HOST(1:WKS-URL-HOST-LEN) TALLYING
247100             WKS-LINK-CUENTA-PUNTOS FOR ALL '.'
247200*        EJECUTA A-EXAMINA-CARACTER-IP
247300         PERFORM 430A-EXAMINA-CARACTER-IP
247400             THRU 430A-EXAMINA-CARACTER-IP-E
247500             VARYING WKS-LINK-SCAN FROM 1 BY 1
247600                 UNTIL WKS-LINK-SCAN > WKS-URL-HOST-LEN
247700*        VALIDA WKS-LINK-CUENTA-PUNTOS
247800         IF WKS-LINK-CUENTA-PUNTOS = 3 AND
247900            (WKS-LINK-CUENTA-DIGITOS + 3) = WKS-URL-HOST-LEN
248000*        ASIGNA WKS-LINK-ES-NUMERICA
248100             MOVE 'Y' TO WKS-LINK-ES-NUMERICA
248200*        CIERRA LA VALIDACION
248300         END-IF
248400*        CIERRA LA VALIDACION
248500     END-IF.
248600 430-ES-IP-NUMERICA-E. EXIT.
248700*--------> EXAMINA UN CARACTER DEL HOST PARA DETECTAR UNA IP NUMERICA
248800 430A-EXAMINA-CARACTER-IP SECTION.
248900*        VALIDA WKS-URL-HOST
249000     IF WKS-URL-HOST(WKS-LINK-SCAN:1) IS W-CLASE-DIGITO
249100*        ACUMULA EN WKS-LINK-CUENTA-DIGITOS
249200         ADD 1 TO WKS-LINK-CUENTA-DIGITOS
249300*        CIERRA LA VALIDACION
249400     END-IF.
249500 430A-EXAMINA-CARACTER-IP-E. EXIT.
249600*--------> PALABRAS SOSPECHOSAS EN EL PATH (LOGIN/ACCOUNT/ETC)
249700 423-CHEQUEA-PATH-SOSPECHOSO SECTION.
249800*        ASIGNA WKS-SW-PATRON
249900     MOVE 'N' TO WKS-SW-PATRON
250000*        VALIDA WKS-URL-PATH-LEN
250100     IF WKS-URL-PATH-LEN NOT = 0
250200*        ASIGNA WKS-URL-PATH
250300         MOVE WKS-URL-PATH TO WKS-BUSCA-TEXTO
250400*        ASIGNA WKS-BUSCA-PATRON
250500         MOVE 'login' TO WKS-BUSCA-PATRON
250600*        ASIGNA WKS-BUSCA-PATRON-LEN
250700         MOVE 5 TO WKS-BUSCA-PATRON-LEN
250800*        VALIDA WKS-URL-PATH-LEN
250900         IF WKS-URL-PATH-LEN NOT < 5
251000*        CALCULA WKS-BUSCA-LIMITE
251100             COMPUTE WKS-BUSCA-LIMITE = WKS-URL-PATH-LEN - 5 + 1
251200*        EJECUTA BUSCA-SUBCADENA
251300             PERFORM 950-BUSCA-SUBCADENA
251400*        VALIDA WKS-BUSCA-POS
251500             IF WKS-BUSCA-POS NOT = 0
251600*        ACTIVA EL INDICADOR WKS-PATRON-ENCONTRADO
251700                 SET WKS-PATRON-ENCONTRADO TO TRUE
251800*        CIERRA LA VALIDACION
251900             END-IF
252000*        CIERRA LA VALIDACION
252100         END-IF
252200*        VALIDA NOT
252300         IF NOT WKS-PATRON-ENCONTRADO
252400*        ASIGNA WKS-BUSCA-PATRON
252500             MOVE 'account' TO WKS-BUSCA-PATRON
252600*        ASIGNA WKS-BUSCA-PATRON-LEN
252700             MOVE 7 TO WKS-BUSCA-PATRON-LEN
252800*        VALIDA WKS-URL-PATH-LEN
252900             IF WKS-URL-PATH-LEN NOT < 7
253000*        CALCULA WKS-BUSCA-LIMITE
253100                 COMPUTE WKS-BUSCA-LIMITE =
253200                     WKS-URL-PATH-LEN - 7 + 1
253300*        EJECUTA BUSCA-SUBCADENA
253400                 PERFORM 950-BUSCA-SUBCADENA
253500*        VALIDA WKS-BUSCA-POS
253600                 IF WKS-BUSCA-POS NOT = 0
253700*        ACTIVA EL INDICADOR WKS-PATRON-ENCONTRADO
253800                     SET WKS-PATRON-ENCONTRADO TO TRUE
253900*        CIERRA LA VALIDACION
254000                 END-IF
254100*        CIERRA LA VALIDACION
254200             END-IF
254300*        CIERRA LA VALIDACION
254400         END-IF
254500*        VALIDA NOT
254600         IF NOT WKS-PATRON-ENCONTRADO
254700*        ASIGNA WKS-BUSCA-PATRON
254800             MOVE 'secure' TO WKS-BUSCA-PATRON
254900*        ASIGNA WKS-BUSCA-PATRON-LEN
255000             MOVE 6 TO WKS-BUSCA-PATRON-LEN
255100*        VALIDA WKS-URL-PATH-LEN
255200             IF WKS-URL-PATH-LEN NOT < 6
255300*        CALCULA WKS-BUSCA-LIMITE
255400                 COMPUTE WKS-BUSCA-LIMITE =
255500                     WKS-URL-PATH-LEN - 6 + 1
255600*        EJECUTA BUSCA-SUBCADENA
255700                 PERFORM 950-BUSCA-SUBCADENA
255800*        VALIDA WKS-BUSCA-POS
255900                 IF WKS-BUSCA-POS NOT = 0
256000*        ACTIVA EL INDICADOR WKS-PATRON-ENCONTRADO
256100                     SET WKS-PATRON-ENCONTRADO TO TRUE
256200*        CIERRA LA VALIDACION
256300                 END-IF
256400*        CIERRA LA VALIDACION
256500             END-IF
256600*        CIERRA LA VALIDACION
256700         END-IF
256800*        VALIDA NOT
256900         IF NOT WKS-PATRON-ENCONTRADO
257000*        ASIGNA WKS-BUSCA-PATRON
257100             MOVE 'verify' TO WKS-BUSCA-PATRON
257200*        ASIGNA WKS-BUSCA-PATRON-LEN
257300             MOVE 6 TO WKS-BUSCA-PATRON-LEN
257400*        VALIDA WKS-URL-PATH-LEN
257500             IF WKS-URL-PATH-LEN NOT < 6
257600*        CALCULA WKS-BUSCA-LIMITE
257700                 COMPUTE WKS-BUSCA-LIMITE =
257800                     WKS-URL-PATH-LEN - 6 + 1
257900*        EJECUTA BUSCA-SUBCADENA
258000                 PERFORM 950-BUSCA-SUBCADENA
258100*        VALIDA WKS-BUSCA-POS
258200                 IF WKS-BUSCA-POS NOT = 0
258300*        ACTIVA EL INDICADOR WKS-PATRON-ENCONTRADO
258400                     SET WKS-PATRON-ENCONTRADO TO TRUE
258500*        CIERRA LA VALIDACION
258600                 END-IF
258700*        CIERRA LA VALIDACION
258800             END-IF
258900*        CIERRA LA VALIDACION
259000         END-IF
259100*        VALIDA WKS-PATRON-ENCONTRADO
259200         IF WKS-PATRON-ENCONTRADO
259300*        ACUMULA EN WKS-LINK-TOTAL
259400             ADD 15 TO WKS-LINK-TOTAL
259500*        CIERRA LA VALIDACION
259600         END-IF
259700*        CIERRA LA VALIDACION
259800     END-IF.
259900 423-CHEQUEA-PATH-SOSPECHOSO-E. EXIT.
260000******************************************************************
260100*          SERIE 500-560 - ANALISIS DEL REMITENTE                *
260200******************************************************************
260300 500-ANALISIS-REMITENTE SECTION.
260400*        ASIGNA WKS-SENDER-TOTAL
260500     MOVE 0 TO WKS-SENDER-TOTAL
260600*        VALIDA EM-SENDER
260700     IF EM-SENDER = SPACE
260800*        ASIGNA WKS-SENDER-TOTAL
260900         MOVE 100 TO WKS-SENDER-TOTAL
261000*        EN CASO CONTRARIO
261100     ELSE
261200*        EJECUTA VALIDA-FORMATO-REMITENTE
261300         PERFORM 510-VALIDA-FORMATO-REMITENTE
261400*        VALIDA NOT
261500         IF NOT WKS-SENDER-FORMATO-VALIDO
261600*        ACUMULA EN WKS-SENDER-TOTAL
261700             ADD 60 TO WKS-SENDER-TOTAL
261800*        CIERRA LA VALIDACION
261900         END-IF
262000*        EJECUTA CHEQUEA-DOMINIO-SPAM
262100         PERFORM 520-CHEQUEA-DOMINIO-SPAM
262200*        EJECUTA CHEQUEA-RETURN-PATH
262300         PERFORM 530-CHEQUEA-RETURN-PATH
262400*        EJECUTA CHEQUEA-REPLY-TO
262500         PERFORM 540-CHEQUEA-REPLY-TO
262600*        EJECUTA CHEQUEA-IMPERSONACION
262700         PERFORM 550-CHEQUEA-IMPERSONACION
262800*        EJECUTA CHEQUEA-DOMINIO-CONFIABLE
262900         PERFORM 560-CHEQUEA-DOMINIO-CONFIABLE
263000*        CIERRA LA VALIDACION
263100     END-IF
263200*        VALIDA WKS-SENDER-TOTAL
263300     IF WKS-SENDER-TOTAL > 100
263400*        ASIGNA WKS-SENDER-TOTAL
263500         MOVE 100 TO WKS-SENDER-TOTAL
263600*        CIERRA LA VALIDACION
263700     END-IF
263800*        VALIDA WKS-SENDER-TOTAL
263900     IF WKS-SENDER-TOTAL > 0
264000*        ASIGNA WKS-SENDER-TOTAL
264100         MOVE WKS-SENDER-TOTAL TO
264200              TR-CATEGORY-SCORE(WKS-CAT-SENDER-SPOOF)
264300*        ACTIVA EL INDICADOR TR-CAT-SI-PRESENTE
264400         SET TR-CAT-SI-PRESENTE(WKS-CAT-SENDER-SPOOF) TO TRUE
264500*        CIERRA LA VALIDACION
264600     END-IF.
264700 500-ANALISIS-REMITENTE-E. EXIT.
264800*--------> VALIDA LA FORMA LOCAL@DOMINIO.TLD DEL REMITENTE
264900 510-VALIDA-FORMATO-REMITENTE SECTION.
265000*        ASIGNA WKS-SENDER-FORMATO-OK
265100     MOVE 'N' TO WKS-SENDER-FORMATO-OK
265200*        ASIGNA WKS-SW-PATRON
265300     MOVE 'Y' TO WKS-SW-PATRON
265400*        VALIDA WKS-SENDER-ARROBA-POS
265500     IF WKS-SENDER-ARROBA-POS > 1
265600*        EJECUTA EXAMINA-LOCAL
265700         PERFORM 511-EXAMINA-LOCAL THRU 511-EXAMINA-LOCAL-E
265800             VARYING WKS-IX-CHAR FROM 1 BY 1
265900                 UNTIL WKS-IX-CHAR > WKS-SENDER-ARROBA-POS - 1
266000                    OR WKS-SW-PATRON = 'N'
266100*        EN CASO CONTRARIO
266200     ELSE
266300*        ASIGNA WKS-SW-PATRON
266400         MOVE 'N' TO WKS-SW-PATRON
266500*        CIERRA LA VALIDACION
266600     END-IF
266700*        VALIDA WKS-SW-PATRON
266800     IF WKS-SW-PATRON = 'Y'
266900*        ASIGNA EM-SENDER-DOMAIN
267000         MOVE EM-SENDER-DOMAIN TO WKS-LARGO-TEXTO
267100*        ASIGNA WKS-LARGO-MAX
267200         MOVE 60 TO WKS-LARGO-MAX
267300*        EJECUTA LARGO-CAMPO
267400         PERFORM 970-LARGO-CAMPO
267500*        ASIGNA WKS-LARGO-RESULT
267600         MOVE WKS-LARGO-RESULT TO WKS-SENDER-DOM-LEN
267700*        VALIDA WKS-SENDER-DOM-LEN
267800         IF WKS-SENDER-DOM-LEN NOT = 0
267900*        EJECUTA EXAMINA-DOMINIO
268000             PERFORM 511-EXAMINA-DOMINIO THRU 511-EXAMINA-DOMINIO-E
268100                 VARYING WKS-IX-CHAR FROM 1 BY 1
268200                     UNTIL WKS-IX-CHAR > WKS-SENDER-DOM-LEN
268300                        OR WKS-SW-PATRON = 'N'
268400*        EN CASO CONTRARIO
268500         ELSE
268600*        ASIGNA WKS-SW-PATRON
268700             MOVE 'N' TO WKS-SW-PATRON
268800*        CIERRA LA VALIDACION
268900         END-IF
269000*        CIERRA LA VALIDACION
269100     END-IF
269200*        VALIDA WKS-SW-PATRON
269300     IF WKS-SW-PATRON = 'Y'
269400*        ASIGNA WKS-SENDER-PUNTO-POS
269500         MOVE 0 TO WKS-SENDER-PUNTO-POS
269600*        ASIGNA WKS-SENDER-DOM-LEN
269700         MOVE WKS-SENDER-DOM-LEN TO WKS-IX-CHAR
269800*        EJECUTA BUSCA-ULTIMO-PUNTO
269900         PERFORM 512-BUSCA-ULTIMO-PUNTO THRU 512-BUSCA-ULTIMO-PUNTO-E
270000             UNTIL WKS-IX-CHAR = 0 OR WKS-SENDER-PUNTO-POS NOT = 0
270100*        VALIDA WKS-SENDER-PUNTO-POS
270200         IF WKS-SENDER-PUNTO-POS = 0 OR WKS-SENDER-PUNTO-POS = 1
270300*        ASIGNA WKS-SW-PATRON
270400             MOVE 'N' TO WKS-SW-PATRON
270500*        EN CASO CONTRARIO
270600         ELSE
270700*        CALCULA WKS-SENDER-TLD-LEN
270800             COMPUTE WKS-SENDER-TLD-LEN =
270900                 WKS-SENDER-DOM-LEN - WKS-SENDER-PUNTO-POS
271000*        VALIDA WKS-SENDER-TLD-LEN
271100             IF WKS-SENDER-TLD-LEN < 2 OR WKS-SENDER-TLD-LEN > 6
271200*        ASIGNA WKS-SW-PATRON
271300                 MOVE 'N' TO WKS-SW-PATRON
271400*        EN CASO CONTRARIO
271500             ELSE
271600*        CALCULA WKS-IX-TBL
271700                 COMPUTE WKS-IX-TBL = WKS-SENDER-PUNTO-POS + 1
271800*        EJECUTA EXAMINA-TLD
271900                 PERFORM 513-EXAMINA-TLD THRU 513-EXAMINA-TLD-E
272000                     VARYING WKS-IX-TBL FROM WKS-IX-TBL BY 1
272100                         UNTIL WKS-IX-TBL > WKS-SENDER-DOM-LEN
272200                            OR WKS-SW-PATRON = 'N'
272300*        CIERRA LA VALIDACION
272400             END-IF
272500*        CIERRA LA VALIDACION
272600         END-IF
272700*        CIERRA LA VALIDACION
272800     END-IF
272900*        VALIDA WKS-SW-PATRON
273000     IF WKS-SW-PATRON = 'Y'
273100*        ACTIVA EL INDICADOR WKS-SENDER-FORMATO-VALIDO
273200         SET WKS-SENDER-FORMATO-VALIDO TO TRUE
273300*        CIERRA LA VALIDACION
273400     END-IF.
273500 510-VALIDA-FORMATO-REMITENTE-E. EXIT.
273600*--------> EXAMINA EL LOCAL-PART DEL REMITENTE BUSCANDO SUPLANTACION
273700 511-EXAMINA-LOCAL SECTION.
273800*        VALIDA NOT
273900     IF NOT (EM-SENDER(WKS-IX-CHAR:1) IS W-CLASE-MAYUS OR
274000             EM-SENDER(WKS-IX-CHAR:1) IS W-CLASE-MINUS OR
274100             EM-SENDER(WKS-IX-CHAR:1) IS W-CLASE-DIGITO OR
274200             EM-SENDER(WKS-IX-CHAR:1) = '.' OR
274300             EM-SENDER(WKS-IX-CHAR:1) = '_' OR
274400             EM-SENDER(WKS-IX-CHAR:1) = '%' OR
274500             EM-SENDER(WKS-IX-CHAR:1) = '+' OR
274600             EM-SENDER(WKS-IX-CHAR:1) = '-')
274700*        ASIGNA WKS-SW-PATRON
274800         MOVE 'N' TO WKS-SW-PATRON
274900*        CIERRA LA VALIDACION
275000     END-IF.
275100 511-EXAMINA-LOCAL-E. EXIT.
275200*--------> EXAMINA EL DOMINIO DEL REMITENTE CONTRA LAS REGLAS DE CONFIAN
275300 511-EXAMINA-DOMINIO SECTION.
275400*        VALIDA NOT
275500     IF NOT (EM-SENDER-DOMAIN(WKS-IX-CHAR:1) IS W-CLASE-MAYUS OR
275600             EM-SENDER-DOMAIN(WKS-IX-CHAR:1) IS W-CLASE-MINUS OR
275700             EM-SENDER-DOMAIN(WKS-IX-CHAR:1) IS W-CLASE-DIGITO OR
275800             EM-SENDER-DOMAIN(WKS-IX-CHAR:1) = '.' OR
275900             EM-SENDER-DOMAIN(WKS-IX-CHAR:1) = '-')
276000*        ASIGNA WKS-SW-PATRON
276100         MOVE 'N' TO WKS-SW-PATRON
276200*        CIERRA LA VALIDACION
276300     END-IF.
276400 511-EXAMINA-DOMINIO-E. EXIT.
276500*--------> EXAMINA UN CARACTER DEL DOMINIO BUSCANDO EL ULTIMO PUNTO
276600 512-BUSCA-ULTIMO-PUNTO SECTION.
276700*        VALIDA EM-SENDER-DOMAIN
276800     IF EM-SENDER-DOMAIN(WKS-IX-CHAR:1) = '.'
276900*        ASIGNA WKS-IX-CHAR
277000         MOVE WKS-IX-CHAR TO WKS-SENDER-PUNTO-POS
277100*        EN CASO CONTRARIO
277200     ELSE
277300*        DESCUENTA DE FROM
277400         SUBTRACT 1 FROM WKS-IX-CHAR
277500*        CIERRA LA VALIDACION
277600     END-IF.
277700 512-BUSCA-ULTIMO-PUNTO-E. EXIT.
277800*--------> EXAMINA EL TLD DEL DOMINIO DEL REMITENTE
277900 513-EXAMINA-TLD SECTION.
278000*        VALIDA NOT
278100     IF NOT (EM-SENDER-DOMAIN(WKS-IX-TBL:1) IS W-CLASE-MAYUS OR
278200             EM-SENDER-DOMAIN(WKS-IX-TBL:1) IS W-CLASE-MINUS)
278300*        ASIGNA WKS-SW-PATRON
278400         MOVE 'N' TO WKS-SW-PATRON
278500*        CIERRA LA VALIDACION
278600     END-IF.
278700 513-EXAMINA-TLD-E. EXIT.
278800*--------> DOMINIO DEL REMITENTE CONTRA LA LISTA DE SPAM
278900 520-CHEQUEA-DOMINIO-SPAM SECTION.
279000*        ASIGNA EM-SENDER-DOMAIN
279100     MOVE EM-SENDER-DOMAIN TO WKS-SENDER-DOM-LOW
279200*        REVISA/CONVIERTE WKS-SENDER-DOM-LOW
279300     INSPECT WKS-SENDER-DOM-LOW CONVERTING
279400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
279500         'abcdefghijklmnopqrstuvwxyz'
279600*        ASIGNA WKS-SW-PATRON
279700     MOVE 'N' TO WKS-SW-PATRON
279800*        VALIDA WKS-SPAM-DOM-CNT
279900     IF WKS-SPAM-DOM-CNT NOT = 0
280000*        EJECUTA PRUEBA-DOM-SPAM
280100         PERFORM 521-PRUEBA-DOM-SPAM THRU 521-PRUEBA-DOM-SPAM-E
280200             VARYING WKS-IX-TBL FROM 1 BY 1
280300                 UNTIL WKS-IX-TBL > WKS-SPAM-DOM-CNT
280400                    OR WKS-PATRON-ENCONTRADO
280500*        CIERRA LA VALIDACION
280600     END-IF
280700*        VALIDA WKS-PATRON-ENCONTRADO
280800     IF WKS-PATRON-ENCONTRADO
280900*        ACUMULA EN WKS-SENDER-TOTAL
281000         ADD 80 TO WKS-SENDER-TOTAL
281100*        CIERRA LA VALIDACION
281200     END-IF.
281300 520-CHEQUEA-DOMINIO-SPAM-E. EXIT.
281400*--------> COMPARA EL DOMINIO DEL REMITENTE CONTRA LA TABLA DE DOMINIOS 
281500 521-PRUEBA-DOM-SPAM SECTION.
281600*        VALIDA WKS-SENDER-DOM-LOW
281700     IF WKS-SENDER-DOM-LOW = WKS-SPAM-DOM(WKS-IX-TBL)
281800*        ACTIVA EL INDICADOR WKS-PATRON-ENCONTRADO
281900         SET WKS-PATRON-ENCONTRADO TO TRUE
282000*        CIERRA LA VALIDACION
282100     END-IF.
282200 521-PRUEBA-DOM-SPAM-E. EXIT.
282300*--------> RETURN-PATH DEBE TERMINAR EN EL REMITENTE O SU DOMINIO
282400 530-CHEQUEA-RETURN-PATH SECTION.
282500*        VALIDA EM-RETURN-PATH
282600     IF EM-RETURN-PATH NOT = SPACE
282700*        ASIGNA EM-RETURN-PATH
282800         MOVE EM-RETURN-PATH TO WKS-RETURN-PATH-LOW
282900*        REVISA/CONVIERTE WKS-RETURN-PATH-LOW
283000         INSPECT WKS-RETURN-PATH-LOW CONVERTING
283100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
283200             'abcdefghijklmnopqrstuvwxyz'
283300*        ASIGNA EM-SENDER
283400         MOVE EM-SENDER TO WKS-SENDER-LOW
283500*        REVISA/CONVIERTE WKS-SENDER-LOW
283600         INSPECT WKS-SENDER-LOW CONVERTING
283700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
283800             'abcdefghijklmnopqrstuvwxyz'
283900*        ASIGNA EM-RETURN-PATH
284000         MOVE EM-RETURN-PATH TO WKS-LARGO-TEXTO
284100*        ASIGNA WKS-LARGO-MAX
284200         MOVE 80 TO WKS-LARGO-MAX
284300*        EJECUTA LARGO-CAMPO
284400         PERFORM 970-LARGO-CAMPO
284500*        ASIGNA WKS-LARGO-RESULT
284600         MOVE WKS-LARGO-RESULT TO WKS-RETURN-PATH-LEN
284700*        ASIGNA EM-SENDER
284800         MOVE EM-SENDER TO WKS-LARGO-TEXTO
284900*        ASIGNA WKS-LARGO-MAX
285000         MOVE 80 TO WKS-LARGO-MAX
285100*        EJECUTA LARGO-CAMPO
285200         PERFORM 970-LARGO-CAMPO
285300*        ASIGNA WKS-LARGO-RESULT
285400         MOVE WKS-LARGO-RESULT TO WKS-SENDER-LEN
285500*        ASIGNA WKS-SW-PATRON
285600         MOVE 'N' TO WKS-SW-PATRON
285700*        VALIDA WKS-RETURN-PATH-LEN
285800         IF WKS-RETURN-PATH-LEN NOT < WKS-SENDER-LEN AND
285900            WKS-SENDER-LEN NOT = 0
286000*        CALCULA WKS-LINK-SCAN
286100             COMPUTE WKS-LINK-SCAN =
286200                 WKS-RETURN-PATH-LEN - WKS-SENDER-LEN + 1
286300*        VALIDA WKS-RETURN-PATH-LOW
286400             IF WKS-RETURN-PATH-LOW(WKS-LINK-SCAN:WKS-SENDER-LEN)
286500                = WKS-SENDER-LOW(1:WKS-SENDER-LEN)
286600*        ACTIVA EL INDICADOR WKS-PATRON-ENCONTRADO
286700                 SET WKS-PATRON-ENCONTRADO TO TRUE
286800*        CIERRA LA VALIDACION
286900             END-IF
287000*        CIERRA LA VALIDACION
287100         END-IF
287200*        VALIDA NOT
287300         IF NOT WKS-PATRON-ENCONTRADO AND
287400            WKS-SENDER-DOM-LEN NOT = 0 AND
287500            WKS-RETURN-PATH-LEN NOT < WKS-SENDER-DOM-LEN
287600*        CALCULA WKS-LINK-SCAN
287700             COMPUTE WKS-LINK-SCAN =
287800                 WKS-RETURN-PATH-LEN - WKS-SENDER-DOM-LEN + 1
287900*        VALIDA WKS-RETURN-PATH-LOW
288000             IF WKS-RETURN-PATH-LOW(WKS-LINK-SCAN:
288100                                    WKS-SENDER-DOM-LEN)
288200                = WKS-SENDER-DOM-LOW(1:WKS-SENDER-DOM-LEN)
288300*        ACTIVA EL INDICADOR WKS-PATRON-ENCONTRADO
288400                 SET WKS-PATRON-ENCONTRADO TO TRUE
288500*        CIERRA LA VALIDACION
288600             END-IF
288700*        CIERRA LA VALIDACION
288800         END-IF
288900*        VALIDA NOT
289000         IF NOT WKS-PATRON-ENCONTRADO
289100*        ACUMULA EN WKS-SENDER-TOTAL
289200             ADD 40 TO WKS-SENDER-TOTAL
289300*        CIERRA LA VALIDACION
289400         END-IF
289500*        CIERRA LA VALIDACION
289600     END-IF.
289700 530-CHEQUEA-RETURN-PATH-E. EXIT.
289800*--------> REPLY-TO DEBE CONTENER EL DOMINIO DEL REMITENTE
289900 540-CHEQUEA-REPLY-TO SECTION.
290000*        VALIDA EM-REPLY-TO
290100     IF EM-REPLY-TO NOT = SPACE
290200*        ASIGNA EM-REPLY-TO
290300         MOVE EM-REPLY-TO TO WKS-REPLY-TO-LOW
290400*        REVISA/CONVIERTE WKS-REPLY-TO-LOW
290500         INSPECT WKS-REPLY-TO-LOW CONVERTING
290600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
290700             'abcdefghijklmnopqrstuvwxyz'
290800*        ASIGNA EM-REPLY-TO
290900         MOVE EM-REPLY-TO TO WKS-LARGO-TEXTO
291000*        ASIGNA WKS-LARGO-MAX
291100         MOVE 80 TO WKS-LARGO-MAX
291200*        EJECUTA LARGO-CAMPO
291300         PERFORM 970-LARGO-CAMPO
291400*        ASIGNA WKS-LARGO-RESULT
291500         MOVE WKS-LARGO-RESULT TO WKS-REPLY-TO-LEN
291600*        VALIDA WKS-SENDER-DOM-LEN
291700         IF WKS-SENDER-DOM-LEN NOT = 0 AND
291800            WKS-REPLY-TO-LEN NOT < WKS-SENDER-DOM-LEN
291900*        ASIGNA WKS-REPLY-TO-LOW
292000             MOVE WKS-REPLY-TO-LOW TO WKS-CUENTA-TEXTO
292100*        ASIGNA WKS-SENDER-DOM-LOW
292200             MOVE WKS-SENDER-DOM-LOW TO WKS-CUENTA-PATRON
292300*        ASIGNA WKS-SENDER-DOM-LEN
292400             MOVE WKS-SENDER-DOM-LEN TO WKS-CUENTA-PATRON-LEN
292500*        CALCULA WKS-CUENTA-LIMITE
292600             COMPUTE WKS-CUENTA-LIMITE =
292700                 WKS-REPLY-TO-LEN - WKS-SENDER-DOM-LEN + 1
292800*        EJECUTA CUENTA-OCURRENCIAS
292900             PERFORM 960-CUENTA-OCURRENCIAS
293000*        EN CASO CONTRARIO
293100         ELSE
293200*        ASIGNA WKS-CUENTA-RESULT
293300             MOVE 0 TO WKS-CUENTA-RESULT
293400*        CIERRA LA VALIDACION
293500         END-IF
293600*        VALIDA WKS-CUENTA-RESULT
293700         IF WKS-CUENTA-RESULT = 0
293800*        ACUMULA EN WKS-SENDER-TOTAL
293900             ADD 30 TO WKS-SENDER-TOTAL
294000*        CIERRA LA VALIDACION
294100         END-IF
294200*        CIERRA LA VALIDACION
294300     END-IF.
294400 540-CHEQUEA-REPLY-TO-E. EXIT.
294500*--------> TOKENS DE SUPLANTACION DENTRO DE LA DIRECCION DEL REMITENTE
294600 550-CHEQUEA-IMPERSONACION SECTION.
294700*        ASIGNA EM-SENDER
294800     MOVE EM-SENDER TO WKS-SENDER-LOW
294900*        REVISA/CONVIERTE WKS-SENDER-LOW
295000     INSPECT WKS-SENDER-LOW CONVERTING
295100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
295200         'abcdefghijklmnopqrstuvwxyz'
295300*        ASIGNA EM-SENDER
295400     MOVE EM-SENDER TO WKS-LARGO-TEXTO
295500*        ASIGNA WKS-LARGO-MAX
295600     MOVE 80 TO WKS-LARGO-MAX
295700*        EJECUTA LARGO-CAMPO
295800     PERFORM 970-LARGO-CAMPO
295900*        ASIGNA WKS-LARGO-RESULT
296000     MOVE WKS-LARGO-RESULT TO WKS-SENDER-LEN
296100*        ASIGNA WKS-SW-PATRON
296200     MOVE 'N' TO WKS-SW-PATRON
296300*        VALIDA WKS-SENDER-LEN
296400     IF WKS-SENDER-LEN NOT = 0
296500*        EJECUTA PRUEBA-IMPERSONA
296600         PERFORM 551-PRUEBA-IMPERSONA THRU 551-PRUEBA-IMPERSONA-E
296700             VARYING WKS-IX-BRAND FROM 1 BY 1
296800                 UNTIL WKS-IX-BRAND > 13 OR WKS-PATRON-ENCONTRADO
296900*        CIERRA LA VALIDACION
297000     END-IF
297100*        VALIDA WKS-PATRON-ENCONTRADO
297200     IF WKS-PATRON-ENCONTRADO
297300*        ACUMULA EN WKS-SENDER-TOTAL
297400         ADD 25 TO WKS-SENDER-TOTAL
297500*        CIERRA LA VALIDACION
297600     END-IF.
297700 550-CHEQUEA-IMPERSONACION-E. EXIT.
297800*--------> COMPARA EL REMITENTE CONTRA UN TOKEN DE SUPLANTACION
297900 551-PRUEBA-IMPERSONA SECTION.
298000*        ASIGNA WKS-IMPERSONA-TOKEN
298100     MOVE WKS-IMPERSONA-TOKEN(WKS-IX-BRAND) TO WKS-LARGO-TEXTO
298200*        ASIGNA WKS-LARGO-MAX
298300     MOVE 10 TO WKS-LARGO-MAX
298400*        EJECUTA LARGO-CAMPO
298500     PERFORM 970-LARGO-CAMPO
298600*        ASIGNA WKS-LARGO-RESULT
298700     MOVE WKS-LARGO-RESULT TO WKS-CUENTA-PATRON-LEN
298800*        VALIDA WKS-CUENTA-PATRON-LEN
298900     IF WKS-CUENTA-PATRON-LEN NOT = 0 AND
299000        WKS-SENDER-LEN NOT < WKS-CUENTA-PATRON-LEN
299100*        ASIGNA WKS-SENDER-LOW
299200         MOVE WKS-SENDER-LOW TO WKS-CUENTA-TEXTO
299300*        ASIGNA WKS-IMPERSONA-TOKEN
299400         MOVE WKS-IMPERSONA-TOKEN(WKS-IX-BRAND) TO WKS-CUENTA-PATRON
299500*        CALCULA WKS-CUENTA-LIMITE
299600         COMPUTE WKS-CUENTA-LIMITE =
299700             WKS-SENDER-LEN - WKS-CUENTA-PATRON-LEN + 1
299800*        EJECUTA CUENTA-OCURRENCIAS
299900         PERFORM 960-CUENTA-OCURRENCIAS
300000*        VALIDA WKS-CUENTA-RESULT
300100         IF WKS-CUENTA-RESULT NOT = 0
300200*        ACTIVA EL INDICADOR WKS-PATRON-ENCONTRADO
300300             SET WKS-PATRON-ENCONTRADO TO TRUE
300400*        CIERRA LA VALIDACION
300500         END-IF
300600*        CIERRA LA VALIDACION
300700     END-IF.
300800 551-PRUEBA-IMPERSONA-E. EXIT.
300900*--------> DOMINIO CONFIABLE SIN AUTENTICACION SPF/DKIM/DMARC
301000 560-CHEQUEA-DOMINIO-CONFIABLE SECTION.
301100*        ASIGNA WKS-SW-PATRON
301200     MOVE 'N' TO WKS-SW-PATRON
301300*        VALIDA WKS-TRUST-DOM-CNT
301400     IF WKS-TRUST-DOM-CNT NOT = 0 AND WKS-SENDER-DOM-LEN NOT = 0
301500*        EJECUTA PRUEBA-DOM-CONFIABLE
301600         PERFORM 561-PRUEBA-DOM-CONFIABLE
301700             THRU 561-PRUEBA-DOM-CONFIABLE-E
301800             VARYING WKS-IX-TBL FROM 1 BY 1
301900                 UNTIL WKS-IX-TBL > WKS-TRUST-DOM-CNT
302000                    OR WKS-PATRON-ENCONTRADO
302100*        CIERRA LA VALIDACION
302200     END-IF
302300*        VALIDA WKS-PATRON-ENCONTRADO
302400     IF WKS-PATRON-ENCONTRADO
302500*        ASIGNA EM-AUTH-RESULTS
302600         MOVE EM-AUTH-RESULTS TO WKS-AUTH-RESULTS-LOW
302700*        REVISA/CONVIERTE WKS-AUTH-RESULTS-LOW
302800         INSPECT WKS-AUTH-RESULTS-LOW CONVERTING
302900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
303000             'abcdefghijklmnopqrstuvwxyz'
303100*        ASIGNA EM-AUTH-RESULTS
303200         MOVE EM-AUTH-RESULTS TO WKS-LARGO-TEXTO
303300*        ASIGNA WKS-LARGO-MAX
303400         MOVE 100 TO WKS-LARGO-MAX
303500*        EJECUTA LARGO-CAMPO
303600         PERFORM 970-LARGO-CAMPO
303700*        ASIGNA WKS-LARGO-RESULT
303800         MOVE WKS-LARGO-RESULT TO WKS-AUTH-RESULTS-LEN
303900*        ASIGNA WKS-SW-BODY-FLAG
304000         MOVE 'N' TO WKS-SW-BODY-FLAG
304100*        EJECUTA PRUEBA-AUTENTICACION
304200         PERFORM 562-PRUEBA-AUTENTICACION
304300             THRU 562-PRUEBA-AUTENTICACION-E
304400*        VALIDA NOT
304500         IF NOT WKS-BODY-SI-MARCO
304600*        ACUMULA EN WKS-SENDER-TOTAL
304700             ADD 75 TO WKS-SENDER-TOTAL
304800*        CIERRA LA VALIDACION
304900         END-IF
305000*        CIERRA LA VALIDACION
305100     END-IF.
305200 560-CHEQUEA-DOMINIO-CONFIABLE-E. EXIT.
305300*--------> COMPARA EL DOMINIO DEL REMITENTE CONTRA LA TABLA DE DOMINIOS 
305400 561-PRUEBA-DOM-CONFIABLE SECTION.
305500*        VALIDA WKS-SENDER-DOM-LOW
305600     IF WKS-SENDER-DOM-LOW = WKS-TRUST-DOM(WKS-IX-TBL)
305700*        ACTIVA EL INDICADOR WKS-PATRON-ENCONTRADO
305800         SET WKS-PATRON-ENCONTRADO TO TRUE
305900*        CIERRA LA VALIDACION
306000     END-IF.
306100 561-PRUEBA-DOM-CONFIABLE-E. EXIT.
306200*--------> EXAMINA EM-AUTH-RESULTS BUSCANDO FALLAS DE SPF/DKIM/DMARC
306300 562-PRUEBA-AUTENTICACION SECTION.
306400*        VALIDA WKS-AUTH-RESULTS-LEN
306500     IF WKS-AUTH-RESULTS-LEN NOT < 8
306600*        ASIGNA WKS-AUTH-RESULTS-LOW
306700         MOVE WKS-AUTH-RESULTS-LOW TO WKS-CUENTA-TEXTO
306800*        ASIGNA WKS-CUENTA-PATRON
306900         MOVE 'spf=pass' TO WKS-CUENTA-PATRON
307000*        ASIGNA WKS-CUENTA-PATRON-LEN
307100         MOVE 8 TO WKS-CUENTA-PATRON-LEN
307200*        CALCULA WKS-CUENTA-LIMITE
307300         COMPUTE WKS-CUENTA-LIMITE = WKS-AUTH-RESULTS-LEN - 8 + 1
307400*        EJECUTA CUENTA-OCURRENCIAS
307500         PERFORM 960-CUENTA-OCURRENCIAS
307600*        VALIDA WKS-CUENTA-RESULT
307700         IF WKS-CUENTA-RESULT NOT = 0
307800*        ACTIVA EL INDICADOR WKS-BODY-SI-MARCO
307900             SET WKS-BODY-SI-MARCO TO TRUE
308000*        CIERRA LA VALIDACION
308100         END-IF
308200*        CIERRA LA VALIDACION
308300     END-IF
308400*        VALIDA NOT
308500     IF NOT WKS-BODY-SI-MARCO AND WKS-AUTH-RESULTS-LEN NOT < 9
308600*        ASIGNA WKS-AUTH-RESULTS-LOW
308700         MOVE WKS-AUTH-RESULTS-LOW TO WKS-CUENTA-TEXTO
308800*        ASIGNA WKS-CUENTA-PATRON
308900         MOVE 'dkim=pass' TO WKS-CUENTA-PATRON
309000*        ASIGNA WKS-CUENTA-PATRON-LEN
309100         MOVE 9 TO WKS-CUENTA-PATRON-LEN
309200*        CALCULA WKS-CUENTA-LIMITE
309300         COMPUTE WKS-CUENTA-LIMITE = WKS-AUTH-RESULTS-LEN - 9 + 1
309400*        EJECUTA CUENTA-OCURRENCIAS
309500         PERFORM 960-CUENTA-OCURRENCIAS
309600*        VALIDA WKS-CUENTA-RESULT
309700         IF WKS-CUENTA-RESULT NOT = 0
309800*        ACTIVA EL INDICADOR WKS-BODY-SI-MARCO
309900             SET WKS-BODY-SI-MARCO TO TRUE
310000*        CIERRA LA VALIDACION
310100         END-IF
310200*        CIERRA LA VALIDACION
310300     END-IF
310400*        VALIDA NOT
310500     IF NOT WKS-BODY-SI-MARCO AND WKS-AUTH-RESULTS-LEN NOT < 10
310600*        ASIGNA WKS-AUTH-RESULTS-LOW
310700         MOVE WKS-AUTH-RESULTS-LOW TO WKS-CUENTA-TEXTO
310800*        ASIGNA WKS-CUENTA-PATRON
310900         MOVE 'dmarc=pass' TO WKS-CUENTA-PATRON
311000*        ASIGNA WKS-CUENTA-PATRON-LEN
311100         MOVE 10 TO WKS-CUENTA-PATRON-LEN
311200*        CALCULA WKS-CUENTA-LIMITE
311300         COMPUTE WKS-CUENTA-LIMITE = WKS-AUTH-RESULTS-LEN - 10 + 1
311400*        EJECUTA CUENTA-OCURRENCIAS
311500         PERFORM 960-CUENTA-OCURRENCIAS
311600*        VALIDA WKS-CUENTA-RESULT
311700         IF WKS-CUENTA-RESULT NOT = 0
311800*        ACTIVA EL INDICADOR WKS-BODY-SI-MARCO
311900             SET WKS-BODY-SI-MARCO TO TRUE
312000*        CIERRA LA VALIDACION
312100         END-IF
312200*        CIERRA LA VALIDACION
312300     END-IF.
312400 562-PRUEBA-AUTENTICACION-E. EXIT.
312500******************************************************************
312600*          SERIE 600-621 - CLASIFICADOR PONDERADO                *
312700******************************************************************
312800 600-CLASIFICADOR SECTION.
312900*        ASIGNA WKS-CLASIF-SUMA-PESADA
313000     MOVE 0 TO WKS-CLASIF-SUMA-PESADA
313100*        ASIGNA WKS-CLASIF-SCORE
313200     MOVE 0 TO WKS-CLASIF-SCORE
313300*        VALIDA WKS-TEXT-LEN
313400     IF WKS-TEXT-LEN NOT = 0
313500*        CALCULA WKS-CLASIF-DIVISOR
313600         COMPUTE WKS-CLASIF-DIVISOR = WKS-TEXT-LEN / 100
313700*        EJECUTA CUENTA-PALABRA-CLAVE
313800         PERFORM 610-CUENTA-PALABRA-CLAVE
313900             THRU 610-CUENTA-PALABRA-CLAVE-E
314000             VARYING WKS-IX-TBL FROM 1 BY 1 UNTIL WKS-IX-TBL > 15
314100*        CIERRA LA VALIDACION
314200     END-IF
314300*        EJECUTA CUENTA-CARACT-ESPECIALES
314400     PERFORM 620-CUENTA-CARACT-ESPECIALES
314500*        CALCULA WKS-CLASIF-SCORE
314600     COMPUTE WKS-CLASIF-SCORE ROUNDED =
314700         WKS-CLASIF-SUMA-PESADA + (EM-URL-COUNT * 0.10) +
314800         ((WKS-CLASIF-SPECIAL-CNT / 100) * 0.10)
314900*        VALIDA WKS-CLASIF-SCORE
315000     IF WKS-CLASIF-SCORE > 1
315100*        ASIGNA WKS-CLASIF-SCORE
315200         MOVE 1 TO WKS-CLASIF-SCORE
315300*        CIERRA LA VALIDACION
315400     END-IF
315500*        VALIDA WKS-CLASIF-SCORE
315600     IF WKS-CLASIF-SCORE > .70
315700*        CALCULA TR-CATEGORY-SCORE
315800         COMPUTE TR-CATEGORY-SCORE(WKS-CAT-OTHER) =
315900             WKS-CLASIF-SCORE * 100
316000*        ACTIVA EL INDICADOR TR-CAT-SI-PRESENTE
316100         SET TR-CAT-SI-PRESENTE(WKS-CAT-OTHER) TO TRUE
316200*        CIERRA LA VALIDACION
316300     END-IF.
316400 600-CLASIFICADOR-E. EXIT.
316500*--------> OCURRENCIAS DE CADA PALABRA CLAVE DEL CLASIFICADOR
316600 610-CUENTA-PALABRA-CLAVE SECTION.
316700*        ASIGNA WKS-CLASIF-PAL
316800     MOVE WKS-CLASIF-PAL(WKS-IX-TBL) TO WKS-LARGO-TEXTO
316900*        ASIGNA WKS-LARGO-MAX
317000     MOVE 16 TO WKS-LARGO-MAX
317100*        EJECUTA LARGO-CAMPO
317200     PERFORM 970-LARGO-CAMPO
317300*        ASIGNA WKS-LARGO-RESULT
317400     MOVE WKS-LARGO-RESULT TO WKS-CUENTA-PATRON-LEN
317500*        ASIGNA WKS-CLASIF-FEATURE-CNT
317600     MOVE 0 TO WKS-CLASIF-FEATURE-CNT(WKS-IX-TBL)
317700*        VALIDA WKS-CUENTA-PATRON-LEN
317800     IF WKS-CUENTA-PATRON-LEN NOT = 0
317900*        VALIDA WKS-SUBJECT-LEN
318000         IF WKS-SUBJECT-LEN NOT < WKS-CUENTA-PATRON-LEN
318100*        ASIGNA WKS-SUBJECT-LOW
318200             MOVE WKS-SUBJECT-LOW TO WKS-CUENTA-TEXTO
318300*        ASIGNA WKS-CLASIF-PAL
318400             MOVE WKS-CLASIF-PAL(WKS-IX-TBL) TO WKS-CUENTA-PATRON
318500*        CALCULA WKS-CUENTA-LIMITE
318600             COMPUTE WKS-CUENTA-LIMITE =
318700                 WKS-SUBJECT-LEN - WKS-CUENTA-PATRON-LEN + 1
318800*        EJECUTA CUENTA-OCURRENCIAS
318900             PERFORM 960-CUENTA-OCURRENCIAS
319000*        CALCULA WKS-CLASIF-FEATURE-CNT
319100             COMPUTE WKS-CLASIF-FEATURE-CNT(WKS-IX-TBL) =
319200                 WKS-CLASIF-FEATURE-CNT(WKS-IX-TBL) +
319300                 (WKS-CUENTA-RESULT * 2)
319400*        CIERRA LA VALIDACION
319500         END-IF
319600*        VALIDA WKS-BODY-LEN
319700         IF WKS-BODY-LEN NOT < WKS-CUENTA-PATRON-LEN
319800*        ASIGNA WKS-BODY-LOW
319900             MOVE WKS-BODY-LOW TO WKS-CUENTA-TEXTO
320000*        ASIGNA WKS-CLASIF-PAL
320100             MOVE WKS-CLASIF-PAL(WKS-IX-TBL) TO WKS-CUENTA-PATRON
320200*        CALCULA WKS-CUENTA-LIMITE
320300             COMPUTE WKS-CUENTA-LIMITE =
320400                 WKS-BODY-LEN - WKS-CUENTA-PATRON-LEN + 1
320500*        EJECUTA CUENTA-OCURRENCIAS
320600             PERFORM 960-CUENTA-OCURRENCIAS
320700*        ACUMULA EN WKS-CUENTA-RESULT
320800             ADD WKS-CUENTA-RESULT TO
320900                 WKS-CLASIF-FEATURE-CNT(WKS-IX-TBL)
321000*        CIERRA LA VALIDACION
321100         END-IF
321200*        VALIDA WKS-CLASIF-FEATURE-CNT
321300         IF WKS-CLASIF-FEATURE-CNT(WKS-IX-TBL) NOT = 0
321400*        CALCULA WKS-CLASIF-SUMA-PESADA
321500             COMPUTE WKS-CLASIF-SUMA-PESADA =
321600                 WKS-CLASIF-SUMA-PESADA +
321700                 ((WKS-CLASIF-FEATURE-CNT(WKS-IX-TBL) /
321800                   WKS-CLASIF-DIVISOR) * 0.05)
321900*        CIERRA LA VALIDACION
322000         END-IF
322100*        CIERRA LA VALIDACION
322200     END-IF.
322300 610-CUENTA-PALABRA-CLAVE-E. EXIT.
322400*--------> CUENTA CARACTERES QUE NO SON ALFANUMERICOS NI ESPACIO
322500 620-CUENTA-CARACT-ESPECIALES SECTION.
322600*        ASIGNA WKS-CLASIF-SPECIAL-CNT
322700     MOVE 0 TO WKS-CLASIF-SPECIAL-CNT
322800*        ASIGNA WKS-SUBJECT-ORIG
322900     MOVE WKS-SUBJECT-ORIG TO WKS-MAYUS-TEXTO
323000*        ASIGNA WKS-SUBJECT-LEN
323100     MOVE WKS-SUBJECT-LEN TO WKS-MAYUS-LEN
323200*        ASIGNA WKS-MAYUS-POS
323300     MOVE 1 TO WKS-MAYUS-POS
323400*        EJECUTA EXAMINA-CARACT-ESPECIAL
323500     PERFORM 621-EXAMINA-CARACT-ESPECIAL
323600         THRU 621-EXAMINA-CARACT-ESPECIAL-E
323700         VARYING WKS-MAYUS-POS FROM 1 BY 1
323800             UNTIL WKS-MAYUS-POS > WKS-MAYUS-LEN
323900*        ASIGNA WKS-BODY-ORIG
324000     MOVE WKS-BODY-ORIG TO WKS-MAYUS-TEXTO
324100*        ASIGNA WKS-BODY-LEN
324200     MOVE WKS-BODY-LEN TO WKS-MAYUS-LEN
324300*        EJECUTA EXAMINA-CARACT-ESPECIAL
324400     PERFORM 621-EXAMINA-CARACT-ESPECIAL
324500         THRU 621-EXAMINA-CARACT-ESPECIAL-E
324600         VARYING WKS-MAYUS-POS FROM 1 BY 1
324700             UNTIL WKS-MAYUS-POS > WKS-MAYUS-LEN.
324800 620-CUENTA-CARACT-ESPECIALES-E. EXIT.
324900*--------> CUENTA UNA PALABRA CLAVE PONDERADA DEL CLASIFICADOR
325000 621-EXAMINA-CARACT-ESPECIAL SECTION.
325100*        VALIDA NOT
325200     IF NOT (WKS-MAYUS-TEXTO(WKS-MAYUS-POS:1) IS W-CLASE-MAYUS OR
325300             WKS-MAYUS-TEXTO(WKS-MAYUS-POS:1) IS W-CLASE-MINUS OR
325400             WKS-MAYUS-TEXTO(WKS-MAYUS-POS:1) IS W-CLASE-DIGITO OR
325500             WKS-MAYUS-TEXTO(WKS-MAYUS-POS:1) = SPACE)
325600*        ACUMULA EN WKS-CLASIF-SPECIAL-CNT
325700         ADD 1 TO WKS-CLASIF-SPECIAL-CNT
325800*        CIERRA LA VALIDACION
325900     END-IF.
326000 621-EXAMINA-CARACT-ESPECIAL-E. EXIT.
326100******************************************************************
326200*     SERIE 700-730 - CALIFICACION GLOBAL, RECOMENDACIONES,      *
326300*     IMPRESION DEL DETALLE Y ACUMULACION DE TOTALES DE CORRIDA  *
326400******************************************************************
326500 700-AGREGA-Y-CALIFICA SECTION.
326600*        ASIGNA WKS-AGREGA-SUMA
326700     MOVE 0 TO WKS-AGREGA-SUMA
326800*        ASIGNA WKS-AGREGA-CNT
326900     MOVE 0 TO WKS-AGREGA-CNT
327000*        EJECUTA SUMA-CATEGORIA
327100     PERFORM 701-SUMA-CATEGORIA THRU 701-SUMA-CATEGORIA-E
327200         VARYING WKS-IX-CAT FROM 1 BY 1 UNTIL WKS-IX-CAT > 7
327300*        VALIDA WKS-AGREGA-CNT
327400     IF WKS-AGREGA-CNT NOT = 0
327500*        CALCULA TR-OVERALL-SCORE
327600         COMPUTE TR-OVERALL-SCORE ROUNDED =
327700             WKS-AGREGA-SUMA / WKS-AGREGA-CNT
327800*        EN CASO CONTRARIO
327900     ELSE
328000*        ASIGNA TR-OVERALL-SCORE
328100         MOVE 0 TO TR-OVERALL-SCORE
328200*        CIERRA LA VALIDACION
328300     END-IF
328400*        VALIDA TR-OVERALL-SCORE
328500     IF TR-OVERALL-SCORE > 50
328600*        ACTIVA EL INDICADOR TR-ES-MALICIOSO
328700         SET TR-ES-MALICIOSO TO TRUE
328800*        EN CASO CONTRARIO
328900     ELSE
329000*        ACTIVA EL INDICADOR TR-NO-ES-MALICIOSO
329100         SET TR-NO-ES-MALICIOSO TO TRUE
329200*        CIERRA LA VALIDACION
329300     END-IF.
329400 700-AGREGA-Y-CALIFICA-E. EXIT.
329500*--------> SUMA EL PUNTAJE DE UNA CATEGORIA AL PUNTAJE GLOBAL DEL CORREO
329600 701-SUMA-CATEGORIA SECTION.
329700*        VALIDA TR-CAT-SI-PRESENTE
329800     IF TR-CAT-SI-PRESENTE(WKS-IX-CAT)
329900*        ACUMULA EN TR-CATEGORY-SCORE
330000         ADD TR-CATEGORY-SCORE(WKS-IX-CAT) TO WKS-AGREGA-SUMA
330100*        ACUMULA EN WKS-AGREGA-CNT
330200         ADD 1 TO WKS-AGREGA-CNT
330300*        CIERRA LA VALIDACION
330400     END-IF.
330500 701-SUMA-CATEGORIA-E. EXIT.
330600*--------> SELECCIONA LAS RECOMENDACIONES SEGUN LAS CATEGORIAS
330700*          PRESENTES Y EL VEREDICTO FINAL DEL CORREO
330800 710-SELECCIONA-RECOMENDACIONES SECTION.
330900*        VALIDA NOT
331000     IF NOT TR-ES-MALICIOSO
331100*        ASIGNA WKS-TXT-RECOM
331200         MOVE WKS-TXT-RECOM(1) TO WKS-AGREGA-TEXTO
331300*        EJECUTA AGREGA-RECOMENDACION
331400         PERFORM 742-AGREGA-RECOMENDACION
331500*        EN CASO CONTRARIO
331600     ELSE
331700*        ASIGNA WKS-TXT-RECOM
331800         MOVE WKS-TXT-RECOM(2) TO WKS-AGREGA-TEXTO
331900*        EJECUTA AGREGA-RECOMENDACION
332000         PERFORM 742-AGREGA-RECOMENDACION
332100*        VALIDA TR-CAT-SI-PRESENTE
332200         IF TR-CAT-SI-PRESENTE(WKS-CAT-PHISHING)
332300*        ASIGNA WKS-TXT-RECOM
332400             MOVE WKS-TXT-RECOM(3) TO WKS-AGREGA-TEXTO
332500*        EJECUTA AGREGA-RECOMENDACION
332600             PERFORM 742-AGREGA-RECOMENDACION
332700*        ASIGNA WKS-TXT-RECOM
332800             MOVE WKS-TXT-RECOM(4) TO WKS-AGREGA-TEXTO
332900*        EJECUTA AGREGA-RECOMENDACION
333000             PERFORM 742-AGREGA-RECOMENDACION
333100*        CIERRA LA VALIDACION
333200         END-IF
333300*        VALIDA TR-CAT-SI-PRESENTE
333400         IF TR-CAT-SI-PRESENTE(WKS-CAT-SUSP-LINK)
333500*        ASIGNA WKS-TXT-RECOM
333600             MOVE WKS-TXT-RECOM(5) TO WKS-AGREGA-TEXTO
333700*        EJECUTA AGREGA-RECOMENDACION
333800             PERFORM 742-AGREGA-RECOMENDACION
333900*        ASIGNA WKS-TXT-RECOM
334000             MOVE WKS-TXT-RECOM(6) TO WKS-AGREGA-TEXTO
334100*        EJECUTA AGREGA-RECOMENDACION
334200             PERFORM 742-AGREGA-RECOMENDACION
334300*        CIERRA LA VALIDACION
334400         END-IF
334500*        VALIDA TR-CAT-SI-PRESENTE
334600         IF TR-CAT-SI-PRESENTE(WKS-CAT-SENDER-SPOOF)
334700*        ASIGNA WKS-TXT-RECOM
334800             MOVE WKS-TXT-RECOM(7) TO WKS-AGREGA-TEXTO
334900*        EJECUTA AGREGA-RECOMENDACION
335000             PERFORM 742-AGREGA-RECOMENDACION
335100*        CIERRA LA VALIDACION
335200         END-IF
335300*        VALIDA TR-CAT-SI-PRESENTE
335400         IF TR-CAT-SI-PRESENTE(WKS-CAT-SPAM)
335500*        ASIGNA WKS-TXT-RECOM
335600             MOVE WKS-TXT-RECOM(8) TO WKS-AGREGA-TEXTO
335700*        EJECUTA AGREGA-RECOMENDACION
335800             PERFORM 742-AGREGA-RECOMENDACION
335900*        CIERRA LA VALIDACION
336000         END-IF
336100*        VALIDA TR-CAT-SI-PRESENTE
336200         IF TR-CAT-SI-PRESENTE(WKS-CAT-SOC-ENG)
336300*        ASIGNA WKS-TXT-RECOM
336400             MOVE WKS-TXT-RECOM(9) TO WKS-AGREGA-TEXTO
336500*        EJECUTA AGREGA-RECOMENDACION
336600             PERFORM 742-AGREGA-RECOMENDACION
336700*        CIERRA LA VALIDACION
336800         END-IF
336900*        VALIDA TR-CAT-SI-PRESENTE
337000         IF TR-CAT-SI-PRESENTE(WKS-CAT-MALWARE) OR
337100            TR-CAT-SI-PRESENTE(WKS-CAT-OTHER)
337200*        ASIGNA WKS-TXT-RECOM
337300             MOVE WKS-TXT-RECOM(10) TO WKS-AGREGA-TEXTO
337400*        EJECUTA AGREGA-RECOMENDACION
337500             PERFORM 742-AGREGA-RECOMENDACION
337600*        CIERRA LA VALIDACION
337700         END-IF
337800*        CIERRA LA VALIDACION
337900     END-IF.
338000 710-SELECCIONA-RECOMENDACIONES-E. EXIT.
338100*--------> ARMA E IMPRIME EL BLOQUE DE DETALLE DEL CORREO ACTUAL
338200 720-ESCRIBE-REPORTE-DETALLE SECTION.
338300*        ASIGNA WKS-LIN-01
338400     MOVE WKS-LIN-01 TO RL-LINE
338500*        ESCRIBE EL REGISTRO REPORT-LINE-REC
338600     WRITE REPORT-LINE-REC
338700*        ASIGNA WKS-LIN-02
338800     MOVE WKS-LIN-02 TO RL-LINE
338900*        ESCRIBE EL REGISTRO REPORT-LINE-REC
339000     WRITE REPORT-LINE-REC
339100*        ASIGNA SPACES
339200     MOVE SPACES TO WKS-LINEA-ARMADA
339300*        ARMA LA CADENA DELIMITED
339400     STRING '- Sender: ' DELIMITED BY SIZE
339500            EM-SENDER     DELIMITED BY SIZE
339600            INTO WKS-LINEA-ARMADA
339700*        ASIGNA WKS-LINEA-ARMADA
339800     MOVE WKS-LINEA-ARMADA TO RL-LINE
339900*        ESCRIBE EL REGISTRO REPORT-LINE-REC
340000     WRITE REPORT-LINE-REC
340100*        ASIGNA SPACES
340200     MOVE SPACES TO WKS-LINEA-ARMADA
340300*        ARMA LA CADENA DELIMITED
340400     STRING '- Subject: ' DELIMITED BY SIZE
340500            EM-SUBJECT     DELIMITED BY SIZE
340600            INTO WKS-LINEA-ARMADA
340700*        ASIGNA WKS-LINEA-ARMADA
340800     MOVE WKS-LINEA-ARMADA TO RL-LINE
340900*        ESCRIBE EL REGISTRO REPORT-LINE-REC
341000     WRITE REPORT-LINE-REC
341100*        ASIGNA WKS-LIN-03
341200     MOVE WKS-LIN-03 TO RL-LINE
341300*        ESCRIBE EL REGISTRO REPORT-LINE-REC
341400     WRITE REPORT-LINE-REC
341500*        ASIGNA SPACES
341600     MOVE SPACES TO WKS-LINEA-ARMADA
341700*        VALIDA TR-ES-MALICIOSO
341800     IF TR-ES-MALICIOSO
341900*        ARMA LA CADENA YES
342000         STRING '- Malicious: YES' DELIMITED BY SIZE
342100             INTO WKS-LINEA-ARMADA
342200*        EN CASO CONTRARIO
342300     ELSE
342400*        ARMA LA CADENA DELIMITED
342500         STRING '- Malicious: NO' DELIMITED BY SIZE
342600             INTO WKS-LINEA-ARMADA
342700*        CIERRA LA VALIDACION
342800     END-IF
342900*        ASIGNA WKS-LINEA-ARMADA
343000     MOVE WKS-LINEA-ARMADA TO RL-LINE
343100*        ESCRIBE EL REGISTRO REPORT-LINE-REC
343200     WRITE REPORT-LINE-REC
343300*        ASIGNA TR-OVERALL-SCORE
343400     MOVE TR-OVERALL-SCORE TO WKS-PCT-ORIGEN
343500*        ASIGNA WKS-PCT-ORIGEN
343600     MOVE WKS-PCT-ORIGEN TO WKS-PCT-EDIT
343700*        ASIGNA SPACES
343800     MOVE SPACES TO WKS-LINEA-ARMADA
343900*        ARMA LA CADENA DELIMITED
344000     STRING '- Threat score: ' DELIMITED BY SIZE
344100            WKS-PCT-EDIT      DELIMITED BY SIZE
344200            '%'               DELIMITED BY SIZE
344300            INTO WKS-LINEA-ARMADA
344400*        ASIGNA WKS-LINEA-ARMADA
344500     MOVE WKS-LINEA-ARMADA TO RL-LINE
344600*        ESCRIBE EL REGISTRO REPORT-LINE-REC
344700     WRITE REPORT-LINE-REC
344800*        VALIDA WKS-AGREGA-CNT
344900     IF WKS-AGREGA-CNT NOT = 0
345000*        ASIGNA WKS-LIN-04
345100         MOVE WKS-LIN-04 TO RL-LINE
345200*        ESCRIBE EL REGISTRO REPORT-LINE-REC
345300         WRITE REPORT-LINE-REC
345400*        EJECUTA ESCRIBE-CATEGORIA
345500         PERFORM 721-ESCRIBE-CATEGORIA THRU 721-ESCRIBE-CATEGORIA-E
345600             VARYING WKS-IX-CAT FROM 1 BY 1 UNTIL WKS-IX-CAT > 7
345700*        CIERRA LA VALIDACION
345800     END-IF
345900*        VALIDA TR-SUSP-LINK-CNT
346000     IF TR-SUSP-LINK-CNT NOT = 0
346100*        ASIGNA WKS-LIN-05
346200         MOVE WKS-LIN-05 TO RL-LINE
346300*        ESCRIBE EL REGISTRO REPORT-LINE-REC
346400         WRITE REPORT-LINE-REC
346500*        EJECUTA ESCRIBE-ENLACE
346600         PERFORM 722-ESCRIBE-ENLACE THRU 722-ESCRIBE-ENLACE-E
346700             VARYING WKS-IX-TBL FROM 1 BY 1
346800                 UNTIL WKS-IX-TBL > TR-SUSP-LINK-CNT
346900*        CIERRA LA VALIDACION
347000     END-IF
347100*        VALIDA TR-SUSP-KEYWORD-CNT
347200     IF TR-SUSP-KEYWORD-CNT NOT = 0
347300*        ASIGNA WKS-LIN-06
347400         MOVE WKS-LIN-06 TO RL-LINE
347500*        ESCRIBE EL REGISTRO REPORT-LINE-REC
347600         WRITE REPORT-LINE-REC
347700*        EJECUTA ESCRIBE-PALABRA
347800         PERFORM 723-ESCRIBE-PALABRA THRU 723-ESCRIBE-PALABRA-E
347900             VARYING WKS-IX-TBL FROM 1 BY 1
348000                 UNTIL WKS-IX-TBL > TR-SUSP-KEYWORD-CNT
348100*        CIERRA LA VALIDACION
348200     END-IF
348300*        ASIGNA WKS-LIN-07
348400     MOVE WKS-LIN-07 TO RL-LINE
348500*        ESCRIBE EL REGISTRO REPORT-LINE-REC
348600     WRITE REPORT-LINE-REC
348700*        EJECUTA ESCRIBE-RECOMENDACION
348800     PERFORM 724-ESCRIBE-RECOMENDACION THRU 724-ESCRIBE-RECOMENDACION-E
348900         VARYING WKS-IX-TBL FROM 1 BY 1
349000             UNTIL WKS-IX-TBL > TR-RECOMMEND-CNT
349100*        ASIGNA WKS-LIN-08
349200     MOVE WKS-LIN-08 TO RL-LINE
349300*        ESCRIBE EL REGISTRO REPORT-LINE-REC
349400     WRITE REPORT-LINE-REC.
349500 720-ESCRIBE-REPORTE-DETALLE-E. EXIT.
349600*--------> ESCRIBE UNA LINEA DE DETALLE POR CATEGORIA PRESENTE
349700 721-ESCRIBE-CATEGORIA SECTION.
349800*        VALIDA TR-CAT-SI-PRESENTE
349900     IF TR-CAT-SI-PRESENTE(WKS-IX-CAT)
350000*        ASIGNA WKS-NOMBRE-CAT-TAB
350100         MOVE WKS-NOMBRE-CAT-TAB(WKS-IX-CAT) TO WKS-NOMBRE-CAT-TXT
350200*        ASIGNA TR-CATEGORY-SCORE
350300         MOVE TR-CATEGORY-SCORE(WKS-IX-CAT) TO WKS-PCT-ORIGEN
350400*        ASIGNA WKS-PCT-ORIGEN
350500         MOVE WKS-PCT-ORIGEN TO WKS-PCT-EDIT
350600*        ASIGNA SPACES
350700         MOVE SPACES TO WKS-LINEA-ARMADA
350800*        ARMA LA CADENA DELIMITED
350900         STRING '- '             DELIMITED BY SIZE
351000                WKS-NOMBRE-CAT-TXT DELIMITED BY SPACE
351100                ' (confidence: ' DELIMITED BY SIZE
351200                WKS-PCT-EDIT     DELIMITED BY SIZE
351300                '%)'             DELIMITED BY SIZE
351400                INTO WKS-LINEA-ARMADA
351500*        ASIGNA WKS-LINEA-ARMADA
351600         MOVE WKS-LINEA-ARMADA TO RL-LINE
351700*        ESCRIBE EL REGISTRO REPORT-LINE-REC
351800         WRITE REPORT-LINE-REC
351900*        CIERRA LA VALIDACION
352000     END-IF.
352100 721-ESCRIBE-CATEGORIA-E. EXIT.
352200*--------> ESCRIBE UNA LINEA DE DETALLE POR ENLACE SOSPECHOSO
352300 722-ESCRIBE-ENLACE SECTION.
352400*        ASIGNA SPACES
352500     MOVE SPACES TO WKS-LINEA-ARMADA
352600*        ARMA LA CADENA DELIMITED
352700     STRING '- ' DELIMITED BY SIZE
352800            TR-SUSP-LINK(WKS-IX-TBL) DELIMITED BY SIZE
352900            INTO WKS-LINEA-ARMADA
353000*        ASIGNA WKS-LINEA-ARMADA
353100     MOVE WKS-LINEA-ARMADA TO RL-LINE
353200*        ESCRIBE EL REGISTRO REPORT-LINE-REC
353300     WRITE REPORT-LINE-REC.
353400 722-ESCRIBE-ENLACE-E. EXIT.
353500*--------> ESCRIBE UNA LINEA DE DETALLE POR PALABRA SOSPECHOSA
353600 723-ESCRIBE-PALABRA SECTION.
353700*        ASIGNA SPACES
353800     MOVE SPACES TO WKS-LINEA-ARMADA
353900*        ARMA LA CADENA DELIMITED
354000     STRING '- ' DELIMITED BY SIZE
354100            TR-SUSP-KEYWORD(WKS-IX-TBL) DELIMITED BY SIZE
354200            INTO WKS-LINEA-ARMADA
354300*        ASIGNA WKS-LINEA-ARMADA
354400     MOVE WKS-LINEA-ARMADA TO RL-LINE
354500*        ESCRIBE EL REGISTRO REPORT-LINE-REC
354600     WRITE REPORT-LINE-REC.
354700 723-ESCRIBE-PALABRA-E. EXIT.
354800*--------> ESCRIBE UNA LINEA DE DETALLE POR RECOMENDACION
354900 724-ESCRIBE-RECOMENDACION SECTION.
355000*        ASIGNA SPACES
355100     MOVE SPACES TO WKS-LINEA-ARMADA
355200*        ARMA LA CADENA DELIMITED
355300     STRING '- ' DELIMITED BY SIZE
355400            TR-RECOMMENDATION(WKS-IX-TBL) DELIMITED BY SIZE
355500            INTO WKS-LINEA-ARMADA
355600*        ASIGNA WKS-LINEA-ARMADA
355700     MOVE WKS-LINEA-ARMADA TO RL-LINE
355800*        ESCRIBE EL REGISTRO REPORT-LINE-REC
355900     WRITE REPORT-LINE-REC.
356000 724-ESCRIBE-RECOMENDACION-E. EXIT.
356100*--------> ACUMULA LOS CONTADORES DE CONTROL DE LA CORRIDA
356200 730-ACUMULA-TOTALES SECTION.
356300*        VALIDA TR-ES-MALICIOSO
356400     IF TR-ES-MALICIOSO
356500*        ACUMULA EN CT-EMAILS-MALICIOUS
356600         ADD 1 TO CT-EMAILS-MALICIOUS
356700*        EN CASO CONTRARIO
356800     ELSE
356900*        ACUMULA EN CT-EMAILS-CLEAN
357000         ADD 1 TO CT-EMAILS-CLEAN
357100*        CIERRA LA VALIDACION
357200     END-IF.
357300 730-ACUMULA-TOTALES-E. EXIT.
357400******************************************************************
357500*     SERIE 800 - BLOQUE DE RESUMEN AL FINAL DE LA CORRIDA       *
357600******************************************************************
357700 800-ESTADISTICAS SECTION.
357800*        ASIGNA CT-EMAILS-READ
357900     MOVE CT-EMAILS-READ       TO CT-EMAILS-READ-ED
358000*        ASIGNA CT-EMAILS-MALICIOUS
358100     MOVE CT-EMAILS-MALICIOUS  TO CT-EMAILS-MALICIOUS-ED
358200*        ASIGNA CT-EMAILS-CLEAN
358300     MOVE CT-EMAILS-CLEAN      TO CT-EMAILS-CLEAN-ED
358400*        ASIGNA WKS-LIN-09
358500     MOVE WKS-LIN-09 TO RL-LINE
358600*        ESCRIBE EL REGISTRO REPORT-LINE-REC
358700     WRITE REPORT-LINE-REC
358800*        ASIGNA SPACES
358900     MOVE SPACES TO WKS-LINEA-ARMADA
359000*        ARMA LA CADENA EMAILS
359100     STRING 'EMAILS READ:      ' DELIMITED BY SIZE
359200            CT-EMAILS-READ-ED    DELIMITED BY SIZE
359300            INTO WKS-LINEA-ARMADA
359400*        ASIGNA WKS-LINEA-ARMADA
359500     MOVE WKS-LINEA-ARMADA TO RL-LINE
359600*        ESCRIBE EL REGISTRO REPORT-LINE-REC
359700     WRITE REPORT-LINE-REC
359800*        ASIGNA SPACES
359900     MOVE SPACES TO WKS-LINEA-ARMADA
360000*        ARMA LA CADENA FLAGGED
360100     STRING 'FLAGGED MALICIOUS: '  DELIMITED BY SIZE
360200            CT-EMAILS-MALICIOUS-ED DELIMITED BY SIZE
360300            INTO WKS-LINEA-ARMADA
360400*        ASIGNA WKS-LINEA-ARMADA
360500     MOVE WKS-LINEA-ARMADA TO RL-LINE
360600*        ESCRIBE EL REGISTRO REPORT-LINE-REC
360700     WRITE REPORT-LINE-REC
360800*        ASIGNA SPACES
360900     MOVE SPACES TO WKS-LINEA-ARMADA
361000*        ARMA LA CADENA CLEAN
361100     STRING 'CLEAN:             ' DELIMITED BY SIZE
361200            CT-EMAILS-CLEAN-ED    DELIMITED BY SIZE
361300            INTO WKS-LINEA-ARMADA
361400*        ASIGNA WKS-LINEA-ARMADA
361500     MOVE WKS-LINEA-ARMADA TO RL-LINE
361600*        ESCRIBE EL REGISTRO REPORT-LINE-REC
361700     WRITE REPORT-LINE-REC.
361800 800-ESTADISTICAS-E. EXIT.
